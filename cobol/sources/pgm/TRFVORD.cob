000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     TRFVORD.
000040 AUTHOR.         T M PEH RALC.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - CALLED ROUTINES.
000060 DATE-WRITTEN.   02 MAY 1998.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  ORDER LIFECYCLE.  CALLED ONCE PER EVENT - CREATE,
000120*               CANCEL, COMPLETE, REFUND - AGAINST A SINGLE
000130*               ORDER.  CREATE VALIDATES THE PURCHASING USER AND
000140*               THE ORDER AMOUNT BEFORE WRITING A NEW CREATED
000150*               ROW.  CANCEL/COMPLETE ARE LEGAL ONLY FROM
000160*               CREATED; REFUND IS LEGAL ONLY FROM PAID.
000170*
000180*    INPUT  :  WK-VORD LINKAGE AREA (SEE VORD COPYBOOK)
000190*              ORDER-FILE / USER-FILE - SEQUENTIAL, SCANNED
000200*                                        WHOLE ON EVERY CALL
000210*    OUTPUT :  ORDER-FILE (REWRITTEN OR EXTENDED)
000220*----------------------------------------------------------------*
000230*
000240*================================================================*
000250* HISTORY OF MODIFICATION:                                       *
000260*================================================================*
000270* TAG     INIT    DATE        DESCRIPTION                        *
000280* ------  ------  ----------  --------------------------------- *
000290* SETL002 TMPRLC  02/05/1998  INITIAL VERSION - CREATE/CANCEL/   *
000300*                 COMPLETE/REFUND EVENTS.                        *
000310* SETLY2K ACNAAA  09/11/1999  Y2K REMEDIATION - TIMESTAMP FIELDS *
000320*                 ALREADY CENTURY-AWARE, NO CODE CHANGE.         *
000330* SETL012 TMPJZM  04/04/2003  CANCELABLE/REFUNDABLE FLAGS NOW    *
000340*                 RETURNED WITH EVERY EVENT, WAS COMPLETE/       *
000350*                 REFUND ONLY (REQ 5120 - CATALOG PROJECT).      *
000360*================================================================*
000370 EJECT
000380*************************
000390 ENVIRONMENT DIVISION.
000400*************************
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-AS400.
000430 OBJECT-COMPUTER. IBM-AS400.
000440 SPECIAL-NAMES.
000450     CLASS DIGITS      IS "0" THRU "9".
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT ORDER-FILE          ASSIGN TO DATABASE-ORDMAST
000490            ORGANIZATION IS SEQUENTIAL
000500            FILE STATUS  IS WK-C-FILE-STATUS.
000510     SELECT USER-FILE           ASSIGN TO DATABASE-USRMAST
000520            ORGANIZATION IS SEQUENTIAL
000530            FILE STATUS  IS WK-C-FILE-STATUS.
000540 EJECT
000550***************
000560 DATA DIVISION.
000570***************
000580 FILE SECTION.
000590**************
000600 FD  ORDER-FILE
000610     LABEL RECORDS ARE STANDARD
000620     RECORD CONTAINS 100 CHARACTERS
000630     DATA RECORD IS ORDMAST-RECORD.
000640     COPY ORDMAST.
000650 FD  USER-FILE
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 180 CHARACTERS
000680     DATA RECORD IS USRMAST-RECORD.
000690     COPY USRMAST.
000700 EJECT
000710*************************
000720 WORKING-STORAGE SECTION.
000730*************************
000740 01  FILLER                           PIC X(24)  VALUE
000750     "** PROGRAM TRFVORD **".
000760*
000770 01  WK-C-COMMON.
000780     COPY WCOMMON.
000790*
000800 01  WK-VORD.
000810     COPY VORD.
000820*
000830 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
000840     88  WS-END-OF-FILE                   VALUE "Y".
000850 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
000860     88  WS-RECORD-FOUND                  VALUE "Y".
000870*
000880 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
000890 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
000900     05  WS-NOW-DATE                  PIC 9(08).
000910     05  WS-NOW-TIME                  PIC 9(06).
000920 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
000930 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
000940     05  WS-NOW-HH                    PIC 9(02).
000950     05  WS-NOW-MI                    PIC 9(02).
000960     05  WS-NOW-SS                    PIC 9(02).
000970     05  WS-NOW-HH-100                PIC 9(02).
000980*
000990 01  WS-AMOUNT-CHECK                  PIC S9(08)V9(02) COMP-3
001000                                       VALUE 0.
001010 01  WS-AMOUNT-CHECK-R REDEFINES WS-AMOUNT-CHECK.
001020     05  FILLER                       PIC S9(06)V9(02) COMP-3.
001030     05  FILLER                       PIC X(01).
001040*
001050 01  WS-SUB                           PIC S9(04) COMP  VALUE 0.
001060 EJECT
001070*****************
001080 PROCEDURE DIVISION USING WK-VORD.
001090*****************
001100 MAIN-MODULE.
001110     PERFORM A000-PROCESS-CALLED-ROUTINE
001120        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001130     PERFORM Z000-END-PROGRAM-ROUTINE
001140        THRU Z099-END-PROGRAM-ROUTINE-EX.
001150     EXIT PROGRAM.
001160 EJECT
001170*----------------------------------------------------------------*
001180 A000-PROCESS-CALLED-ROUTINE.
001190*----------------------------------------------------------------*
001200     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
001210     ACCEPT WS-NOW-TIME-RAW FROM TIME.
001220     MOVE WS-NOW-TIME-RAW(1:6)          TO WS-NOW-TIME.
001230     MOVE "00"                          TO WK-VORD-RETURN-CD.
001240     MOVE SPACES                        TO WK-VORD-NEW-STATUS.
001250     MOVE "N"                           TO WK-VORD-CANCELABLE.
001260     MOVE "N"                           TO WK-VORD-REFUNDABLE.
001270     EVALUATE WK-VORD-EVENT
001280         WHEN "CREATE"
001290             PERFORM A100-CREATE
001300                THRU A199-CREATE-EX
001310         WHEN "CANCEL"
001320             PERFORM A200-CANCEL
001330                THRU A299-CANCEL-EX
001340         WHEN "COMPLETE"
001350             PERFORM A300-COMPLETE
001360                THRU A399-COMPLETE-EX
001370         WHEN "REFUND"
001380             PERFORM A400-REFUND
001390                THRU A499-REFUND-EX
001400         WHEN OTHER
001410             MOVE "O2"                  TO WK-VORD-RETURN-CD
001420     END-EVALUATE.
001430 A099-PROCESS-CALLED-ROUTINE-EX.
001440     EXIT.
001450*----------------------------------------------------------------*
001460 A100-CREATE.
001470*----------------------------------------------------------------*
001480     MOVE WK-VORD-AMOUNT                 TO WS-AMOUNT-CHECK.
001490     IF  WK-VORD-USER-ID NOT > 0
001500     OR  WS-AMOUNT-CHECK NOT > 0
001510         MOVE "O1"                       TO WK-VORD-RETURN-CD
001520         GO TO A199-CREATE-EX.
001530     MOVE "N"                            TO WS-EOF-SW.
001540     OPEN INPUT USER-FILE.
001550     IF  NOT WK-C-SUCCESSFUL
001560         DISPLAY "TRFVORD - OPEN FILE ERROR - USRMAST"
001570         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001580         GO TO Y900-ABNORMAL-TERMINATION.
001590     PERFORM A110-READ-USER
001600        THRU A119-READ-USER-EX
001610         UNTIL WS-END-OF-FILE
001620            OR USR-ID = WK-VORD-USER-ID.
001630     IF  WS-END-OF-FILE
001640         CLOSE USER-FILE
001650         MOVE "O1"                       TO WK-VORD-RETURN-CD
001660         GO TO A199-CREATE-EX.
001670     CLOSE USER-FILE.
001680     OPEN EXTEND ORDER-FILE.
001690     IF  NOT WK-C-SUCCESSFUL
001700         DISPLAY "TRFVORD - OPEN EXTEND ERROR - ORDMAST"
001710         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001720         GO TO Y900-ABNORMAL-TERMINATION.
001730     MOVE SPACES                         TO ORDMAST-RECORD.
001740     MOVE WK-VORD-ORDER-ID               TO ORD-ID.
001750     MOVE WK-VORD-USER-ID                TO ORD-USER-ID.
001760     MOVE 0                              TO ORD-PRODUCT-ID.
001770     MOVE WK-VORD-AMOUNT                 TO ORD-AMOUNT.
001780     MOVE "CREATED"                      TO ORD-STATUS.
001790     MOVE WS-NOW-TS                      TO ORD-CREATED-TS.
001800     MOVE WS-NOW-TS                      TO ORD-UPDATED-TS.
001810     WRITE ORDMAST-RECORD.
001820     IF  NOT WK-C-SUCCESSFUL
001830         DISPLAY "TRFVORD - WRITE ERROR - ORDMAST"
001840         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001850         GO TO Y900-ABNORMAL-TERMINATION.
001860     CLOSE ORDER-FILE.
001870     MOVE "CREATED"                      TO WK-VORD-NEW-STATUS.
001880     MOVE "Y"                            TO WK-VORD-CANCELABLE.
001890 A199-CREATE-EX.
001900     EXIT.
001910*----------------------------------------------------------------*
001920 A110-READ-USER.
001930*----------------------------------------------------------------*
001940     READ USER-FILE
001950         AT END SET WS-END-OF-FILE TO TRUE.
001960 A119-READ-USER-EX.
001970     EXIT.
001980*----------------------------------------------------------------*
001990 A200-CANCEL.
002000*----------------------------------------------------------------*
002010     PERFORM A210-OPEN-AND-FIND-ORDER
002020        THRU A219-OPEN-AND-FIND-ORDER-EX.
002030     IF  NOT WS-RECORD-FOUND
002040         MOVE "O2"                       TO WK-VORD-RETURN-CD
002050         GO TO A299-CANCEL-EX.
002060     IF  ORD-STATUS NOT = "CREATED"
002070         CLOSE ORDER-FILE
002080         MOVE "O2"                       TO WK-VORD-RETURN-CD
002090         GO TO A299-CANCEL-EX.
002100     MOVE "CANCELED"                     TO ORD-STATUS.
002110     MOVE WS-NOW-TS                      TO ORD-UPDATED-TS.
002120     REWRITE ORDMAST-RECORD.
002130     IF  NOT WK-C-SUCCESSFUL
002140         DISPLAY "TRFVORD - REWRITE ERROR - ORDMAST"
002150         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002160         GO TO Y900-ABNORMAL-TERMINATION.
002170     CLOSE ORDER-FILE.
002180     MOVE "CANCELED"                     TO WK-VORD-NEW-STATUS.
002190 A299-CANCEL-EX.
002200     EXIT.
002210*----------------------------------------------------------------*
002220 A300-COMPLETE.
002230*----------------------------------------------------------------*
002240     PERFORM A210-OPEN-AND-FIND-ORDER
002250        THRU A219-OPEN-AND-FIND-ORDER-EX.
002260     IF  NOT WS-RECORD-FOUND
002270         MOVE "O2"                       TO WK-VORD-RETURN-CD
002280         GO TO A399-COMPLETE-EX.
002290     IF  ORD-STATUS NOT = "CREATED"
002300         CLOSE ORDER-FILE
002310         MOVE "O2"                       TO WK-VORD-RETURN-CD
002320         GO TO A399-COMPLETE-EX.
002330     MOVE "PAID"                         TO ORD-STATUS.
002340     MOVE WS-NOW-TS                      TO ORD-UPDATED-TS.
002350     REWRITE ORDMAST-RECORD.
002360     IF  NOT WK-C-SUCCESSFUL
002370         DISPLAY "TRFVORD - REWRITE ERROR - ORDMAST"
002380         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002390         GO TO Y900-ABNORMAL-TERMINATION.
002400     CLOSE ORDER-FILE.
002410     MOVE "PAID"                         TO WK-VORD-NEW-STATUS.
002420     MOVE "Y"                            TO WK-VORD-REFUNDABLE.
002430 A399-COMPLETE-EX.
002440     EXIT.
002450*----------------------------------------------------------------*
002460 A400-REFUND.
002470*----------------------------------------------------------------*
002480     PERFORM A210-OPEN-AND-FIND-ORDER
002490        THRU A219-OPEN-AND-FIND-ORDER-EX.
002500     IF  NOT WS-RECORD-FOUND
002510         MOVE "O2"                       TO WK-VORD-RETURN-CD
002520         GO TO A499-REFUND-EX.
002530     IF  ORD-STATUS NOT = "PAID"
002540         CLOSE ORDER-FILE
002550         MOVE "O2"                       TO WK-VORD-RETURN-CD
002560         GO TO A499-REFUND-EX.
002570     MOVE "REFUNDED"                     TO ORD-STATUS.
002580     MOVE WS-NOW-TS                      TO ORD-UPDATED-TS.
002590     REWRITE ORDMAST-RECORD.
002600     IF  NOT WK-C-SUCCESSFUL
002610         DISPLAY "TRFVORD - REWRITE ERROR - ORDMAST"
002620         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002630         GO TO Y900-ABNORMAL-TERMINATION.
002640     CLOSE ORDER-FILE.
002650     MOVE "REFUNDED"                     TO WK-VORD-NEW-STATUS.
002660 A499-REFUND-EX.
002670     EXIT.
002680*----------------------------------------------------------------*
002690 A210-OPEN-AND-FIND-ORDER.
002700*----------------------------------------------------------------*
002710     MOVE "N"                            TO WS-EOF-SW.
002720     MOVE "N"                            TO WS-FOUND-SW.
002730     OPEN I-O ORDER-FILE.
002740     IF  NOT WK-C-SUCCESSFUL
002750         DISPLAY "TRFVORD - OPEN I-O ERROR - ORDMAST"
002760         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002770         GO TO Y900-ABNORMAL-TERMINATION.
002780     PERFORM A220-READ-ORDER
002790        THRU A229-READ-ORDER-EX
002800         UNTIL WS-END-OF-FILE
002810            OR ORD-ID = WK-VORD-ORDER-ID.
002820     IF  NOT WS-END-OF-FILE
002830         SET WS-RECORD-FOUND             TO TRUE.
002840 A219-OPEN-AND-FIND-ORDER-EX.
002850     EXIT.
002860*----------------------------------------------------------------*
002870 A220-READ-ORDER.
002880*----------------------------------------------------------------*
002890     READ ORDER-FILE
002900         AT END SET WS-END-OF-FILE TO TRUE.
002910 A229-READ-ORDER-EX.
002920     EXIT.
002930*----------------------------------------------------------------*
002940 Y900-ABNORMAL-TERMINATION.
002950*----------------------------------------------------------------*
002960     MOVE 16                             TO RETURN-CODE.
002970     DISPLAY "TRFVORD - ABNORMAL TERMINATION, SEE ABOVE".
002980     EXIT PROGRAM.
002990*----------------------------------------------------------------*
003000 Z000-END-PROGRAM-ROUTINE.
003010*----------------------------------------------------------------*
003020     CONTINUE.
003030 Z099-END-PROGRAM-ROUTINE-EX.
003040     EXIT.
003050******************************************************************
003060************** END OF PROGRAM SOURCE -  TRFVORD ***************
003070******************************************************************
