000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     SETB3000.
000040 AUTHOR.         T M PEH RALC.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - BATCH.
000060 DATE-WRITTEN.   11 JUL 1999.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  SEARCH-INDEX RETRY QUEUE PROCESSOR.  RUNS ON A
000120*               FREQUENT CYCLE.  SELECTS QUEUE ITEMS DUE FOR
000130*               PROCESSING, JOINS SETTLEMENT/ORDER/PAYMENT AND
000140*               WRITES A SEARCH-EXTRACT ROW FOR THE DOWNSTREAM
000150*               SEARCH PLATFORM TO PICK UP.  FAILED ITEMS ARE
000160*               BACKED OFF 1/5/25 MINUTES OVER THREE ATTEMPTS,
000170*               THEN LEFT FAILED FOR GOOD.  A SEPARATE PASS
000180*               RE-ARMS ANY ITEM WHOSE BACK-OFF HAS ELAPSED
000190*               ALREADY IN THIS RUN, AND A DAILY PASS PURGES
000200*               SUCCESS ROWS OLDER THAN 30 DAYS FROM THE QUEUE.
000210*
000220*    INPUT  :  INDEX-QUEUE MASTER (IDXQUE) - SEQUENTIAL, LOADED
000230*                                          WHOLE INTO A TABLE
000240*              SETTLEMENT/ORDER/PAYMENT MASTERS - LOADED WHOLE
000250*                                          FOR THE JOIN
000260*    OUTPUT :  SEARCH-EXTRACT FILE (SXTRACT) - APPENDED
000270*              INDEX-QUEUE MASTER (IDXQUE) - REWRITTEN FROM THE
000280*                                          UPDATED TABLE, WITH
000290*                                          AGED-OUT SUCCESS ROWS
000300*                                          DROPPED
000310*              BATCH-REPORT (BATRPT) - CONTROL SUMMARY, 132 COL
000320*----------------------------------------------------------------*
000330*
000340*================================================================*
000350* HISTORY OF MODIFICATION:                                       *
000360*================================================================*
000370* TAG     INIT    DATE        DESCRIPTION                        *
000380* ------  ------  ----------  --------------------------------- *
000390* SETL006 TMPRLC  11/07/1999  INITIAL VERSION - INDEX AND UPDATE *
000400*                 OPERATIONS ONLY, NO CLEANUP PASS YET.          *
000410* SETLY2K ACNAAA  09/11/1999  Y2K REMEDIATION - WS-CUTOFF-DATE   *
000420*                 AND ALL TIMESTAMP FIELDS ALREADY CENTURY-      *
000430*                 AWARE, NO CODE CHANGE REQUIRED, SIGNED OFF QA. *
000440* SETL016 TMPJZM  19/05/2004  ADD DELETE OPERATION, WRITES THE   *
000450*                 EXTRACT ROW FLAGGED DELETE INSTEAD OF SKIPPING *
000460*                 IT (REQ 3390 - CATALOG DELISTING PROJECT).     *
000470* SETL024 ACNBTW  06/09/2008  ADD 30-DAY CLEANUP PASS, WAS       *
000480*                 GROWING THE QUEUE FILE UNBOUNDED (REQ 6011).   *
000490* SETL033 ACNPEH  21/11/2014  ADD RETRY PASS SO A SHORT (1 MIN)  *
000500*                 BACK-OFF DOES NOT HAVE TO WAIT FOR THE NEXT    *
000510*                 SCHEDULER TICK (REQ 8207).                     *
000520*================================================================*
000530 EJECT
000540*************************
000550 ENVIRONMENT DIVISION.
000560*************************
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-AS400.
000590 OBJECT-COMPUTER. IBM-AS400.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS DIGITS      IS "0" THRU "9"
000630     UPSI-0 IS UPSI-SETB3000
000640         ON  STATUS IS SETB3000-RESTART
000650         OFF STATUS IS SETB3000-FRESH-RUN.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT INDEX-QUEUE-FILE    ASSIGN TO DATABASE-IDXQUE
000690            ORGANIZATION IS SEQUENTIAL
000700            FILE STATUS  IS WK-C-FILE-STATUS.
000710     SELECT SETTLEMENT-FILE     ASSIGN TO DATABASE-SETMAST
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS  IS WK-C-FILE-STATUS.
000740     SELECT ORDER-FILE          ASSIGN TO DATABASE-ORDMAST
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS  IS WK-C-FILE-STATUS.
000770     SELECT PAYMENT-FILE        ASSIGN TO DATABASE-PAYMAST
000780            ORGANIZATION IS SEQUENTIAL
000790            FILE STATUS  IS WK-C-FILE-STATUS.
000800     SELECT SEARCH-EXTRACT-FILE ASSIGN TO DATABASE-SXTRACT
000810            ORGANIZATION IS SEQUENTIAL
000820            FILE STATUS  IS WK-C-FILE-STATUS.
000830     SELECT BATCH-REPORT        ASSIGN TO PRINTER-BATRPT
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS  IS WK-C-FILE-STATUS.
000860 EJECT
000870***************
000880 DATA DIVISION.
000890***************
000900 FILE SECTION.
000910**************
000920 FD  INDEX-QUEUE-FILE
000930     LABEL RECORDS ARE STANDARD
000940     RECORD CONTAINS 200 CHARACTERS
000950     DATA RECORD IS IDXQUE-RECORD.
000960     COPY IDXQUE.
000970 FD  SETTLEMENT-FILE
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 289 CHARACTERS
001000     DATA RECORD IS SETMAST-RECORD.
001010     COPY SETMAST.
001020 FD  ORDER-FILE
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 100 CHARACTERS
001050     DATA RECORD IS ORDMAST-RECORD.
001060     COPY ORDMAST.
001070 FD  PAYMENT-FILE
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 200 CHARACTERS
001100     DATA RECORD IS PAYMAST-RECORD.
001110     COPY PAYMAST.
001120 FD  SEARCH-EXTRACT-FILE
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 250 CHARACTERS
001150     DATA RECORD IS SXTRACT-RECORD.
001160     COPY SXTRACT.
001170 FD  BATCH-REPORT
001180     LABEL RECORDS ARE STANDARD
001190     RECORD CONTAINS 132 CHARACTERS
001200     DATA RECORD IS BATCH-REPORT-LINE.
001210 01  BATCH-REPORT-LINE               PIC X(132).
001220 EJECT
001230*************************
001240 WORKING-STORAGE SECTION.
001250*************************
001260 01  FILLER                           PIC X(24)  VALUE
001270     "** PROGRAM SETB3000 **".
001280*
001290 01  WK-C-COMMON.
001300     COPY WCOMMON.
001310*
001320 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
001330     88  WS-END-OF-FILE                   VALUE "Y".
001340 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
001350     88  WS-RECORD-FOUND                  VALUE "Y".
001360 01  WS-TABLE-FULL-SW                 PIC X(01)  VALUE "N".
001370     88  WS-TABLE-IS-FULL                  VALUE "Y".
001380*
001390 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
001400 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
001410     05  WS-NOW-DATE                  PIC 9(08).
001420     05  WS-NOW-TIME                  PIC 9(06).
001430 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
001440 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
001450     05  WS-NOW-HH                    PIC 9(02).
001460     05  WS-NOW-MI                    PIC 9(02).
001470     05  WS-NOW-SS                    PIC 9(02).
001480     05  WS-NOW-HH-100                PIC 9(02).
001490*
001500*    DAYS-IN-MONTH TABLE, JAN THRU DEC - FEBRUARY CARRIES 28
001510*    AND IS BUMPED TO 29 ABOVE ON A LEAP YEAR.
001520 01  WS-DAYS-IN-MONTH-TABLE.
001530     05  FILLER                       PIC 9(02)  VALUE 31.
001540     05  FILLER                       PIC 9(02)  VALUE 28.
001550     05  FILLER                       PIC 9(02)  VALUE 31.
001560     05  FILLER                       PIC 9(02)  VALUE 30.
001570     05  FILLER                       PIC 9(02)  VALUE 31.
001580     05  FILLER                       PIC 9(02)  VALUE 30.
001590     05  FILLER                       PIC 9(02)  VALUE 31.
001600     05  FILLER                       PIC 9(02)  VALUE 31.
001610     05  FILLER                       PIC 9(02)  VALUE 30.
001620     05  FILLER                       PIC 9(02)  VALUE 31.
001630     05  FILLER                       PIC 9(02)  VALUE 30.
001640     05  FILLER                       PIC 9(02)  VALUE 31.
001650 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
001660     05  WS-DAYS-IN-MONTH             PIC 9(02)  OCCURS 12 TIMES.
001670*
001680 01  WS-LEAP-QUOTIENT                 PIC S9(04) COMP  VALUE 0.
001690 01  WS-LEAP-REMAINDER                PIC S9(04) COMP  VALUE 0.
001700*
001710*    CUTOFF-DATE ARITHMETIC FOR THE 30-DAY CLEANUP PASS - WORKS
001720*    BACKWARD ONE DAY AT A TIME, 30 TIMES, THE SAME WAY THE
001730*    NIGHTLY SETTLEMENT RUN COMPUTES YESTERDAY.
001740 01  WS-WORK-YMD                      PIC 9(08)  VALUE ZEROES.
001750 01  WS-WORK-YMD-R REDEFINES WS-WORK-YMD.
001760     05  WS-WORK-CCYY                 PIC 9(04).
001770     05  WS-WORK-MM                   PIC 9(02).
001780     05  WS-WORK-DD                   PIC 9(02).
001790 01  WS-CUTOFF-DATE                   PIC 9(08)  VALUE ZEROES.
001800 01  WS-DAYS-BACK                     PIC S9(04) COMP  VALUE 0.
001810*
001820*    BACK-OFF MINUTES BY ATTEMPT NUMBER - 5 ** (RETRY-COUNT-1)
001830*    WORKED OUT ONCE HERE SO THE QUEUE PROCESSOR NEVER HAS TO
001840*    RAISE A NUMBER TO A POWER AT RUN TIME.
001850 01  WS-BACKOFF-TABLE.
001860     05  FILLER                       PIC 9(04)  VALUE 0001.
001870     05  FILLER                       PIC 9(04)  VALUE 0005.
001880     05  FILLER                       PIC 9(04)  VALUE 0025.
001890 01  WS-BACKOFF-TABLE-R REDEFINES WS-BACKOFF-TABLE.
001900     05  WS-BACKOFF-MINUTES           PIC 9(04)  OCCURS 3 TIMES.
001910*
001920 01  WS-COUNTERS.
001930     05  WS-CNT-DUE                   PIC 9(07)  COMP-3 VALUE 0.
001940     05  WS-CNT-INDEXED                PIC 9(07)  COMP-3 VALUE 0.
001950     05  WS-CNT-FAILED                PIC 9(07)  COMP-3 VALUE 0.
001960     05  WS-CNT-RETRIED               PIC 9(07)  COMP-3 VALUE 0.
001970     05  WS-CNT-PURGED                PIC 9(07)  COMP-3 VALUE 0.
001980*
001990 01  WS-SUB                           PIC S9(04) COMP  VALUE 0.
002000*
002010*----------------------------------------------------------------*
002020*    IN-MEMORY QUEUE TABLE - THE WHOLE IDXQUE FILE, LOADED ONCE,
002030*    WALKED REPEATEDLY IN THE DUE-ITEM PASS AND THE RETRY PASS,
002040*    THEN FLUSHED BACK TO IDXQUE AT END OF RUN.
002050*----------------------------------------------------------------*
002060 01  WS-QUEUE-TABLE.
002070     05  WS-QUEUE-ENTRY OCCURS 2000 TIMES
002080                        INDEXED BY WS-QUE-IDX.
002090         10  WS-QUE-ID                PIC 9(09).
002100         10  WS-QUE-SETTLEMENT-ID     PIC 9(09).
002110         10  WS-QUE-OPERATION         PIC X(10).
002120         10  WS-QUE-RETRY-COUNT       PIC 9(02).
002130         10  WS-QUE-MAX-RETRIES       PIC 9(02).
002140         10  WS-QUE-STATUS            PIC X(10).
002150         10  WS-QUE-ERROR-MSG         PIC X(100).
002160         10  WS-QUE-NEXT-RETRY-TS     PIC 9(14).
002170         10  WS-QUE-CREATED-TS        PIC 9(14).
002180         10  WS-QUE-UPDATED-TS        PIC 9(14).
002190         10  WS-QUE-PROCESSED-TS      PIC 9(14).
002200 01  WS-QUEUE-COUNT                   PIC S9(04) COMP  VALUE 0.
002210*
002220*----------------------------------------------------------------*
002230*    IN-MEMORY SETTLEMENT/ORDER/PAYMENT TABLES FOR THE JOIN.
002240*----------------------------------------------------------------*
002250 01  WS-SETTLEMENT-TABLE.
002260     05  WS-SET-ENTRY OCCURS 4000 TIMES
002270                     INDEXED BY WS-SET-IDX.
002280         10  WS-SET-ID                PIC 9(09).
002290         10  WS-SET-PAYMENT-ID        PIC 9(09).
002300         10  WS-SET-ORDER-ID          PIC 9(09).
002310         10  WS-SET-PAY-AMOUNT        PIC S9(08)V9(02).
002320         10  WS-SET-NET-AMOUNT        PIC S9(08)V9(02).
002330         10  WS-SET-STATUS            PIC X(16).
002340         10  WS-SET-DATE              PIC 9(08).
002350         10  WS-SET-CONFIRMED-TS      PIC 9(14).
002360 01  WS-SETTLEMENT-COUNT              PIC S9(04) COMP  VALUE 0.
002370*
002380 01  WS-ORDER-TABLE.
002390     05  WS-ORD-ENTRY OCCURS 3000 TIMES
002400                     INDEXED BY WS-ORD-IDX.
002410         10  WS-ORD-ID                PIC 9(09).
002420         10  WS-ORD-USER-ID           PIC 9(09).
002430         10  WS-ORD-STATUS            PIC X(10).
002440         10  WS-ORD-AMOUNT            PIC S9(08)V9(02).
002450 01  WS-ORDER-COUNT                   PIC S9(04) COMP  VALUE 0.
002460*
002470 01  WS-PAYMENT-TABLE.
002480     05  WS-PAY-ENTRY OCCURS 3000 TIMES
002490                     INDEXED BY WS-PAY-IDX.
002500         10  WS-PAY-ID                PIC 9(09).
002510         10  WS-PAY-AMOUNT            PIC S9(08)V9(02).
002520         10  WS-PAY-REFUNDED-AMT      PIC S9(08)V9(02).
002530         10  WS-PAY-STATUS            PIC X(10).
002540         10  WS-PAY-METHOD            PIC X(20).
002550         10  WS-PAY-PG-TRAN-ID        PIC X(40).
002560         10  WS-PAY-CAPTURED-TS       PIC 9(14).
002570 01  WS-PAYMENT-COUNT                 PIC S9(04) COMP  VALUE 0.
002580*
002590 01  WS-RPT-HEADING-1.
002600     05  FILLER                       PIC X(20)  VALUE
002610         "SETB3000 - INDEX RETRY QUEUE PROCESSOR".
002620     05  FILLER                       PIC X(10)  VALUE SPACES.
002630     05  RPT-H1-RUN-TS                PIC 9(14).
002640     05  FILLER                       PIC X(88)  VALUE SPACES.
002650 01  WS-RPT-SUMMARY-1.
002660     05  FILLER                       PIC X(20)  VALUE
002670         "ITEMS DUE THIS RUN. .".
002680     05  RPT-S1-DUE                   PIC ZZZ,ZZ9.
002690     05  FILLER                       PIC X(105) VALUE SPACES.
002700 01  WS-RPT-SUMMARY-2.
002710     05  FILLER                       PIC X(20)  VALUE
002720         "INDEXED SUCCESSFULLY".
002730     05  RPT-S2-INDEXED               PIC ZZZ,ZZ9.
002740     05  FILLER                       PIC X(105) VALUE SPACES.
002750 01  WS-RPT-SUMMARY-3.
002760     05  FILLER                       PIC X(20)  VALUE
002770         "FAILED THIS RUN . . .".
002780     05  RPT-S3-FAILED                PIC ZZZ,ZZ9.
002790     05  FILLER                       PIC X(105) VALUE SPACES.
002800 01  WS-RPT-SUMMARY-4.
002810     05  FILLER                       PIC X(20)  VALUE
002820         "RE-ARMED BY RETRY PASS".
002830     05  RPT-S4-RETRIED               PIC ZZZ,ZZ9.
002840     05  FILLER                       PIC X(105) VALUE SPACES.
002850 01  WS-RPT-SUMMARY-5.
002860     05  FILLER                       PIC X(20)  VALUE
002870         "PURGED, OVER 30 DAYS".
002880     05  RPT-S5-PURGED                PIC ZZZ,ZZ9.
002890     05  FILLER                       PIC X(105) VALUE SPACES.
002900 EJECT
002910*****************
002920 PROCEDURE DIVISION.
002930*****************
002940 MAIN-MODULE.
002950     PERFORM A000-INITIALIZE-RUN
002960        THRU A099-INITIALIZE-RUN-EX.
002970     PERFORM B000-LOAD-MASTERS
002980        THRU B099-LOAD-MASTERS-EX.
002990     PERFORM C000-PROCESS-DUE-ITEMS
003000        THRU C099-PROCESS-DUE-ITEMS-EX.
003010     PERFORM D000-RETRY-PASS
003020        THRU D099-RETRY-PASS-EX.
003030     PERFORM E000-CLEANUP-PASS
003040        THRU E099-CLEANUP-PASS-EX.
003050     PERFORM G000-FLUSH-QUEUE
003060        THRU G099-FLUSH-QUEUE-EX.
003070     PERFORM F000-PRINT-SUMMARY
003080        THRU F099-PRINT-SUMMARY-EX.
003090     PERFORM Z000-END-PROGRAM-ROUTINE
003100        THRU Z099-END-PROGRAM-ROUTINE-EX.
003110     GOBACK.
003120 EJECT
003130*----------------------------------------------------------------*
003140 A000-INITIALIZE-RUN.
003150*----------------------------------------------------------------*
003160     ACCEPT WS-NOW-DATE                  FROM DATE YYYYMMDD.
003170     ACCEPT WS-NOW-TIME-RAW               FROM TIME.
003180     MOVE WS-NOW-TIME-RAW(1:6)            TO WS-NOW-TIME.
003190     MOVE WS-NOW-DATE                     TO WS-WORK-YMD.
003200     MOVE 30                              TO WS-DAYS-BACK.
003210     PERFORM D050-SUBTRACT-ONE-DAY
003220        THRU D059-SUBTRACT-ONE-DAY-EX
003230         VARYING WS-SUB FROM 1 BY 1
003240         UNTIL WS-SUB > WS-DAYS-BACK.
003250     MOVE WS-WORK-YMD                     TO WS-CUTOFF-DATE.
003260     OPEN OUTPUT BATCH-REPORT.
003270     IF  NOT WK-C-SUCCESSFUL
003280         DISPLAY "SETB3000 - OPEN FILE ERROR - BATRPT"
003290         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003300         GO TO Y900-ABNORMAL-TERMINATION.
003310 A099-INITIALIZE-RUN-EX.
003320     EXIT.
003330*----------------------------------------------------------------*
003340 B000-LOAD-MASTERS.
003350*----------------------------------------------------------------*
003360     PERFORM B100-LOAD-QUEUE
003370        THRU B199-LOAD-QUEUE-EX.
003380     PERFORM B200-LOAD-SETTLEMENTS
003390        THRU B299-LOAD-SETTLEMENTS-EX.
003400     PERFORM B300-LOAD-ORDERS
003410        THRU B399-LOAD-ORDERS-EX.
003420     PERFORM B400-LOAD-PAYMENTS
003430        THRU B499-LOAD-PAYMENTS-EX.
003440 B099-LOAD-MASTERS-EX.
003450     EXIT.
003460*----------------------------------------------------------------*
003470 B100-LOAD-QUEUE.
003480*----------------------------------------------------------------*
003490     OPEN INPUT INDEX-QUEUE-FILE.
003500     IF  NOT WK-C-SUCCESSFUL
003510         DISPLAY "SETB3000 - OPEN FILE ERROR - IDXQUE"
003520         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003530         GO TO Y900-ABNORMAL-TERMINATION.
003540     MOVE "N"                             TO WS-EOF-SW.
003550     MOVE "N"                             TO WS-TABLE-FULL-SW.
003560     PERFORM B110-READ-QUEUE
003570        THRU B119-READ-QUEUE-EX.
003580     PERFORM B120-STORE-QUEUE
003590        THRU B129-STORE-QUEUE-EX
003600         UNTIL WS-END-OF-FILE
003610         OR WS-TABLE-IS-FULL.
003620     CLOSE INDEX-QUEUE-FILE.
003630 B199-LOAD-QUEUE-EX.
003640     EXIT.
003650*----------------------------------------------------------------*
003660 B110-READ-QUEUE.
003670*----------------------------------------------------------------*
003680     READ INDEX-QUEUE-FILE
003690         AT END SET WS-END-OF-FILE TO TRUE.
003700 B119-READ-QUEUE-EX.
003710     EXIT.
003720*----------------------------------------------------------------*
003730 B120-STORE-QUEUE.
003740*----------------------------------------------------------------*
003750     IF  WS-QUEUE-COUNT >= 2000
003760         SET WS-TABLE-IS-FULL           TO TRUE
003770         MOVE "SETB3000 - QUEUE TABLE OVERFLOW, SEE SETL033"
003780                                         TO WK-C-ABEND-MSG
003790         GO TO Y900-ABNORMAL-TERMINATION.
003800     ADD 1                               TO WS-QUEUE-COUNT.
003810     SET WS-QUE-IDX                      TO WS-QUEUE-COUNT.
003820     MOVE IQ-ID                TO WS-QUE-ID (WS-QUE-IDX).
003830     MOVE IQ-SETTLEMENT-ID     TO WS-QUE-SETTLEMENT-ID (WS-QUE-IDX).
003840     MOVE IQ-OPERATION         TO WS-QUE-OPERATION (WS-QUE-IDX).
003850     MOVE IQ-RETRY-COUNT       TO WS-QUE-RETRY-COUNT (WS-QUE-IDX).
003860     MOVE IQ-MAX-RETRIES       TO WS-QUE-MAX-RETRIES (WS-QUE-IDX).
003870     MOVE IQ-STATUS            TO WS-QUE-STATUS (WS-QUE-IDX).
003880     MOVE IQ-ERROR-MSG         TO WS-QUE-ERROR-MSG (WS-QUE-IDX).
003890     MOVE IQ-NEXT-RETRY-TS     TO WS-QUE-NEXT-RETRY-TS (WS-QUE-IDX).
003900     MOVE IQ-CREATED-TS        TO WS-QUE-CREATED-TS (WS-QUE-IDX).
003910     MOVE IQ-UPDATED-TS        TO WS-QUE-UPDATED-TS (WS-QUE-IDX).
003920     MOVE IQ-PROCESSED-TS      TO WS-QUE-PROCESSED-TS (WS-QUE-IDX).
003930     PERFORM B110-READ-QUEUE
003940        THRU B119-READ-QUEUE-EX.
003950 B129-STORE-QUEUE-EX.
003960     EXIT.
003970*----------------------------------------------------------------*
003980 B200-LOAD-SETTLEMENTS.
003990*----------------------------------------------------------------*
004000     OPEN INPUT SETTLEMENT-FILE.
004010     IF  NOT WK-C-SUCCESSFUL
004020         DISPLAY "SETB3000 - OPEN FILE ERROR - SETMAST"
004030         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004040         GO TO Y900-ABNORMAL-TERMINATION.
004050     MOVE "N"                             TO WS-EOF-SW.
004060     MOVE "N"                             TO WS-TABLE-FULL-SW.
004070     PERFORM B210-READ-SETTLEMENT
004080        THRU B219-READ-SETTLEMENT-EX.
004090     PERFORM B220-STORE-SETTLEMENT
004100        THRU B229-STORE-SETTLEMENT-EX
004110         UNTIL WS-END-OF-FILE
004120         OR WS-TABLE-IS-FULL.
004130     CLOSE SETTLEMENT-FILE.
004140 B299-LOAD-SETTLEMENTS-EX.
004150     EXIT.
004160*----------------------------------------------------------------*
004170 B210-READ-SETTLEMENT.
004180*----------------------------------------------------------------*
004190     READ SETTLEMENT-FILE
004200         AT END SET WS-END-OF-FILE TO TRUE.
004210 B219-READ-SETTLEMENT-EX.
004220     EXIT.
004230*----------------------------------------------------------------*
004240 B220-STORE-SETTLEMENT.
004250*----------------------------------------------------------------*
004260     IF  WS-SETTLEMENT-COUNT >= 4000
004270         SET WS-TABLE-IS-FULL           TO TRUE
004280         MOVE "SETB3000 - SETTLEMENT TABLE OVERFLOW, SEE SETL033"
004290                                         TO WK-C-ABEND-MSG
004300         GO TO Y900-ABNORMAL-TERMINATION.
004310     ADD 1                               TO WS-SETTLEMENT-COUNT.
004320     SET WS-SET-IDX                      TO WS-SETTLEMENT-COUNT.
004330     MOVE SET-ID               TO WS-SET-ID (WS-SET-IDX).
004340     MOVE SET-PAYMENT-ID       TO WS-SET-PAYMENT-ID (WS-SET-IDX).
004350     MOVE SET-ORDER-ID         TO WS-SET-ORDER-ID (WS-SET-IDX).
004360     MOVE SET-PAY-AMOUNT       TO WS-SET-PAY-AMOUNT (WS-SET-IDX).
004370     MOVE SET-NET-AMOUNT       TO WS-SET-NET-AMOUNT (WS-SET-IDX).
004380     MOVE SET-STATUS           TO WS-SET-STATUS (WS-SET-IDX).
004390     MOVE SET-DATE             TO WS-SET-DATE (WS-SET-IDX).
004400     MOVE SET-CONFIRMED-TS     TO WS-SET-CONFIRMED-TS (WS-SET-IDX).
004410     PERFORM B210-READ-SETTLEMENT
004420        THRU B219-READ-SETTLEMENT-EX.
004430 B229-STORE-SETTLEMENT-EX.
004440     EXIT.
004450*----------------------------------------------------------------*
004460 B300-LOAD-ORDERS.
004470*----------------------------------------------------------------*
004480     OPEN INPUT ORDER-FILE.
004490     IF  NOT WK-C-SUCCESSFUL
004500         DISPLAY "SETB3000 - OPEN FILE ERROR - ORDMAST"
004510         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004520         GO TO Y900-ABNORMAL-TERMINATION.
004530     MOVE "N"                             TO WS-EOF-SW.
004540     MOVE "N"                             TO WS-TABLE-FULL-SW.
004550     PERFORM B310-READ-ORDER
004560        THRU B319-READ-ORDER-EX.
004570     PERFORM B320-STORE-ORDER
004580        THRU B329-STORE-ORDER-EX
004590         UNTIL WS-END-OF-FILE
004600         OR WS-TABLE-IS-FULL.
004610     CLOSE ORDER-FILE.
004620 B399-LOAD-ORDERS-EX.
004630     EXIT.
004640*----------------------------------------------------------------*
004650 B310-READ-ORDER.
004660*----------------------------------------------------------------*
004670     READ ORDER-FILE
004680         AT END SET WS-END-OF-FILE TO TRUE.
004690 B319-READ-ORDER-EX.
004700     EXIT.
004710*----------------------------------------------------------------*
004720 B320-STORE-ORDER.
004730*----------------------------------------------------------------*
004740     IF  WS-ORDER-COUNT >= 3000
004750         SET WS-TABLE-IS-FULL           TO TRUE
004760         MOVE "SETB3000 - ORDER TABLE OVERFLOW, SEE SETL033"
004770                                         TO WK-C-ABEND-MSG
004780         GO TO Y900-ABNORMAL-TERMINATION.
004790     ADD 1                               TO WS-ORDER-COUNT.
004800     SET WS-ORD-IDX                      TO WS-ORDER-COUNT.
004810     MOVE ORD-ID               TO WS-ORD-ID (WS-ORD-IDX).
004820     MOVE ORD-USER-ID          TO WS-ORD-USER-ID (WS-ORD-IDX).
004830     MOVE ORD-STATUS           TO WS-ORD-STATUS (WS-ORD-IDX).
004840     MOVE ORD-AMOUNT           TO WS-ORD-AMOUNT (WS-ORD-IDX).
004850     PERFORM B310-READ-ORDER
004860        THRU B319-READ-ORDER-EX.
004870 B329-STORE-ORDER-EX.
004880     EXIT.
004890*----------------------------------------------------------------*
004900 B400-LOAD-PAYMENTS.
004910*----------------------------------------------------------------*
004920     OPEN INPUT PAYMENT-FILE.
004930     IF  NOT WK-C-SUCCESSFUL
004940         DISPLAY "SETB3000 - OPEN FILE ERROR - PAYMAST"
004950         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004960         GO TO Y900-ABNORMAL-TERMINATION.
004970     MOVE "N"                             TO WS-EOF-SW.
004980     MOVE "N"                             TO WS-TABLE-FULL-SW.
004990     PERFORM B410-READ-PAYMENT
005000        THRU B419-READ-PAYMENT-EX.
005010     PERFORM B420-STORE-PAYMENT
005020        THRU B429-STORE-PAYMENT-EX
005030         UNTIL WS-END-OF-FILE
005040         OR WS-TABLE-IS-FULL.
005050     CLOSE PAYMENT-FILE.
005060 B499-LOAD-PAYMENTS-EX.
005070     EXIT.
005080*----------------------------------------------------------------*
005090 B410-READ-PAYMENT.
005100*----------------------------------------------------------------*
005110     READ PAYMENT-FILE
005120         AT END SET WS-END-OF-FILE TO TRUE.
005130 B419-READ-PAYMENT-EX.
005140     EXIT.
005150*----------------------------------------------------------------*
005160 B420-STORE-PAYMENT.
005170*----------------------------------------------------------------*
005180     IF  WS-PAYMENT-COUNT >= 3000
005190         SET WS-TABLE-IS-FULL           TO TRUE
005200         MOVE "SETB3000 - PAYMENT TABLE OVERFLOW, SEE SETL033"
005210                                         TO WK-C-ABEND-MSG
005220         GO TO Y900-ABNORMAL-TERMINATION.
005230     ADD 1                               TO WS-PAYMENT-COUNT.
005240     SET WS-PAY-IDX                      TO WS-PAYMENT-COUNT.
005250     MOVE PAY-ID               TO WS-PAY-ID (WS-PAY-IDX).
005260     MOVE PAY-AMOUNT           TO WS-PAY-AMOUNT (WS-PAY-IDX).
005270     MOVE PAY-REFUNDED-AMT     TO WS-PAY-REFUNDED-AMT (WS-PAY-IDX).
005280     MOVE PAY-STATUS           TO WS-PAY-STATUS (WS-PAY-IDX).
005290     MOVE PAY-METHOD           TO WS-PAY-METHOD (WS-PAY-IDX).
005300     MOVE PAY-PG-TRAN-ID       TO WS-PAY-PG-TRAN-ID (WS-PAY-IDX).
005310     MOVE PAY-CAPTURED-TS      TO WS-PAY-CAPTURED-TS (WS-PAY-IDX).
005320     PERFORM B410-READ-PAYMENT
005330        THRU B419-READ-PAYMENT-EX.
005340 B429-STORE-PAYMENT-EX.
005350     EXIT.
005360 EJECT
005370*----------------------------------------------------------------*
005380 C000-PROCESS-DUE-ITEMS.
005390*----------------------------------------------------------------*
005400     PERFORM C010-PROCESS-ONE-DUE-ITEM
005410        THRU C019-PROCESS-ONE-DUE-ITEM-EX
005420         VARYING WS-QUE-IDX FROM 1 BY 1
005430         UNTIL WS-QUE-IDX > WS-QUEUE-COUNT.
005440 C099-PROCESS-DUE-ITEMS-EX.
005450     EXIT.
005460*----------------------------------------------------------------*
005470 C010-PROCESS-ONE-DUE-ITEM.
005480*----------------------------------------------------------------*
005490     IF  WS-QUE-STATUS (WS-QUE-IDX) NOT = "PENDING"
005500         GO TO C019-PROCESS-ONE-DUE-ITEM-EX.
005510     IF  WS-QUE-NEXT-RETRY-TS (WS-QUE-IDX) > WS-NOW-TS
005520         GO TO C019-PROCESS-ONE-DUE-ITEM-EX.
005530     ADD 1                               TO WS-CNT-DUE.
005540     PERFORM C100-PROCESS-ITEM
005550        THRU C199-PROCESS-ITEM-EX.
005560 C019-PROCESS-ONE-DUE-ITEM-EX.
005570     EXIT.
005580*----------------------------------------------------------------*
005590 C100-PROCESS-ITEM.
005600*----------------------------------------------------------------*
005610     MOVE "PROCESSING"                   TO WS-QUE-STATUS (WS-QUE-IDX).
005620     IF  WS-QUE-OPERATION (WS-QUE-IDX) NOT = "INDEX"
005630     AND WS-QUE-OPERATION (WS-QUE-IDX) NOT = "UPDATE"
005640     AND WS-QUE-OPERATION (WS-QUE-IDX) NOT = "DELETE"
005650         MOVE "INVALID OPERATION CODE"    TO WS-QUE-ERROR-MSG (WS-QUE-IDX)
005660         PERFORM C900-HANDLE-FAILURE
005670            THRU C999-HANDLE-FAILURE-EX
005680         GO TO C199-PROCESS-ITEM-EX.
005690     PERFORM C110-FIND-SETTLEMENT
005700        THRU C119-FIND-SETTLEMENT-EX.
005710     IF  NOT WS-RECORD-FOUND
005720         MOVE "SETTLEMENT NOT ON FILE"    TO WS-QUE-ERROR-MSG (WS-QUE-IDX)
005730         PERFORM C900-HANDLE-FAILURE
005740            THRU C999-HANDLE-FAILURE-EX
005750         GO TO C199-PROCESS-ITEM-EX.
005760     PERFORM C120-FIND-ORDER
005770        THRU C129-FIND-ORDER-EX.
005780     PERFORM C130-FIND-PAYMENT
005790        THRU C139-FIND-PAYMENT-EX.
005800     IF  WS-QUE-OPERATION (WS-QUE-IDX) = "DELETE"
005810         PERFORM C300-WRITE-DELETE-EXTRACT
005820            THRU C399-WRITE-DELETE-EXTRACT-EX
005830     ELSE
005840         PERFORM C200-WRITE-EXTRACT
005850            THRU C299-WRITE-EXTRACT-EX.
005860     MOVE "SUCCESS"                       TO WS-QUE-STATUS (WS-QUE-IDX).
005870     MOVE WS-NOW-TS                       TO WS-QUE-PROCESSED-TS (WS-QUE-IDX).
005880     MOVE WS-NOW-TS                       TO WS-QUE-UPDATED-TS (WS-QUE-IDX).
005890     ADD 1                                TO WS-CNT-INDEXED.
005900 C199-PROCESS-ITEM-EX.
005910     EXIT.
005920*----------------------------------------------------------------*
005930 C110-FIND-SETTLEMENT.
005940*----------------------------------------------------------------*
005950     MOVE "N"                             TO WS-FOUND-SW.
005960     SET WS-SET-IDX                       TO 1.
005970     SEARCH WS-SET-ENTRY
005980         AT END
005990             CONTINUE
006000         WHEN WS-SET-ID (WS-SET-IDX) = WS-QUE-SETTLEMENT-ID (WS-QUE-IDX)
006010             SET WS-RECORD-FOUND          TO TRUE.
006020 C119-FIND-SETTLEMENT-EX.
006030     EXIT.
006040*----------------------------------------------------------------*
006050 C120-FIND-ORDER.
006060*----------------------------------------------------------------*
006070     SET WS-ORD-IDX                       TO 1.
006080     SEARCH WS-ORD-ENTRY
006090         AT END
006100             CONTINUE
006110         WHEN WS-ORD-ID (WS-ORD-IDX) = WS-SET-ORDER-ID (WS-SET-IDX)
006120             CONTINUE.
006130 C129-FIND-ORDER-EX.
006140     EXIT.
006150*----------------------------------------------------------------*
006160 C130-FIND-PAYMENT.
006170*----------------------------------------------------------------*
006180     SET WS-PAY-IDX                       TO 1.
006190     SEARCH WS-PAY-ENTRY
006200         AT END
006210             CONTINUE
006220         WHEN WS-PAY-ID (WS-PAY-IDX) = WS-SET-PAYMENT-ID (WS-SET-IDX)
006230             CONTINUE.
006240 C139-FIND-PAYMENT-EX.
006250     EXIT.
006260*----------------------------------------------------------------*
006270 C200-WRITE-EXTRACT.
006280*----------------------------------------------------------------*
006290     MOVE SPACES                         TO SXTRACT-RECORD.
006300     MOVE WS-SET-ID (WS-SET-IDX)          TO SX-SETTLEMENT-ID.
006310     MOVE WS-SET-STATUS (WS-SET-IDX)      TO SX-SET-STATUS.
006320     MOVE WS-SET-PAY-AMOUNT (WS-SET-IDX)  TO SX-SET-AMOUNT.
006330     MOVE WS-SET-DATE (WS-SET-IDX)        TO SX-SET-DATE.
006340     MOVE WS-SET-CONFIRMED-TS (WS-SET-IDX) TO SX-SET-CONFIRMED-TS.
006350     MOVE WS-ORD-ID (WS-ORD-IDX)           TO SX-ORDER-ID.
006360     MOVE WS-ORD-USER-ID (WS-ORD-IDX)      TO SX-USER-ID.
006370     MOVE WS-ORD-STATUS (WS-ORD-IDX)       TO SX-ORDER-STATUS.
006380     MOVE WS-ORD-AMOUNT (WS-ORD-IDX)       TO SX-ORDER-AMOUNT.
006390     MOVE WS-PAY-ID (WS-PAY-IDX)           TO SX-PAYMENT-ID.
006400     MOVE WS-PAY-STATUS (WS-PAY-IDX)       TO SX-PAY-STATUS.
006410     MOVE WS-PAY-AMOUNT (WS-PAY-IDX)       TO SX-PAY-AMOUNT.
006420     MOVE WS-PAY-REFUNDED-AMT (WS-PAY-IDX) TO SX-REFUNDED-AMT.
006430     MOVE WS-PAY-METHOD (WS-PAY-IDX)       TO SX-PAY-METHOD.
006440     MOVE WS-PAY-PG-TRAN-ID (WS-PAY-IDX)   TO SX-PG-TRAN-ID.
006450     MOVE WS-PAY-CAPTURED-TS (WS-PAY-IDX)  TO SX-CAPTURED-TS.
006460     MOVE WS-QUE-OPERATION (WS-QUE-IDX)    TO SX-OPERATION.
006470     MOVE WS-NOW-TS                        TO SX-INDEXED-TS.
006480     PERFORM C210-WRITE-EXTRACT-RECORD
006490        THRU C219-WRITE-EXTRACT-RECORD-EX.
006500 C299-WRITE-EXTRACT-EX.
006510     EXIT.
006520*----------------------------------------------------------------*
006530 C210-WRITE-EXTRACT-RECORD.
006540*----------------------------------------------------------------*
006550     WRITE SXTRACT-RECORD.
006560     IF  NOT WK-C-SUCCESSFUL
006570         DISPLAY "SETB3000 - WRITE ERROR - SXTRACT"
006580         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006590         GO TO Y900-ABNORMAL-TERMINATION.
006600 C219-WRITE-EXTRACT-RECORD-EX.
006610     EXIT.
006620*----------------------------------------------------------------*
006630 C300-WRITE-DELETE-EXTRACT.
006640*----------------------------------------------------------------*
006650     MOVE SPACES                         TO SXTRACT-RECORD.
006660     MOVE WS-SET-ID (WS-SET-IDX)          TO SX-SETTLEMENT-ID.
006670     MOVE WS-SET-STATUS (WS-SET-IDX)      TO SX-SET-STATUS.
006680     MOVE "DELETE"                        TO SX-OPERATION.
006690     MOVE WS-NOW-TS                        TO SX-INDEXED-TS.
006700     PERFORM C210-WRITE-EXTRACT-RECORD
006710        THRU C219-WRITE-EXTRACT-RECORD-EX.
006720 C399-WRITE-DELETE-EXTRACT-EX.
006730     EXIT.
006740*----------------------------------------------------------------*
006750 C900-HANDLE-FAILURE.
006760*----------------------------------------------------------------*
006770     ADD 1                                TO WS-CNT-FAILED.
006780     MOVE WS-NOW-TS                       TO WS-QUE-UPDATED-TS (WS-QUE-IDX).
006790     IF  WS-QUE-RETRY-COUNT (WS-QUE-IDX) < WS-QUE-MAX-RETRIES (WS-QUE-IDX)
006800         ADD 1 TO WS-QUE-RETRY-COUNT (WS-QUE-IDX)
006810         MOVE WS-QUE-RETRY-COUNT (WS-QUE-IDX)    TO WS-SUB
006820         COMPUTE WS-QUE-NEXT-RETRY-TS (WS-QUE-IDX) =
006830                 WS-NOW-TS + (WS-BACKOFF-MINUTES (WS-SUB) * 100)
006840         MOVE "FAILED"                    TO WS-QUE-STATUS (WS-QUE-IDX)
006850     ELSE
006860         MOVE "FAILED"                    TO WS-QUE-STATUS (WS-QUE-IDX).
006870 C999-HANDLE-FAILURE-EX.
006880     EXIT.
006890 EJECT
006900*----------------------------------------------------------------*
006910 D000-RETRY-PASS.
006920*----------------------------------------------------------------*
006930*    RE-ARMS ANY FAILED ITEM WHOSE BACK-OFF HAS ALREADY ELAPSED
006940*    IN THIS SAME RUN (A 1-MINUTE BACK-OFF OFTEN HAS, IF THE
006950*    QUEUE PROCESSOR IS ITSELF SLOW) AND REPROCESSES IT AT ONCE
006960*    RATHER THAN MAKING IT WAIT FOR THE NEXT SCHEDULER TICK.
006970*----------------------------------------------------------------*
006980     PERFORM D010-RETRY-ONE-ITEM
006990        THRU D019-RETRY-ONE-ITEM-EX
007000         VARYING WS-QUE-IDX FROM 1 BY 1
007010         UNTIL WS-QUE-IDX > WS-QUEUE-COUNT.
007020 D099-RETRY-PASS-EX.
007030     EXIT.
007040*----------------------------------------------------------------*
007050 D010-RETRY-ONE-ITEM.
007060*----------------------------------------------------------------*
007070     IF  WS-QUE-STATUS (WS-QUE-IDX) NOT = "FAILED"
007080         GO TO D019-RETRY-ONE-ITEM-EX.
007090     IF  WS-QUE-RETRY-COUNT (WS-QUE-IDX) NOT < WS-QUE-MAX-RETRIES (WS-QUE-IDX)
007100         GO TO D019-RETRY-ONE-ITEM-EX.
007110     IF  WS-QUE-NEXT-RETRY-TS (WS-QUE-IDX) > WS-NOW-TS
007120         GO TO D019-RETRY-ONE-ITEM-EX.
007130     MOVE "PENDING"                       TO WS-QUE-STATUS (WS-QUE-IDX).
007140     ADD 1                                TO WS-CNT-RETRIED.
007150     PERFORM C100-PROCESS-ITEM
007160        THRU C199-PROCESS-ITEM-EX.
007170 D019-RETRY-ONE-ITEM-EX.
007180     EXIT.
007190*----------------------------------------------------------------*
007200 D050-SUBTRACT-ONE-DAY.
007210*----------------------------------------------------------------*
007220*    CALENDAR ARITHMETIC - WS-WORK-YMD MINUS ONE DAY.  DAY 1 OF A
007230*    MONTH ROLLS BACK TO THE LAST DAY OF THE PRIOR MONTH USING
007240*    THE 30/31/28-29 TABLE ABOVE - JANUARY ROLLS THE CENTURY-YEAR
007250*    BACK TOO.  CALLED 30 TIMES TO WORK OUT THE CLEANUP CUTOFF.
007260*----------------------------------------------------------------*
007270     IF  WS-WORK-DD > 1
007280         SUBTRACT 1                      FROM WS-WORK-DD
007290         GO TO D059-SUBTRACT-ONE-DAY-EX.
007300     IF  WS-WORK-MM = 1
007310         MOVE 12                         TO WS-WORK-MM
007320         SUBTRACT 1                      FROM WS-WORK-CCYY
007330     ELSE
007340         SUBTRACT 1                      FROM WS-WORK-MM.
007350     MOVE WS-DAYS-IN-MONTH (WS-WORK-MM)   TO WS-WORK-DD.
007360     IF  WS-WORK-MM = 2
007370         DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
007380             REMAINDER WS-LEAP-REMAINDER
007390         IF  WS-LEAP-REMAINDER = 0
007400             MOVE 29                     TO WS-WORK-DD.
007410 D059-SUBTRACT-ONE-DAY-EX.
007420     EXIT.
007430 EJECT
007440*----------------------------------------------------------------*
007450 E000-CLEANUP-PASS.
007460*----------------------------------------------------------------*
007470*    DAILY PASS - MARKS SUCCESS ITEMS OLDER THAN 30 DAYS FOR
007480*    OMISSION FROM THE FLUSH BELOW.  A PURGED ITEM'S TABLE SLOT
007490*    IS FLAGGED, NOT PHYSICALLY REMOVED, UNTIL G000-FLUSH-QUEUE
007500*    COMPACTS THE TABLE ON THE WAY BACK TO IDXQUE.
007510*----------------------------------------------------------------*
007520     PERFORM E010-CLEANUP-ONE-ITEM
007530        THRU E019-CLEANUP-ONE-ITEM-EX
007540         VARYING WS-QUE-IDX FROM 1 BY 1
007550         UNTIL WS-QUE-IDX > WS-QUEUE-COUNT.
007560 E099-CLEANUP-PASS-EX.
007570     EXIT.
007580*----------------------------------------------------------------*
007590 E010-CLEANUP-ONE-ITEM.
007600*----------------------------------------------------------------*
007610     IF  WS-QUE-STATUS (WS-QUE-IDX) NOT = "SUCCESS"
007620         GO TO E019-CLEANUP-ONE-ITEM-EX.
007630     IF  WS-QUE-PROCESSED-TS (WS-QUE-IDX) (1:8) NOT < WS-CUTOFF-DATE
007640         GO TO E019-CLEANUP-ONE-ITEM-EX.
007650     MOVE "*PURGE*"                       TO WS-QUE-STATUS (WS-QUE-IDX).
007660     ADD 1                                TO WS-CNT-PURGED.
007670 E019-CLEANUP-ONE-ITEM-EX.
007680     EXIT.
007690 EJECT
007700*----------------------------------------------------------------*
007710 G000-FLUSH-QUEUE.
007720*----------------------------------------------------------------*
007730*    REWRITES IDXQUE FROM THE UPDATED TABLE, DROPPING ANY ITEM
007740*    E010 FLAGGED *PURGE* ABOVE.
007750*----------------------------------------------------------------*
007760     OPEN OUTPUT INDEX-QUEUE-FILE.
007770     IF  NOT WK-C-SUCCESSFUL
007780         DISPLAY "SETB3000 - OPEN OUTPUT ERROR - IDXQUE"
007790         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007800         GO TO Y900-ABNORMAL-TERMINATION.
007810     PERFORM G010-WRITE-QUEUE-ENTRY
007820        THRU G019-WRITE-QUEUE-ENTRY-EX
007830         VARYING WS-QUE-IDX FROM 1 BY 1
007840         UNTIL WS-QUE-IDX > WS-QUEUE-COUNT.
007850     CLOSE INDEX-QUEUE-FILE.
007860 G099-FLUSH-QUEUE-EX.
007870     EXIT.
007880*----------------------------------------------------------------*
007890 G010-WRITE-QUEUE-ENTRY.
007900*----------------------------------------------------------------*
007910     IF  WS-QUE-STATUS (WS-QUE-IDX) = "*PURGE*"
007920         GO TO G019-WRITE-QUEUE-ENTRY-EX.
007930     MOVE SPACES                         TO IDXQUE-RECORD.
007940     MOVE WS-QUE-ID (WS-QUE-IDX)               TO IQ-ID.
007950     MOVE WS-QUE-SETTLEMENT-ID (WS-QUE-IDX)    TO IQ-SETTLEMENT-ID.
007960     MOVE WS-QUE-OPERATION (WS-QUE-IDX)        TO IQ-OPERATION.
007970     MOVE WS-QUE-RETRY-COUNT (WS-QUE-IDX)      TO IQ-RETRY-COUNT.
007980     MOVE WS-QUE-MAX-RETRIES (WS-QUE-IDX)      TO IQ-MAX-RETRIES.
007990     MOVE WS-QUE-STATUS (WS-QUE-IDX)           TO IQ-STATUS.
008000     MOVE WS-QUE-ERROR-MSG (WS-QUE-IDX)        TO IQ-ERROR-MSG.
008010     MOVE WS-QUE-NEXT-RETRY-TS (WS-QUE-IDX)    TO IQ-NEXT-RETRY-TS.
008020     MOVE WS-QUE-CREATED-TS (WS-QUE-IDX)       TO IQ-CREATED-TS.
008030     MOVE WS-QUE-UPDATED-TS (WS-QUE-IDX)       TO IQ-UPDATED-TS.
008040     MOVE WS-QUE-PROCESSED-TS (WS-QUE-IDX)     TO IQ-PROCESSED-TS.
008050     WRITE IDXQUE-RECORD.
008060     IF  NOT WK-C-SUCCESSFUL
008070         DISPLAY "SETB3000 - WRITE ERROR - IDXQUE"
008080         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008090         GO TO Y900-ABNORMAL-TERMINATION.
008100 G019-WRITE-QUEUE-ENTRY-EX.
008110     EXIT.
008120 EJECT
008130*----------------------------------------------------------------*
008140 F000-PRINT-SUMMARY.
008150*----------------------------------------------------------------*
008160     MOVE WS-NOW-TS                       TO RPT-H1-RUN-TS.
008170     WRITE BATCH-REPORT-LINE FROM WS-RPT-HEADING-1
008180         AFTER ADVANCING TOP-OF-FORM.
008190     MOVE WS-CNT-DUE                      TO RPT-S1-DUE.
008200     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-1
008210         AFTER ADVANCING 2 LINES.
008220     MOVE WS-CNT-INDEXED                  TO RPT-S2-INDEXED.
008230     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-2
008240         AFTER ADVANCING 1 LINE.
008250     MOVE WS-CNT-FAILED                   TO RPT-S3-FAILED.
008260     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-3
008270         AFTER ADVANCING 1 LINE.
008280     MOVE WS-CNT-RETRIED                  TO RPT-S4-RETRIED.
008290     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-4
008300         AFTER ADVANCING 1 LINE.
008310     MOVE WS-CNT-PURGED                   TO RPT-S5-PURGED.
008320     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-5
008330         AFTER ADVANCING 1 LINE.
008340 F099-PRINT-SUMMARY-EX.
008350     EXIT.
008360*----------------------------------------------------------------*
008370 Y900-ABNORMAL-TERMINATION.
008380*----------------------------------------------------------------*
008390     MOVE 16                             TO RETURN-CODE.
008400     DISPLAY "SETB3000 - ABNORMAL TERMINATION, SEE ABOVE".
008410     DISPLAY WK-C-ABEND-MSG.
008420     EXIT PROGRAM.
008430*----------------------------------------------------------------*
008440 Z000-END-PROGRAM-ROUTINE.
008450*----------------------------------------------------------------*
008460     CLOSE BATCH-REPORT.
008470 Z099-END-PROGRAM-ROUTINE-EX.
008480     EXIT.
008490******************************************************************
008500************** END OF PROGRAM SOURCE -  SETB3000 ***************
008510******************************************************************
