000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SETB5000.
000400 AUTHOR.         A C NAIDU BTW.
000500 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - BATCH.
000600 DATE-WRITTEN.   05 NOV 2009.
000700 DATE-COMPILED.
000800 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000900*
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  NIGHTLY ADJUSTMENT CONFIRMATION RUN.  COMPANION TO
001200*               SETB2000 - WHERE THAT PROGRAM CONFIRMS THE
001300*               SETTLEMENT ITSELF, THIS ONE CONFIRMS THE
001400*               SETTLEMENT-ADJUSTMENT ROWS TRFVRFD LAYS DOWN
001500*               AGAINST A SETTLEMENT WHEN A PARTIAL REFUND SHAVES
001600*               ITS NET AMOUNT.  A PENDING ADJUSTMENT MEANS THE
001700*               DEDUCTION HAS BEEN APPLIED TO SETMAST BUT FINANCE
001800*               HAS NOT YET SIGNED OFF ON IT FOR THE PERIOD - THIS
001900*               RUN IS THAT SIGN-OFF.  ROWS ALREADY CONFIRMED ARE
002000*               LEFT ALONE AND COUNTED AS SKIPPED, SO THE
002100*               CONFIRMATION TIMESTAMP IS ONLY EVER STAMPED ONCE
002200*               PER ADJUSTMENT (REQ 5518).
002300*
002400*    INPUT/                              SETTLEMENT-ADJUSTMENT
002500*    OUTPUT :  MASTER (ADJMAST) - SEQUENTIAL, OPENED I-O,
002600*                          REWRITTEN IN PLACE ONE RECORD AT A TIME
002700*    OUTPUT :  BATCH-REPORT (BATRPT) - CONTROL SUMMARY, 132 COL
002800*----------------------------------------------------------------*
002900*
003000*================================================================*
003100* HISTORY OF MODIFICATION:                                       *
003200*================================================================*
003300* TAG     INIT    DATE        DESCRIPTION                        *
003400* ------  ------  ----------  --------------------------------- *
003500* SETL026 ACNBTW  05/11/2009  INITIAL VERSION - RAISED ALONGSIDE *
003600*                 THE TRFVRFD CHANGE THAT STARTED WRITING        *
003700*                 SETTLEMENT-ADJUSTMENT ROWS, SO THEY DO NOT SIT *
003800*                 PENDING FOREVER WITH NO CONFIRMATION STEP.     *
003900*                 SCHEDULED UNDER THE ADJUSTMENT_CONFIRM KEY IN  *
004000*                 SCHCFG, SAME AS SETTLEMENT_CONFIRM RUNS SETB2000*
004100* SETL031 ACNPEH  11/03/2013  ADD WS-OVERRIDE-DATE, SAME REPLAY  *
004200*                 CONVENTION AS SETB1000/SETB2000, FOR THE NIGHT *
004300*                 THE SCHEDULER DOUBLE-FIRED AND OPS NEEDED TO   *
004400*                 RE-RUN A SPECIFIC BUSINESS DATE BY HAND.       *
004500*================================================================*
004600 EJECT
004700*************************
004800 ENVIRONMENT DIVISION.
004900*************************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS DIGITS      IS "0" THRU "9"
005600     UPSI-0 IS UPSI-SETB5000
005700         ON  STATUS IS SETB5000-RESTART
005800         OFF STATUS IS SETB5000-FRESH-RUN.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ADJUSTMENT-FILE ASSIGN TO DATABASE-ADJMAST
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS WK-C-FILE-STATUS.
006400     SELECT BATCH-REPORT    ASSIGN TO DATABASE-BATRPT
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS WK-C-FILE-STATUS.
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  ADJUSTMENT-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 100 CHARACTERS
007600     DATA RECORD IS ADJMAST-RECORD.
007700     COPY ADJMAST.
007800 FD  BATCH-REPORT
007900     LABEL RECORDS ARE OMITTED
008000     RECORD CONTAINS 132 CHARACTERS
008100     DATA RECORD IS RPT-REC.
008200 01  RPT-REC                          PIC X(132).
008300 EJECT
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                           PIC X(24)  VALUE
008800     "** PROGRAM SETB5000 **".
008900*
009000 01  WK-C-COMMON.
009100     COPY WCOMMON.
009200*
009300 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
009400     88  WS-END-OF-ADJUSTMENTS            VALUE "Y".
009500*
009600 01  WS-TARGET-DATE                   PIC 9(08)  VALUE ZEROES.
009700 01  WS-OVERRIDE-DATE                 PIC 9(08)  VALUE ZEROES.
009800*                                     0 = USE RUN-DATE MINUS 1
009900 01  WS-TODAY-YMD                     PIC 9(08)  VALUE ZEROES.
010000 01  WS-TODAY-YMD-R REDEFINES WS-TODAY-YMD.
010100     05  WS-TODAY-CCYY                PIC 9(04).
010200     05  WS-TODAY-MM                  PIC 9(02).
010300     05  WS-TODAY-DD                  PIC 9(02).
010400*
010500 01  WS-YEST-YMD                      PIC 9(08)  VALUE ZEROES.
010600 01  WS-YEST-YMD-R REDEFINES WS-YEST-YMD.
010700     05  WS-YEST-CCYY                 PIC 9(04).
010800     05  WS-YEST-MM                   PIC 9(02).
010900     05  WS-YEST-DD                   PIC 9(02).
011000 01  WS-LEAP-QUOTIENT                 PIC S9(04) COMP  VALUE 0.
011100 01  WS-LEAP-REMAINDER                PIC S9(04) COMP  VALUE 0.
011200*
011300*    DAYS-IN-MONTH TABLE, JAN THRU DEC - SAME TABLE AS SETB2000,
011400*    SEE THAT PROGRAM FOR THE LEAP-YEAR NOTE.
011500 01  WS-DAYS-IN-MONTH-TABLE.
011600     05  FILLER                       PIC 9(02)  VALUE 31.
011700     05  FILLER                       PIC 9(02)  VALUE 28.
011800     05  FILLER                       PIC 9(02)  VALUE 31.
011900     05  FILLER                       PIC 9(02)  VALUE 30.
012000     05  FILLER                       PIC 9(02)  VALUE 31.
012100     05  FILLER                       PIC 9(02)  VALUE 30.
012200     05  FILLER                       PIC 9(02)  VALUE 31.
012300     05  FILLER                       PIC 9(02)  VALUE 31.
012400     05  FILLER                       PIC 9(02)  VALUE 30.
012500     05  FILLER                       PIC 9(02)  VALUE 31.
012600     05  FILLER                       PIC 9(02)  VALUE 30.
012700     05  FILLER                       PIC 9(02)  VALUE 31.
012800 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
012900     05  WS-DAYS-IN-MONTH             PIC 9(02)  OCCURS 12 TIMES.
013000*
013100 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
013200 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
013300     05  WS-NOW-DATE                  PIC 9(08).
013400     05  WS-NOW-TIME                  PIC 9(06).
013500 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
013600*
013700 01  WS-COUNTERS.
013800     05  WS-CNT-READ                  PIC 9(07)  COMP-3 VALUE 0.
013900     05  WS-CNT-CONFIRMED             PIC 9(07)  COMP-3 VALUE 0.
014000     05  WS-CNT-SKIPPED               PIC 9(07)  COMP-3 VALUE 0.
014100*
014200 01  WS-TOT-CONFIRMED-AMT             PIC S9(10)V99 COMP-3
014300                                       VALUE 0.
014400*
014500 01  WS-RPT-HEADING-1.
014600     05  FILLER                       PIC X(30) VALUE
014700         "MERCHANT SETTLEMENT SUBSYSTEM".
014800     05  FILLER                       PIC X(20) VALUE SPACES.
014900     05  FILLER                       PIC X(11) VALUE
015000         "RUN DATE : ".
015100     05  RPT-H1-RUN-DATE              PIC 9999/99/99.
015200     05  FILLER                       PIC X(20) VALUE SPACES.
015300     05  FILLER                       PIC X(08) VALUE "SETB5000".
015400 01  WS-RPT-HEADING-2.
015500     05  FILLER                       PIC X(20) VALUE
015600         "ADJUSTMENT CONFIRM  ".
015700     05  FILLER                       PIC X(11) VALUE
015800         "TARGET DATE".
015900     05  FILLER                       PIC X(03) VALUE " : ".
016000     05  RPT-H2-TARGET-DATE           PIC 9999/99/99.
016100 01  WS-RPT-SUMMARY-1.
016200     05  FILLER                       PIC X(22) VALUE
016300         "ADJUSTMENTS READ .... :".
016400     05  RPT-S1-READ                  PIC ZZZ,ZZ9.
016500 01  WS-RPT-SUMMARY-2.
016600     05  FILLER                       PIC X(22) VALUE
016700         "CONFIRMED ........... :".
016800     05  RPT-S2-CONFIRMED             PIC ZZZ,ZZ9.
016900 01  WS-RPT-SUMMARY-3.
017000     05  FILLER                       PIC X(22) VALUE
017100         "SKIPPED (NOT PENDING) :".
017200     05  RPT-S3-SKIPPED               PIC ZZZ,ZZ9.
017300 01  WS-RPT-TOTALS.
017400     05  FILLER                       PIC X(24) VALUE
017500         "CONFIRMED ADJ AMOUNT  -:".
017600     05  RPT-T-AMT                    PIC ZZZ,ZZZ,ZZ9.99-.
017700 EJECT
017800*****************
017900 PROCEDURE DIVISION.
018000*****************
018100 MAIN-MODULE.
018200     PERFORM A000-INITIALIZE-RUN
018300        THRU A099-INITIALIZE-RUN-EX.
018400     PERFORM B000-READ-ADJUSTMENT
018500        THRU B099-READ-ADJUSTMENT-EX.
018600     PERFORM C000-CONFIRM-ADJUSTMENT
018700        THRU C099-CONFIRM-ADJUSTMENT-EX
018800         UNTIL WS-END-OF-ADJUSTMENTS.
018900     PERFORM F000-PRINT-SUMMARY
019000        THRU F099-PRINT-SUMMARY-EX.
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z099-END-PROGRAM-ROUTINE-EX.
019300     GOBACK.
019400 EJECT
019500*----------------------------------------------------------------*
019600 A000-INITIALIZE-RUN.
019700*----------------------------------------------------------------*
019800     ACCEPT   WS-TODAY-YMD             FROM DATE YYYYMMDD.
019900     IF  WS-OVERRIDE-DATE NOT = ZEROES
020000         MOVE WS-OVERRIDE-DATE          TO WS-TARGET-DATE
020100     ELSE
020200         PERFORM A050-COMPUTE-YESTERDAY
020300            THRU A059-COMPUTE-YESTERDAY-EX.
020400     OPEN I-O ADJUSTMENT-FILE.
020500     IF  NOT WK-C-SUCCESSFUL
020600         DISPLAY "SETB5000 - OPEN FILE ERROR - ADJMAST"
020700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020800         GO TO Y900-ABNORMAL-TERMINATION.
020900     OPEN OUTPUT BATCH-REPORT.
021000     IF  NOT WK-C-SUCCESSFUL
021100         DISPLAY "SETB5000 - OPEN FILE ERROR - BATRPT"
021200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300         GO TO Y900-ABNORMAL-TERMINATION.
021400 A099-INITIALIZE-RUN-EX.
021500     EXIT.
021600*----------------------------------------------------------------*
021700 A050-COMPUTE-YESTERDAY.
021800*----------------------------------------------------------------*
021900     IF  WS-TODAY-DD > 1
022000         MOVE WS-TODAY-YMD              TO WS-TARGET-DATE
022100         SUBTRACT 1                     FROM WS-TARGET-DATE
022200     ELSE
022300         MOVE WS-TODAY-CCYY             TO WS-YEST-CCYY
022400         MOVE WS-TODAY-MM               TO WS-YEST-MM
022500         IF  WS-TODAY-MM = 1
022600             MOVE 12                    TO WS-YEST-MM
022700             SUBTRACT 1                 FROM WS-YEST-CCYY
022800         ELSE
022900             SUBTRACT 1                 FROM WS-YEST-MM
023000         END-IF
023100         MOVE WS-DAYS-IN-MONTH (WS-YEST-MM)
023200                                        TO WS-YEST-DD
023300         IF  WS-YEST-MM = 2
023400             DIVIDE WS-YEST-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
023500                 REMAINDER WS-LEAP-REMAINDER
023600             IF  WS-LEAP-REMAINDER = 0
023700                 MOVE 29                TO WS-YEST-DD
023800             END-IF
023900         END-IF
024000         MOVE WS-YEST-YMD               TO WS-TARGET-DATE.
024100 A059-COMPUTE-YESTERDAY-EX.
024200     EXIT.
024300*----------------------------------------------------------------*
024400 B000-READ-ADJUSTMENT.
024500*----------------------------------------------------------------*
024600     READ ADJUSTMENT-FILE
024700         AT END SET WS-END-OF-ADJUSTMENTS TO TRUE.
024800 B099-READ-ADJUSTMENT-EX.
024900     EXIT.
025000*----------------------------------------------------------------*
025100 C000-CONFIRM-ADJUSTMENT.
025200*----------------------------------------------------------------*
025300     ADD 1                               TO WS-CNT-READ.
025400     IF  ADJ-DATE NOT = WS-TARGET-DATE
025500         GO TO C090-NEXT-ADJUSTMENT.
025600     IF  ADJ-STATUS NOT = "PENDING"
025700         ADD 1                           TO WS-CNT-SKIPPED
025800         GO TO C090-NEXT-ADJUSTMENT.
025900     MOVE "CONFIRMED"                     TO ADJ-STATUS.
026000     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
026100     ACCEPT WS-NOW-TIME-RAW FROM TIME.
026200     MOVE WS-NOW-TIME-RAW(1:6)           TO WS-NOW-TIME.
026300     MOVE WS-NOW-TS                       TO ADJ-CONFIRMED-TS.
026400     MOVE WS-NOW-TS                       TO ADJ-UPDATED-TS.
026500     REWRITE ADJMAST-RECORD.
026600     IF  NOT WK-C-SUCCESSFUL
026700         DISPLAY "SETB5000 - REWRITE ERROR - ADJMAST"
026800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026900         GO TO Y900-ABNORMAL-TERMINATION.
027000     ADD 1                               TO WS-CNT-CONFIRMED.
027100     ADD ADJ-AMOUNT                       TO WS-TOT-CONFIRMED-AMT.
027200 C090-NEXT-ADJUSTMENT.
027300     PERFORM B000-READ-ADJUSTMENT
027400        THRU B099-READ-ADJUSTMENT-EX.
027500 C099-CONFIRM-ADJUSTMENT-EX.
027600     EXIT.
027700*----------------------------------------------------------------*
027800 F000-PRINT-SUMMARY.
027900*----------------------------------------------------------------*
028000     MOVE WS-TODAY-YMD                   TO RPT-H1-RUN-DATE.
028100     WRITE RPT-REC FROM WS-RPT-HEADING-1 AFTER ADVANCING
028200         TOP-OF-FORM.
028300     MOVE WS-TARGET-DATE                 TO RPT-H2-TARGET-DATE.
028400     WRITE RPT-REC FROM WS-RPT-HEADING-2 AFTER ADVANCING 2.
028500     MOVE WS-CNT-READ                    TO RPT-S1-READ.
028600     WRITE RPT-REC FROM WS-RPT-SUMMARY-1 AFTER ADVANCING 2.
028700     MOVE WS-CNT-CONFIRMED                TO RPT-S2-CONFIRMED.
028800     WRITE RPT-REC FROM WS-RPT-SUMMARY-2 AFTER ADVANCING 1.
028900     MOVE WS-CNT-SKIPPED                  TO RPT-S3-SKIPPED.
029000     WRITE RPT-REC FROM WS-RPT-SUMMARY-3 AFTER ADVANCING 1.
029100     MOVE WS-TOT-CONFIRMED-AMT            TO RPT-T-AMT.
029200     WRITE RPT-REC FROM WS-RPT-TOTALS AFTER ADVANCING 2.
029300 F099-PRINT-SUMMARY-EX.
029400     EXIT.
029500*----------------------------------------------------------------*
029600 Y900-ABNORMAL-TERMINATION.
029700*----------------------------------------------------------------*
029800     PERFORM Z000-END-PROGRAM-ROUTINE
029900        THRU Z099-END-PROGRAM-ROUTINE-EX.
030000     DISPLAY WK-C-ABEND-MSG.
030100     MOVE 16                             TO RETURN-CODE.
030200     GOBACK.
030300*----------------------------------------------------------------*
030400 Z000-END-PROGRAM-ROUTINE.
030500*----------------------------------------------------------------*
030600     CLOSE ADJUSTMENT-FILE.
030700     CLOSE BATCH-REPORT.
030800 Z099-END-PROGRAM-ROUTINE-EX.
030900     EXIT.
031000******************************************************************
031100************** END OF PROGRAM SOURCE -  SETB5000 ***************
031200******************************************************************
