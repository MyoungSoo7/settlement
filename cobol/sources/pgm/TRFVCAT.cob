000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     TRFVCAT.
000040 AUTHOR.         A C NORTON BTW.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - CALLED ROUTINES.
000060 DATE-WRITTEN.   21 FEB 2005.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - CATALOG DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  CATEGORY TREE EDIT AND MAINTENANCE ROUTINE.
000120*               CATALOG TREE IS THREE LEVELS DEEP (DEPTH 0, 1,
000130*               2 - ROOT/CHILD/GRANDCHILD), ENFORCED HERE ON
000140*               EVERY CREATE AND MOVE.  DELETE IS SOFT ONLY -
000150*               CATMAST HAS NO PHYSICAL DELETE SINCE REQ 3120
000160*               MADE THE CATALOG HISTORY AN AUDIT REQUIREMENT.
000170*
000180*    INPUT  :  WK-VCAT (LINKAGE, SEE COPYBOOK VCAT)
000190*    I-O    :  CATEGORY MASTER (CATMAST) - SEQUENTIAL
000200*    OUTPUT :  WK-VCAT-RETURN-CD / -NEW-DEPTH / -DELETED-TS
000210*----------------------------------------------------------------*
000220*
000230*================================================================*
000240* HISTORY OF MODIFICATION:                                       *
000250*================================================================*
000260* TAG     INIT    DATE        DESCRIPTION                        *
000270* ------  ------  ----------  --------------------------------- *
000280* SETL016 ACNBTW  21/02/2005  INITIAL VERSION - CREATE, NAME/    *
000290*                 SLUG/DEPTH EDITS.                              *
000300* SETL019 ACNBTW  14/07/2006  ADD MOVE, ACTIVATE, DEACTIVATE AND *
000310*                 SOFT DELETE (REQ 3120).                        *
000320* SETL024 TMPJZM  30/08/2009  RETURN C9 FOR NOT-ON-FILE / UNKNOWN*
000330*                 ACTION INSTEAD OF LEAVING THE RETURN CODE      *
000340*                 BLANK (INC 4210).                              *
000350*================================================================*
000360 EJECT
000370*************************
000380 ENVIRONMENT DIVISION.
000390*************************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-AS400.
000420 OBJECT-COMPUTER. IBM-AS400.
000430 SPECIAL-NAMES.
000440     CLASS DIGITS      IS "0" THRU "9".
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT CATEGORY-FILE       ASSIGN TO DATABASE-CATMAST
000480            ORGANIZATION IS SEQUENTIAL
000490            FILE STATUS  IS WK-C-FILE-STATUS.
000500 EJECT
000510***************
000520 DATA DIVISION.
000530***************
000540 FILE SECTION.
000550**************
000560 FD  CATEGORY-FILE
000570     LABEL RECORDS ARE STANDARD
000580     RECORD CONTAINS 160 CHARACTERS
000590     DATA RECORD IS CATMAST-RECORD.
000600     COPY CATMAST.
000610 EJECT
000620*************************
000630 WORKING-STORAGE SECTION.
000640*************************
000650 01  FILLER                           PIC X(24)  VALUE
000660     "** PROGRAM TRFVCAT **".
000670*
000680 01  WK-C-COMMON.
000690     COPY WCOMMON.
000700 01  WK-VCAT.
000710     COPY VCAT.
000720*
000730 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
000740     88  WS-END-OF-FILE                   VALUE "Y".
000750 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
000760     88  WS-RECORD-FOUND                  VALUE "Y".
000770*
000780 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
000790 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
000800     05  WS-NOW-DATE                  PIC 9(08).
000810     05  WS-NOW-TIME                  PIC 9(06).
000820 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
000830 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
000840     05  WS-NOW-HH                    PIC 9(02).
000850     05  WS-NOW-MI                    PIC 9(02).
000860     05  WS-NOW-SS                    PIC 9(02).
000870     05  WS-NOW-HH-100                PIC 9(02).
000880*
000890*    WORKING COPY OF THE SLUG, REDEFINED AS A CHARACTER TABLE SO
000900*    THE CHARACTER-CLASS EDIT BELOW CAN WALK IT ONE BYTE AT A
000910*    TIME BY SUBSCRIPT - SAME TRICK TRFVUSR USES ON THE E-MAIL.
000920 01  WS-SLUG-WORK                     PIC X(60)  VALUE SPACES.
000930 01  WS-SLUG-CHAR-TABLE REDEFINES WS-SLUG-WORK.
000940     05  WS-SLUG-CHAR                 PIC X(01)  OCCURS 60 TIMES.
000950 01  WS-SLUG-VALID-SW                 PIC X(01)  VALUE "Y".
000960     88  WS-SLUG-IS-VALID                 VALUE "Y".
000970 01  WS-SLUG-LEN                      PIC S9(04) COMP  VALUE 0.
000980 01  WS-CHAR-IDX                      PIC S9(04) COMP  VALUE 0.
000990 01  WS-NEW-DEPTH-CALC                PIC S9(01) COMP  VALUE 0.
001000*
001010*    RECORDS SCANNED ON THE CURRENT PASS - HELPS THE HELP DESK
001020*    TELL A GENUINE "NOT ON FILE" FROM A CATMAST THAT NEVER
001030*    OPENED PROPERLY.
001040 01  WS-SCAN-COUNT                    PIC S9(07) COMP-3 VALUE 0.
001050 EJECT
001060*****************
001070 PROCEDURE DIVISION.
001080*****************
001090 MAIN-MODULE.
001100     PERFORM A000-PROCESS-CALLED-ROUTINE
001110        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001120 MAIN-MODULE-EX.
001130     GOBACK.
001140 EJECT
001150*----------------------------------------------------------------*
001160 A000-PROCESS-CALLED-ROUTINE.
001170*----------------------------------------------------------------*
001180     ACCEPT WS-NOW-DATE                  FROM DATE YYYYMMDD.
001190     ACCEPT WS-NOW-TIME-RAW                FROM TIME.
001200     MOVE WS-NOW-TIME-RAW(1:6)             TO WS-NOW-TIME.
001210     MOVE "00"                            TO WK-VCAT-RETURN-CD.
001220     EVALUATE WK-VCAT-ACTION
001230         WHEN "CREATE"
001240             PERFORM A100-CREATE
001250                THRU A199-CREATE-EX
001260         WHEN "MOVE"
001270             PERFORM A200-MOVE
001280                THRU A299-MOVE-EX
001290         WHEN "ACTIVATE"
001300             PERFORM A300-ACTIVATE
001310                THRU A399-ACTIVATE-EX
001320         WHEN "DEACTIVATE"
001330             PERFORM A400-DEACTIVATE
001340                THRU A499-DEACTIVATE-EX
001350         WHEN "DELETE"
001360             PERFORM A500-DELETE
001370                THRU A599-DELETE-EX
001380         WHEN OTHER
001390             MOVE "C9"                    TO WK-VCAT-RETURN-CD
001400     END-EVALUATE.
001410 A099-PROCESS-CALLED-ROUTINE-EX.
001420     EXIT.
001430 EJECT
001440*----------------------------------------------------------------*
001450 A100-CREATE.
001460*----------------------------------------------------------------*
001470*    NO EXISTING-ROW READ ON CREATE - THE CALLER ASSIGNS THE
001480*    NEW CATEGORY-ID, THE SAME DIVISION OF LABOR TRFVREV USES.
001490     IF  WK-VCAT-NAME = SPACES
001500         MOVE "C3"                        TO WK-VCAT-RETURN-CD
001510         GO TO A199-CREATE-EX.
001520     PERFORM A110-EDIT-SLUG
001530        THRU A119-EDIT-SLUG-EX.
001540     IF  WK-VCAT-RETURN-CD NOT = "00"
001550         GO TO A199-CREATE-EX.
001560     IF  WK-VCAT-PARENT-ID = WK-VCAT-CATEGORY-ID
001570     AND WK-VCAT-PARENT-ID NOT = 0
001580         MOVE "C2"                        TO WK-VCAT-RETURN-CD
001590         GO TO A199-CREATE-EX.
001600     IF  WK-VCAT-PARENT-ID = 0
001610         MOVE 0                            TO WS-NEW-DEPTH-CALC
001620     ELSE
001630         COMPUTE WS-NEW-DEPTH-CALC = WK-VCAT-PARENT-DEPTH + 1.
001640     IF  WS-NEW-DEPTH-CALC > 2
001650         MOVE "C1"                        TO WK-VCAT-RETURN-CD
001660         GO TO A199-CREATE-EX.
001670     OPEN EXTEND CATEGORY-FILE.
001680     IF  NOT WK-C-SUCCESSFUL
001690         DISPLAY "TRFVCAT - OPEN EXTEND ERROR - CATMAST"
001700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001710         GO TO Y900-ABNORMAL-TERMINATION.
001720     MOVE SPACES                          TO CATMAST-RECORD.
001730     MOVE WK-VCAT-CATEGORY-ID              TO CAT-ID.
001740     MOVE WK-VCAT-NAME                     TO CAT-NAME.
001750     MOVE WK-VCAT-SLUG                     TO CAT-SLUG.
001760     MOVE WK-VCAT-PARENT-ID                TO CAT-PARENT-ID.
001770     MOVE WS-NEW-DEPTH-CALC                TO CAT-DEPTH.
001780     MOVE ZERO                            TO CAT-SORT-ORDER.
001790     MOVE "Y"                             TO CAT-ACTIVE.
001800     MOVE ZERO                            TO CAT-DELETED-TS.
001810     WRITE CATMAST-RECORD.
001820     IF  NOT WK-C-SUCCESSFUL
001830         DISPLAY "TRFVCAT - WRITE ERROR - CATMAST"
001840         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001850         GO TO Y900-ABNORMAL-TERMINATION.
001860     MOVE WS-NEW-DEPTH-CALC                TO WK-VCAT-NEW-DEPTH.
001870     CLOSE CATEGORY-FILE.
001880 A199-CREATE-EX.
001890     EXIT.
001900 EJECT
001910*----------------------------------------------------------------*
001920 A110-EDIT-SLUG.
001930*----------------------------------------------------------------*
001940     MOVE "Y"                             TO WS-SLUG-VALID-SW.
001950     MOVE WK-VCAT-SLUG                     TO WS-SLUG-WORK.
001960     MOVE ZERO                            TO WS-SLUG-LEN.
001970     PERFORM A111-SCAN-FOR-LENGTH
001980        THRU A111-SCAN-FOR-LENGTH-EX
001990         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 60.
002000     IF  WS-SLUG-LEN = 0
002010         MOVE "N"                         TO WS-SLUG-VALID-SW
002020     ELSE
002030         IF  WS-SLUG-CHAR (1) = "-"
002040         OR  WS-SLUG-CHAR (WS-SLUG-LEN) = "-"
002050             MOVE "N"                     TO WS-SLUG-VALID-SW
002060         ELSE
002070             PERFORM A112-CHECK-SLUG-CHARS
002080                THRU A118-CHECK-SLUG-CHARS-EX
002090                 VARYING WS-CHAR-IDX FROM 1 BY 1
002100                 UNTIL WS-CHAR-IDX > WS-SLUG-LEN
002110                 OR NOT WS-SLUG-IS-VALID.
002120     IF  NOT WS-SLUG-IS-VALID
002130         MOVE "C4"                        TO WK-VCAT-RETURN-CD.
002140 A119-EDIT-SLUG-EX.
002150     EXIT.
002160 EJECT
002170*----------------------------------------------------------------*
002180 A111-SCAN-FOR-LENGTH.
002190*----------------------------------------------------------------*
002200     IF  WS-SLUG-CHAR (WS-CHAR-IDX) NOT = SPACE
002210         MOVE WS-CHAR-IDX                 TO WS-SLUG-LEN.
002220A A111-SCAN-FOR-LENGTH-EX.
002230B     EXIT.
002240C EJECT
002250*----------------------------------------------------------------*
002260 A112-CHECK-SLUG-CHARS.
002270*----------------------------------------------------------------*
002280     IF  WS-SLUG-CHAR (WS-CHAR-IDX) = "-"
002290         CONTINUE
002300     ELSE
002310         IF  WS-SLUG-CHAR (WS-CHAR-IDX) IS NUMERIC
002320             CONTINUE
002330         ELSE
002340             IF  WS-SLUG-CHAR (WS-CHAR-IDX) IS ALPHABETIC-LOWER
002350                 CONTINUE
002360             ELSE
002370                 MOVE "N"                 TO WS-SLUG-VALID-SW.
002380 A118-CHECK-SLUG-CHARS-EX.
002390     EXIT.
002400 EJECT
002410*----------------------------------------------------------------*
002420 A200-MOVE.
002430*----------------------------------------------------------------*
002440     PERFORM A210-OPEN-AND-FIND-CATEGORY
002450        THRU A219-OPEN-AND-FIND-CATEGORY-EX.
002460     IF  NOT WS-RECORD-FOUND
002470         MOVE "C9"                        TO WK-VCAT-RETURN-CD
002480         GO TO A299-MOVE-EX.
002490     IF  WK-VCAT-PARENT-ID = CAT-ID
002500     AND WK-VCAT-PARENT-ID NOT = 0
002510         MOVE "C2"                        TO WK-VCAT-RETURN-CD
002520         CLOSE CATEGORY-FILE
002530         GO TO A299-MOVE-EX.
002540     IF  WK-VCAT-PARENT-ID = 0
002550         MOVE 0                            TO WS-NEW-DEPTH-CALC
002560     ELSE
002570         COMPUTE WS-NEW-DEPTH-CALC = WK-VCAT-PARENT-DEPTH + 1.
002580     IF  WS-NEW-DEPTH-CALC > 2
002590         MOVE "C1"                        TO WK-VCAT-RETURN-CD
002600         CLOSE CATEGORY-FILE
002610         GO TO A299-MOVE-EX.
002620     MOVE WK-VCAT-PARENT-ID                TO CAT-PARENT-ID.
002630     MOVE WS-NEW-DEPTH-CALC                TO CAT-DEPTH.
002640     REWRITE CATMAST-RECORD.
002650     IF  NOT WK-C-SUCCESSFUL
002660         DISPLAY "TRFVCAT - REWRITE ERROR - CATMAST"
002670         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002680         GO TO Y900-ABNORMAL-TERMINATION.
002690     MOVE WS-NEW-DEPTH-CALC                TO WK-VCAT-NEW-DEPTH.
002700     CLOSE CATEGORY-FILE.
002710 A299-MOVE-EX.
002720     EXIT.
002730 EJECT
002740*----------------------------------------------------------------*
002750 A210-OPEN-AND-FIND-CATEGORY.
002760*----------------------------------------------------------------*
002770     OPEN I-O CATEGORY-FILE.
002780     IF  NOT WK-C-SUCCESSFUL
002790         DISPLAY "TRFVCAT - OPEN I-O ERROR - CATMAST"
002800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002810         GO TO Y900-ABNORMAL-TERMINATION.
002820     MOVE "N"                             TO WS-EOF-SW.
002830     MOVE "N"                             TO WS-FOUND-SW.
002840     MOVE 0                               TO WS-SCAN-COUNT.
002850     PERFORM A220-READ-CATEGORY
002860        THRU A229-READ-CATEGORY-EX.
002870     PERFORM A230-CHECK-ONE-CATEGORY
002880        THRU A239-CHECK-ONE-CATEGORY-EX
002890         UNTIL WS-END-OF-FILE
002900         OR WS-RECORD-FOUND.
002910     IF  NOT WS-RECORD-FOUND
002920         DISPLAY "TRFVCAT - CATEGORY " WK-VCAT-CATEGORY-ID
002930             " NOT FOUND AFTER SCANNING " WS-SCAN-COUNT
002940         CLOSE CATEGORY-FILE.
002950 A219-OPEN-AND-FIND-CATEGORY-EX.
002960     EXIT.
002970 EJECT
002980*----------------------------------------------------------------*
002990 A220-READ-CATEGORY.
003000*----------------------------------------------------------------*
003010     READ CATEGORY-FILE
003020         AT END SET WS-END-OF-FILE TO TRUE.
003030     IF  NOT WS-END-OF-FILE
003040         ADD 1                            TO WS-SCAN-COUNT.
003050 A229-READ-CATEGORY-EX.
003060     EXIT.
003070 EJECT
003080*----------------------------------------------------------------*
003090 A230-CHECK-ONE-CATEGORY.
003100*----------------------------------------------------------------*
003110     IF  CAT-ID = WK-VCAT-CATEGORY-ID
003120         SET WS-RECORD-FOUND              TO TRUE
003130     ELSE
003140         PERFORM A220-READ-CATEGORY
003150            THRU A229-READ-CATEGORY-EX.
003160 A239-CHECK-ONE-CATEGORY-EX.
003170     EXIT.
003180 EJECT
003190*----------------------------------------------------------------*
003200 A300-ACTIVATE.
003210*----------------------------------------------------------------*
003220     PERFORM A210-OPEN-AND-FIND-CATEGORY
003230        THRU A219-OPEN-AND-FIND-CATEGORY-EX.
003240     IF  NOT WS-RECORD-FOUND
003250         MOVE "C9"                        TO WK-VCAT-RETURN-CD
003260         GO TO A399-ACTIVATE-EX.
003270     IF  CAT-DELETED-TS NOT = 0
003280         MOVE "C5"                        TO WK-VCAT-RETURN-CD
003290         CLOSE CATEGORY-FILE
003300         GO TO A399-ACTIVATE-EX.
003310     MOVE "Y"                             TO CAT-ACTIVE.
003320     REWRITE CATMAST-RECORD.
003330     IF  NOT WK-C-SUCCESSFUL
003340         DISPLAY "TRFVCAT - REWRITE ERROR - CATMAST"
003350         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003360         GO TO Y900-ABNORMAL-TERMINATION.
003370     MOVE CAT-DEPTH                        TO WK-VCAT-NEW-DEPTH.
003380     CLOSE CATEGORY-FILE.
003390 A399-ACTIVATE-EX.
003400     EXIT.
003410 EJECT
003420*----------------------------------------------------------------*
003430 A400-DEACTIVATE.
003440*----------------------------------------------------------------*
003450     PERFORM A210-OPEN-AND-FIND-CATEGORY
003460        THRU A219-OPEN-AND-FIND-CATEGORY-EX.
003470     IF  NOT WS-RECORD-FOUND
003480         MOVE "C9"                        TO WK-VCAT-RETURN-CD
003490         GO TO A499-DEACTIVATE-EX.
003500     MOVE "N"                             TO CAT-ACTIVE.
003510     REWRITE CATMAST-RECORD.
003520     IF  NOT WK-C-SUCCESSFUL
003530         DISPLAY "TRFVCAT - REWRITE ERROR - CATMAST"
003540         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003550         GO TO Y900-ABNORMAL-TERMINATION.
003560     MOVE CAT-DEPTH                        TO WK-VCAT-NEW-DEPTH.
003570     CLOSE CATEGORY-FILE.
003580 A499-DEACTIVATE-EX.
003590     EXIT.
003600 EJECT
003610*----------------------------------------------------------------*
003620 A500-DELETE.
003630*----------------------------------------------------------------*
003640     PERFORM A210-OPEN-AND-FIND-CATEGORY
003650        THRU A219-OPEN-AND-FIND-CATEGORY-EX.
003660     IF  NOT WS-RECORD-FOUND
003670         MOVE "C9"                        TO WK-VCAT-RETURN-CD
003680         GO TO A599-DELETE-EX.
003690     MOVE "N"                             TO CAT-ACTIVE.
003700     MOVE WS-NOW-TS                        TO CAT-DELETED-TS.
003710     REWRITE CATMAST-RECORD.
003720     IF  NOT WK-C-SUCCESSFUL
003730         DISPLAY "TRFVCAT - REWRITE ERROR - CATMAST"
003740         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003750         GO TO Y900-ABNORMAL-TERMINATION.
003760     MOVE CAT-DELETED-TS                   TO WK-VCAT-DELETED-TS.
003770     CLOSE CATEGORY-FILE.
003780 A599-DELETE-EX.
003790     EXIT.
003800 EJECT
003810*----------------------------------------------------------------*
003820 Y900-ABNORMAL-TERMINATION.
003830*----------------------------------------------------------------*
003840     MOVE 16                             TO RETURN-CODE.
003850     DISPLAY "TRFVCAT - ABNORMAL TERMINATION, SEE ABOVE".
003860     EXIT PROGRAM.
003870******************************************************************
