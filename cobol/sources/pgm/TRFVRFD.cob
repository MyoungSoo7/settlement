000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     TRFVRFD.
000040 AUTHOR.         T M PEH RALC.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - BATCH.
000060 DATE-WRITTEN.   17 SEP 2001.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  REFUND ENGINE.  DRIVEN BY THE REFUND REQUEST
000120*               TRANSACTION FILE, ONE ROW PER REQUESTED REFUND.
000130*               THREE SCENARIOS - FULL, PARTIAL, AND THE FAILED-
000140*               CAPTURE CANCEL - EACH COORDINATING THE PAYMENT,
000150*               ORDER, AND SETTLEMENT MASTERS.  THE THREE MASTERS
000160*               ARE LOADED INTO WORKING STORAGE TABLES SO A
000170*               REQUEST CAN LOCATE ITS PAYMENT/ORDER/SETTLEMENT
000180*               REGARDLESS OF THE ORDER THE TRANSACTIONS ARRIVE
000190*               IN, THEN FLUSHED BACK OUT AT END OF RUN.
000200*
000210*    INPUT  :  REFUND-REQUEST (RFDTRAN) - SEQUENTIAL TRANSACTIONS
000220*              PAYMENT/ORDER/SETTLEMENT/ADJUSTMENT MASTERS -
000230*              LOADED WHOLE
000240*    OUTPUT :  PAYMENT/ORDER/SETTLEMENT/ADJUSTMENT MASTERS -
000250*                                     REWRITTEN FROM THE UPDATED
000260*                                     TABLES
000270*              BATCH-REPORT (BATRPT) - CONTROL SUMMARY, 132 COL
000280*----------------------------------------------------------------*
000290*
000300*================================================================*
000310* HISTORY OF MODIFICATION:                                       *
000320*================================================================*
000330* TAG     INIT    DATE        DESCRIPTION                        *
000340* ------  ------  ----------  --------------------------------- *
000350* SETL009 TMPJZM  17/09/2001  INITIAL VERSION - FULL AND PARTIAL *
000360*                 REFUND SCENARIOS ONLY.                         *
000370* SETLY2K ACNAAA  09/11/1999  Y2K REMEDIATION - REVIEWED AHEAD   *
000380*                 OF SETL009 GOING LIVE, ALL TIMESTAMP FIELDS    *
000390*                 ALREADY CENTURY-AWARE.  NO CODE CHANGE.        *
000400* SETL013 TMPJZM  02/02/2003  UPGRADE-TO-FULL RULE - A PARTIAL   *
000410*                 REQUEST FOR THE WHOLE PAYMENT AMOUNT IS NOW    *
000420*                 PROCESSED AS A FULL REFUND, NOT REJECTED.      *
000430* SETL018 ACNBTW  30/03/2006  ADD THE FAILED-CAPTURE CANCEL      *
000440*                 SCENARIO (REQ 2960) - AUTHORIZED/FAILED        *
000450*                 PAYMENTS THAT NEVER CAPTURED.                  *
000460* SETL026 ACNBTW  11/05/2009  PARTIAL REFUND NOW WRITES A        *
000470*                 SETTLEMENT-ADJUSTMENT ROW (PENDING) TO ADJMAST *
000480*                 SO FINANCE CAN SEE WHAT SHAVED THE SETTLEMENT, *
000490*                 PER THE ADJUSTMENT-TRACKING REQUEST (REQ 5518).*
000500*                 ALSO PICKED UP A LATENT BUG WHILE IN HERE - THE*
000510*                 SETTLEMENT TABLE NEVER CARRIED SET-ID SO EVERY *
000520*                 REWRITE ZEROED IT ON SETMAST.  NOW CARRIED AND *
000530*                 WRITTEN BACK LIKE THE OTHER KEY FIELDS.        *
000540*================================================================*
000550 EJECT
000560*************************
000570 ENVIRONMENT DIVISION.
000580*************************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-AS400.
000610 OBJECT-COMPUTER. IBM-AS400.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS DIGITS      IS "0" THRU "9".
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT REFUND-REQUEST-FILE ASSIGN TO DATABASE-RFDTRAN
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS  IS WK-C-FILE-STATUS.
000700     SELECT PAYMENT-FILE        ASSIGN TO DATABASE-PAYMAST
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS  IS WK-C-FILE-STATUS.
000730     SELECT ORDER-FILE          ASSIGN TO DATABASE-ORDMAST
000740            ORGANIZATION IS SEQUENTIAL
000750            FILE STATUS  IS WK-C-FILE-STATUS.
000760     SELECT SETTLEMENT-FILE     ASSIGN TO DATABASE-SETMAST
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS  IS WK-C-FILE-STATUS.
000790     SELECT ADJUSTMENT-FILE     ASSIGN TO DATABASE-ADJMAST
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS  IS WK-C-FILE-STATUS.
000820     SELECT BATCH-REPORT        ASSIGN TO DATABASE-BATRPT
000830            ORGANIZATION IS SEQUENTIAL
000840            FILE STATUS  IS WK-C-FILE-STATUS.
000850 EJECT
000860***************
000870 DATA DIVISION.
000880***************
000890 FILE SECTION.
000900**************
000910 FD  REFUND-REQUEST-FILE
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 40 CHARACTERS
000940     DATA RECORD IS RFDTRAN-RECORD.
000950     COPY RFDTRAN.
000960 FD  PAYMENT-FILE
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 200 CHARACTERS
000990     DATA RECORD IS PAYMAST-RECORD.
001000     COPY PAYMAST.
001010 FD  ORDER-FILE
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 100 CHARACTERS
001040     DATA RECORD IS ORDMAST-RECORD.
001050     COPY ORDMAST.
001060 FD  SETTLEMENT-FILE
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 289 CHARACTERS
001090     DATA RECORD IS SETMAST-RECORD.
001100     COPY SETMAST.
001110 FD  ADJUSTMENT-FILE
001120     LABEL RECORDS ARE STANDARD
001130     RECORD CONTAINS 100 CHARACTERS
001140     DATA RECORD IS ADJMAST-RECORD.
001150     COPY ADJMAST.
001160 FD  BATCH-REPORT
001170     LABEL RECORDS ARE OMITTED
001180     RECORD CONTAINS 132 CHARACTERS
001190     DATA RECORD IS RPT-REC.
001200 01  RPT-REC                          PIC X(132).
001210 EJECT
001220*************************
001230 WORKING-STORAGE SECTION.
001240*************************
001250 01  FILLER                           PIC X(24)  VALUE
001260     "** PROGRAM TRFVRFD **".
001270*
001280 01  WK-C-COMMON.
001290     COPY WCOMMON.
001300*
001310 01  WK-VRFD.
001320     COPY VRFD.
001330*
001340 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
001350     88  WS-END-OF-FILE                   VALUE "Y".
001360 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
001370     88  WS-RECORD-FOUND                  VALUE "Y".
001380*
001390 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
001400 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
001410     05  WS-NOW-DATE                  PIC 9(08).
001420     05  WS-NOW-TIME                  PIC 9(06).
001430 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
001440 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
001450     05  WS-NOW-HH                    PIC 9(02).
001460     05  WS-NOW-MI                    PIC 9(02).
001470     05  WS-NOW-SS                    PIC 9(02).
001480     05  WS-NOW-HH-100                PIC 9(02).
001490*
001500 01  WS-NEXT-PAYMENT-ID               PIC 9(09)  COMP-3 VALUE 0.
001510 01  WS-NEXT-PAYMENT-ID-R REDEFINES WS-NEXT-PAYMENT-ID
001520                                      PIC 9(05)V9(9) COMP-3.
001530 01  WS-NEXT-ADJUSTMENT-ID            PIC 9(09)  COMP-3 VALUE 0.
001540 01  WS-SUB                           PIC S9(04) COMP  VALUE 0.
001550*
001560*----------------------------------------------------------------*
001570*    PAYMENT MASTER LOADED WHOLE - 3000 ROWS COVERS A NORMAL
001580*    DAY'S REFUND VOLUME.  MUTATED IN PLACE, THEN FLUSHED BACK
001590*    TO PAYMAST AT Z-TIME.
001600*----------------------------------------------------------------*
001610 01  WS-PAYMENT-TABLE.
001620     05  WS-PAY-ENTRY OCCURS 3000 TIMES
001630                      INDEXED BY WS-PAY-IDX.
001640         10  WS-PAY-ID                PIC 9(09).
001650         10  WS-PAY-ORDER-ID          PIC 9(09).
001660         10  WS-PAY-AMOUNT            PIC S9(08)V9(02).
001670         10  WS-PAY-REFUNDED-AMT      PIC S9(08)V9(02).
001680         10  WS-PAY-STATUS            PIC X(10).
001690         10  WS-PAY-METHOD            PIC X(20).
001700         10  WS-PAY-PG-TRAN-ID        PIC X(40).
001710         10  WS-PAY-CAPTURED-TS       PIC 9(14).
001720         10  WS-PAY-CREATED-TS        PIC 9(14).
001730         10  WS-PAY-UPDATED-TS        PIC 9(14).
001740 01  WS-PAYMENT-COUNT                 PIC S9(04) COMP VALUE 0.
001750*
001760*    NEW PARTIAL-REFUND PAYMENT ROWS - BUFFERED HERE THEN
001770*    APPENDED TO PAYMAST AFTER THE MAIN FLUSH PASS.
001780 01  WS-NEW-PAYMENT-TABLE.
001790     05  WS-NEW-PAY-ENTRY OCCURS 500 TIMES
001800                          INDEXED BY WS-NEW-PAY-IDX.
001810         10  WS-NEW-PAY-IMAGE         PIC X(200).
001820 01  WS-NEW-PAYMENT-COUNT             PIC S9(04) COMP VALUE 0.
001830*
001840 01  WS-ORDER-TABLE.
001850     05  WS-ORD-ENTRY OCCURS 3000 TIMES
001860                      INDEXED BY WS-ORD-IDX.
001870         10  WS-ORD-ID                PIC 9(09).
001880         10  WS-ORD-STATUS            PIC X(10).
001890         10  WS-ORD-UPDATED-TS        PIC 9(14).
001900 01  WS-ORDER-COUNT                   PIC S9(04) COMP VALUE 0.
001910*
001920 01  WS-SETTLEMENT-TABLE.
001930     05  WS-SET-ENTRY OCCURS 4000 TIMES
001940                      INDEXED BY WS-SET-IDX.
001950         10  WS-SET-ID                PIC 9(09).
001960         10  WS-SET-PAYMENT-ID        PIC 9(09).
001970         10  WS-SET-PAY-AMOUNT        PIC S9(08)V9(02).
001980         10  WS-SET-NET-AMOUNT        PIC S9(08)V9(02).
001990         10  WS-SET-STATUS            PIC X(16).
002000         10  WS-SET-UPDATED-TS        PIC 9(14).
002010         10  WS-SET-FOUND-SW          PIC X(01).
002020 01  WS-SETTLEMENT-COUNT              PIC S9(04) COMP VALUE 0.
002030*
002040*----------------------------------------------------------------*
002050*    ADJUSTMENT MASTER LOADED WHOLE - ONE ROW PER PARTIAL REFUND
002060*    EVER ISSUED AGAINST A SETTLEMENT.  EXISTING ROWS PASS THROUGH
002070*    UNCHANGED (THIS PROGRAM DOES NOT CONFIRM THEM - SEE SETB5000)
002080*    - NEW ROWS ARE BUFFERED BELOW AND APPENDED AT FLUSH TIME.
002090*----------------------------------------------------------------*
002100 01  WS-ADJUSTMENT-TABLE.
002110     05  WS-ADJ-ENTRY OCCURS 4000 TIMES
002120                      INDEXED BY WS-ADJ-IDX.
002130         10  WS-ADJ-ID                PIC 9(09).
002140         10  WS-ADJ-SETTLEMENT-ID     PIC 9(09).
002150         10  WS-ADJ-REFUND-ID         PIC 9(09).
002160         10  WS-ADJ-AMOUNT            PIC S9(08)V9(02).
002170         10  WS-ADJ-STATUS            PIC X(10).
002180         10  WS-ADJ-DATE              PIC 9(08).
002190         10  WS-ADJ-CONFIRMED-TS      PIC 9(14).
002200         10  WS-ADJ-CREATED-TS        PIC 9(14).
002210         10  WS-ADJ-UPDATED-TS        PIC 9(14).
002220 01  WS-ADJUSTMENT-COUNT              PIC S9(04) COMP VALUE 0.
002230*
002240*    NEW PARTIAL-REFUND ADJUSTMENT ROWS - BUFFERED HERE THEN
002250*    APPENDED TO ADJMAST AFTER THE MAIN FLUSH PASS.
002260 01  WS-NEW-ADJUSTMENT-TABLE.
002270     05  WS-NEW-ADJ-ENTRY OCCURS 500 TIMES
002280                          INDEXED BY WS-NEW-ADJ-IDX.
002290         10  WS-NEW-ADJ-IMAGE         PIC X(100).
002300 01  WS-NEW-ADJUSTMENT-COUNT          PIC S9(04) COMP VALUE 0.
002310*
002320 01  WS-COUNTERS.
002330     05  WS-CNT-READ                  PIC 9(07)  COMP-3 VALUE 0.
002340     05  WS-CNT-FULL                  PIC 9(07)  COMP-3 VALUE 0.
002350     05  WS-CNT-PARTIAL                PIC 9(07) COMP-3 VALUE 0.
002360     05  WS-CNT-FAILCANCEL            PIC 9(07)  COMP-3 VALUE 0.
002370     05  WS-CNT-REJECTED              PIC 9(07)  COMP-3 VALUE 0.
002380 01  WS-TOT-REFUNDED-AMT              PIC S9(10)V99 COMP-3
002390                                       VALUE 0.
002400*
002410 01  WS-RPT-HEADING-1.
002420     05  FILLER                       PIC X(30) VALUE
002430         "MERCHANT SETTLEMENT SUBSYSTEM".
002440     05  FILLER                       PIC X(20) VALUE SPACES.
002450     05  FILLER                       PIC X(11) VALUE
002460         "RUN DATE : ".
002470     05  RPT-H1-RUN-DATE              PIC 9999/99/99.
002480     05  FILLER                       PIC X(20) VALUE SPACES.
002490     05  FILLER                       PIC X(08) VALUE "TRFVRFD ".
002500 01  WS-RPT-HEADING-2.
002510     05  FILLER                       PIC X(31) VALUE
002520         "REFUND ENGINE - CONTROL RUN   ".
002530 01  WS-RPT-SUMMARY-1.
002540     05  FILLER                       PIC X(22) VALUE
002550         "REQUESTS READ ....... :".
002560     05  RPT-S1-READ                  PIC ZZZ,ZZ9.
002570 01  WS-RPT-SUMMARY-2.
002580     05  FILLER                       PIC X(22) VALUE
002590         "FULL REFUNDS ......... :".
002600     05  RPT-S2-FULL                  PIC ZZZ,ZZ9.
002610 01  WS-RPT-SUMMARY-3.
002620     05  FILLER                       PIC X(22) VALUE
002630         "PARTIAL REFUNDS ...... :".
002640     05  RPT-S3-PARTIAL               PIC ZZZ,ZZ9.
002650 01  WS-RPT-SUMMARY-4.
002660     05  FILLER                       PIC X(22) VALUE
002670         "FAILED-CAPTURE CANCELS :".
002680     05  RPT-S4-FAILCANCEL            PIC ZZZ,ZZ9.
002690 01  WS-RPT-SUMMARY-5.
002700     05  FILLER                       PIC X(22) VALUE
002710         "REJECTED ............ :".
002720     05  RPT-S5-REJECTED              PIC ZZZ,ZZ9.
002730 01  WS-RPT-TOTALS.
002740     05  FILLER                       PIC X(24) VALUE
002750         "TOTAL REFUNDED AMOUNT - :".
002760     05  RPT-T-REFUNDED               PIC ZZZ,ZZZ,ZZ9.99-.
002770 EJECT
002780*****************
002790 PROCEDURE DIVISION.
002800*****************
002810 MAIN-MODULE.
002820     PERFORM A000-INITIALIZE-RUN
002830        THRU A099-INITIALIZE-RUN-EX.
002840     PERFORM B000-LOAD-MASTERS
002850        THRU B099-LOAD-MASTERS-EX.
002860     PERFORM C000-PROCESS-REQUESTS
002870        THRU C099-PROCESS-REQUESTS-EX
002880         UNTIL WS-END-OF-FILE.
002890     PERFORM D000-FLUSH-MASTERS
002900        THRU D099-FLUSH-MASTERS-EX.
002910     PERFORM F000-PRINT-SUMMARY
002920        THRU F099-PRINT-SUMMARY-EX.
002930     PERFORM Z000-END-PROGRAM-ROUTINE
002940        THRU Z099-END-PROGRAM-ROUTINE-EX.
002950     GOBACK.
002960 EJECT
002970*----------------------------------------------------------------*
002980 A000-INITIALIZE-RUN.
002990*----------------------------------------------------------------*
003000     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
003010     ACCEPT WS-NOW-TIME-RAW FROM TIME.
003020     MOVE WS-NOW-TIME-RAW(1:6)          TO WS-NOW-TIME.
003030     OPEN INPUT REFUND-REQUEST-FILE.
003040     IF  NOT WK-C-SUCCESSFUL
003050         DISPLAY "TRFVRFD - OPEN FILE ERROR - RFDTRAN"
003060         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003070         GO TO Y900-ABNORMAL-TERMINATION.
003080     OPEN OUTPUT BATCH-REPORT.
003090     IF  NOT WK-C-SUCCESSFUL
003100         DISPLAY "TRFVRFD - OPEN FILE ERROR - BATRPT"
003110         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003120         GO TO Y900-ABNORMAL-TERMINATION.
003130 A099-INITIALIZE-RUN-EX.
003140     EXIT.
003150*----------------------------------------------------------------*
003160 B000-LOAD-MASTERS.
003170*----------------------------------------------------------------*
003180     PERFORM B100-LOAD-PAYMENTS
003190        THRU B199-LOAD-PAYMENTS-EX.
003200     PERFORM B200-LOAD-ORDERS
003210        THRU B299-LOAD-ORDERS-EX.
003220     PERFORM B300-LOAD-SETTLEMENTS
003230        THRU B399-LOAD-SETTLEMENTS-EX.
003240     PERFORM B400-LOAD-ADJUSTMENTS
003250        THRU B499-LOAD-ADJUSTMENTS-EX.
003260     MOVE "N"                            TO WS-EOF-SW.
003270 B099-LOAD-MASTERS-EX.
003280     EXIT.
003290*----------------------------------------------------------------*
003300 B100-LOAD-PAYMENTS.
003310*----------------------------------------------------------------*
003320     OPEN INPUT PAYMENT-FILE.
003330     IF  NOT WK-C-SUCCESSFUL
003340         DISPLAY "TRFVRFD - OPEN FILE ERROR - PAYMAST"
003350         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003360         GO TO Y900-ABNORMAL-TERMINATION.
003370     PERFORM B110-READ-PAYMENT
003380        THRU B119-READ-PAYMENT-EX.
003390     PERFORM B120-STORE-PAYMENT
003400        THRU B129-STORE-PAYMENT-EX
003410         UNTIL WS-END-OF-FILE.
003420     CLOSE PAYMENT-FILE.
003430 B199-LOAD-PAYMENTS-EX.
003440     EXIT.
003450*----------------------------------------------------------------*
003460 B110-READ-PAYMENT.
003470*----------------------------------------------------------------*
003480     READ PAYMENT-FILE
003490         AT END SET WS-END-OF-FILE TO TRUE.
003500 B119-READ-PAYMENT-EX.
003510     EXIT.
003520*----------------------------------------------------------------*
003530 B120-STORE-PAYMENT.
003540*----------------------------------------------------------------*
003550     ADD 1                               TO WS-PAYMENT-COUNT.
003560     SET WS-PAY-IDX                      TO WS-PAYMENT-COUNT.
003570     MOVE PAY-ID           TO WS-PAY-ID (WS-PAY-IDX).
003580     MOVE PAY-ORDER-ID     TO WS-PAY-ORDER-ID (WS-PAY-IDX).
003590     MOVE PAY-AMOUNT       TO WS-PAY-AMOUNT (WS-PAY-IDX).
003600     MOVE PAY-REFUNDED-AMT TO WS-PAY-REFUNDED-AMT (WS-PAY-IDX).
003610     MOVE PAY-STATUS       TO WS-PAY-STATUS (WS-PAY-IDX).
003620     MOVE PAY-METHOD       TO WS-PAY-METHOD (WS-PAY-IDX).
003630     MOVE PAY-PG-TRAN-ID   TO WS-PAY-PG-TRAN-ID (WS-PAY-IDX).
003640     MOVE PAY-CAPTURED-TS  TO WS-PAY-CAPTURED-TS (WS-PAY-IDX).
003650     MOVE PAY-CREATED-TS   TO WS-PAY-CREATED-TS (WS-PAY-IDX).
003660     MOVE PAY-UPDATED-TS   TO WS-PAY-UPDATED-TS (WS-PAY-IDX).
003670     IF  PAY-ID > WS-NEXT-PAYMENT-ID
003680         MOVE PAY-ID                     TO WS-NEXT-PAYMENT-ID
003690     END-IF.
003700     PERFORM B110-READ-PAYMENT
003710        THRU B119-READ-PAYMENT-EX.
003720 B129-STORE-PAYMENT-EX.
003730     EXIT.
003740*----------------------------------------------------------------*
003750 B200-LOAD-ORDERS.
003760*----------------------------------------------------------------*
003770     MOVE "N"                            TO WS-EOF-SW.
003780     OPEN INPUT ORDER-FILE.
003790     IF  NOT WK-C-SUCCESSFUL
003800         DISPLAY "TRFVRFD - OPEN FILE ERROR - ORDMAST"
003810         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003820         GO TO Y900-ABNORMAL-TERMINATION.
003830     PERFORM B210-READ-ORDER
003840        THRU B219-READ-ORDER-EX.
003850     PERFORM B220-STORE-ORDER
003860        THRU B229-STORE-ORDER-EX
003870         UNTIL WS-END-OF-FILE.
003880     CLOSE ORDER-FILE.
003890 B299-LOAD-ORDERS-EX.
003900     EXIT.
003910*----------------------------------------------------------------*
003920 B220-STORE-ORDER.
003930*----------------------------------------------------------------*
003940     ADD 1                               TO WS-ORDER-COUNT.
003950     SET WS-ORD-IDX                      TO WS-ORDER-COUNT.
003960     MOVE ORD-ID           TO WS-ORD-ID (WS-ORD-IDX).
003970     MOVE ORD-STATUS       TO WS-ORD-STATUS (WS-ORD-IDX).
003980     MOVE ORD-UPDATED-TS   TO WS-ORD-UPDATED-TS (WS-ORD-IDX).
003990     PERFORM B210-READ-ORDER
004000        THRU B219-READ-ORDER-EX.
004010 B229-STORE-ORDER-EX.
004020     EXIT.
004030*----------------------------------------------------------------*
004040 B210-READ-ORDER.
004050*----------------------------------------------------------------*
004060     READ ORDER-FILE
004070         AT END SET WS-END-OF-FILE TO TRUE.
004080 B219-READ-ORDER-EX.
004090     EXIT.
004100*----------------------------------------------------------------*
004110 B300-LOAD-SETTLEMENTS.
004120*----------------------------------------------------------------*
004130     MOVE "N"                            TO WS-EOF-SW.
004140     OPEN INPUT SETTLEMENT-FILE.
004150     IF  NOT WK-C-SUCCESSFUL
004160         DISPLAY "TRFVRFD - OPEN FILE ERROR - SETMAST"
004170         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004180         GO TO Y900-ABNORMAL-TERMINATION.
004190     PERFORM B310-READ-SETTLEMENT
004200        THRU B319-READ-SETTLEMENT-EX.
004210     PERFORM B320-STORE-SETTLEMENT
004220        THRU B329-STORE-SETTLEMENT-EX
004230         UNTIL WS-END-OF-FILE.
004240     CLOSE SETTLEMENT-FILE.
004250 B399-LOAD-SETTLEMENTS-EX.
004260     EXIT.
004270*----------------------------------------------------------------*
004280 B310-READ-SETTLEMENT.
004290*----------------------------------------------------------------*
004300     READ SETTLEMENT-FILE
004310         AT END SET WS-END-OF-FILE TO TRUE.
004320 B319-READ-SETTLEMENT-EX.
004330     EXIT.
004340*----------------------------------------------------------------*
004350 B320-STORE-SETTLEMENT.
004360*----------------------------------------------------------------*
004370     ADD 1                               TO WS-SETTLEMENT-COUNT.
004380     SET WS-SET-IDX                      TO WS-SETTLEMENT-COUNT.
004390     MOVE SET-ID          TO WS-SET-ID (WS-SET-IDX).
004400     MOVE SET-PAYMENT-ID  TO WS-SET-PAYMENT-ID (WS-SET-IDX).
004410     MOVE SET-PAY-AMOUNT  TO WS-SET-PAY-AMOUNT (WS-SET-IDX).
004420     MOVE SET-NET-AMOUNT  TO WS-SET-NET-AMOUNT (WS-SET-IDX).
004430     MOVE SET-STATUS      TO WS-SET-STATUS (WS-SET-IDX).
004440     MOVE SET-UPDATED-TS  TO WS-SET-UPDATED-TS (WS-SET-IDX).
004450     MOVE "N"             TO WS-SET-FOUND-SW (WS-SET-IDX).
004460     PERFORM B310-READ-SETTLEMENT
004470        THRU B319-READ-SETTLEMENT-EX.
004480 B329-STORE-SETTLEMENT-EX.
004490     EXIT.
004500*----------------------------------------------------------------*
004510 B400-LOAD-ADJUSTMENTS.
004520*----------------------------------------------------------------*
004530     MOVE "N"                            TO WS-EOF-SW.
004540     OPEN INPUT ADJUSTMENT-FILE.
004550     IF  NOT WK-C-SUCCESSFUL
004560         DISPLAY "TRFVRFD - OPEN FILE ERROR - ADJMAST"
004570         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004580         GO TO Y900-ABNORMAL-TERMINATION.
004590     PERFORM B410-READ-ADJUSTMENT
004600        THRU B419-READ-ADJUSTMENT-EX.
004610     PERFORM B420-STORE-ADJUSTMENT
004620        THRU B429-STORE-ADJUSTMENT-EX
004630         UNTIL WS-END-OF-FILE.
004640     CLOSE ADJUSTMENT-FILE.
004650 B499-LOAD-ADJUSTMENTS-EX.
004660     EXIT.
004670*----------------------------------------------------------------*
004680 B410-READ-ADJUSTMENT.
004690*----------------------------------------------------------------*
004700     READ ADJUSTMENT-FILE
004710         AT END SET WS-END-OF-FILE TO TRUE.
004720 B419-READ-ADJUSTMENT-EX.
004730     EXIT.
004740*----------------------------------------------------------------*
004750 B420-STORE-ADJUSTMENT.
004760*----------------------------------------------------------------*
004770     ADD 1                               TO WS-ADJUSTMENT-COUNT.
004780     SET WS-ADJ-IDX                      TO WS-ADJUSTMENT-COUNT.
004790     MOVE ADJ-ID              TO WS-ADJ-ID (WS-ADJ-IDX).
004800     MOVE ADJ-SETTLEMENT-ID   TO WS-ADJ-SETTLEMENT-ID (WS-ADJ-IDX).
004810     MOVE ADJ-REFUND-ID       TO WS-ADJ-REFUND-ID (WS-ADJ-IDX).
004820     MOVE ADJ-AMOUNT          TO WS-ADJ-AMOUNT (WS-ADJ-IDX).
004830     MOVE ADJ-STATUS          TO WS-ADJ-STATUS (WS-ADJ-IDX).
004840     MOVE ADJ-DATE            TO WS-ADJ-DATE (WS-ADJ-IDX).
004850     MOVE ADJ-CONFIRMED-TS    TO WS-ADJ-CONFIRMED-TS (WS-ADJ-IDX).
004860     MOVE ADJ-CREATED-TS      TO WS-ADJ-CREATED-TS (WS-ADJ-IDX).
004870     MOVE ADJ-UPDATED-TS      TO WS-ADJ-UPDATED-TS (WS-ADJ-IDX).
004880     IF  ADJ-ID > WS-NEXT-ADJUSTMENT-ID
004890         MOVE ADJ-ID                     TO WS-NEXT-ADJUSTMENT-ID
004900     END-IF.
004910     PERFORM B410-READ-ADJUSTMENT
004920        THRU B419-READ-ADJUSTMENT-EX.
004930 B429-STORE-ADJUSTMENT-EX.
004940     EXIT.
004950*----------------------------------------------------------------*
004960 C000-PROCESS-REQUESTS.
004970*----------------------------------------------------------------*
004980     READ REFUND-REQUEST-FILE
004990         AT END SET WS-END-OF-FILE TO TRUE.
005000     IF  WS-END-OF-FILE
005010         GO TO C099-PROCESS-REQUESTS-EX.
005020     ADD 1                               TO WS-CNT-READ.
005030     MOVE ZEROES                         TO WK-VRFD-NEW-PAYMENT-ID.
005040     MOVE "N"                            TO WK-VRFD-UPGRADED-FULL.
005050     PERFORM C010-FIND-PAYMENT
005060        THRU C019-FIND-PAYMENT-EX.
005070     IF  NOT WS-RECORD-FOUND
005080         MOVE "R1"                       TO WK-VRFD-RETURN-CD
005090         ADD 1                           TO WS-CNT-REJECTED
005100         GO TO C099-PROCESS-REQUESTS-EX.
005110     EVALUATE RFD-SCENARIO
005120         WHEN "FULL"
005130             PERFORM C100-FULL-REFUND
005140                THRU C199-FULL-REFUND-EX
005150         WHEN "PARTIAL"
005160             PERFORM C200-PARTIAL-REFUND
005170                THRU C299-PARTIAL-REFUND-EX
005180         WHEN "FAILCANCEL"
005190             PERFORM C300-FAILED-CAPTURE-CANCEL
005200                THRU C399-FAILED-CAPTURE-CANCEL-EX
005210         WHEN OTHER
005220             MOVE "R3"                   TO WK-VRFD-RETURN-CD
005230             ADD 1                       TO WS-CNT-REJECTED
005240     END-EVALUATE.
005250 C099-PROCESS-REQUESTS-EX.
005260     EXIT.
005270*----------------------------------------------------------------*
005280 C010-FIND-PAYMENT.
005290*----------------------------------------------------------------*
005300     MOVE "N"                            TO WS-FOUND-SW.
005310     SET WS-PAY-IDX                      TO 1.
005320     SEARCH WS-PAY-ENTRY VARYING WS-PAY-IDX
005330         AT END CONTINUE
005340         WHEN WS-PAY-ID (WS-PAY-IDX) = RFD-PAYMENT-ID
005350             SET WS-RECORD-FOUND         TO TRUE.
005360 C019-FIND-PAYMENT-EX.
005370     EXIT.
005380*----------------------------------------------------------------*
005390 C100-FULL-REFUND.
005400*----------------------------------------------------------------*
005410     IF  WS-PAY-STATUS (WS-PAY-IDX) NOT = "CAPTURED"
005420         MOVE "R2"                       TO WK-VRFD-RETURN-CD
005430         ADD 1                           TO WS-CNT-REJECTED
005440         GO TO C199-FULL-REFUND-EX.
005450     MOVE "REFUNDED"       TO WS-PAY-STATUS (WS-PAY-IDX).
005460     MOVE WS-PAY-AMOUNT (WS-PAY-IDX)
005470                           TO WS-PAY-REFUNDED-AMT (WS-PAY-IDX).
005480     MOVE WS-NOW-TS        TO WS-PAY-UPDATED-TS (WS-PAY-IDX).
005490     PERFORM C110-FIND-ORDER
005500        THRU C119-FIND-ORDER-EX.
005510     IF  WS-RECORD-FOUND
005520         MOVE "REFUNDED"   TO WS-ORD-STATUS (WS-ORD-IDX)
005530         MOVE WS-NOW-TS    TO WS-ORD-UPDATED-TS (WS-ORD-IDX).
005540     PERFORM C120-FIND-SETTLEMENT
005550        THRU C129-FIND-SETTLEMENT-EX.
005560     IF  WS-RECORD-FOUND
005570         MOVE "CANCELED"   TO WS-SET-STATUS (WS-SET-IDX)
005580         MOVE WS-NOW-TS    TO WS-SET-UPDATED-TS (WS-SET-IDX)
005590         MOVE "Y"          TO WS-SET-FOUND-SW (WS-SET-IDX).
005600     MOVE "00"                           TO WK-VRFD-RETURN-CD.
005610     ADD 1                               TO WS-CNT-FULL.
005620     ADD WS-PAY-AMOUNT (WS-PAY-IDX)       TO WS-TOT-REFUNDED-AMT.
005630 C199-FULL-REFUND-EX.
005640     EXIT.
005650*----------------------------------------------------------------*
005660 C110-FIND-ORDER.
005670*----------------------------------------------------------------*
005680     MOVE "N"                            TO WS-FOUND-SW.
005690     SET WS-ORD-IDX                      TO 1.
005700     SEARCH WS-ORD-ENTRY VARYING WS-ORD-IDX
005710         AT END CONTINUE
005720         WHEN WS-ORD-ID (WS-ORD-IDX) = WS-PAY-ORDER-ID (WS-PAY-IDX)
005730             SET WS-RECORD-FOUND         TO TRUE.
005740 C119-FIND-ORDER-EX.
005750     EXIT.
005760*----------------------------------------------------------------*
005770 C120-FIND-SETTLEMENT.
005780*----------------------------------------------------------------*
005790     MOVE "N"                            TO WS-FOUND-SW.
005800     SET WS-SET-IDX                      TO 1.
005810     SEARCH WS-SET-ENTRY VARYING WS-SET-IDX
005820         AT END CONTINUE
005830         WHEN WS-SET-PAYMENT-ID (WS-SET-IDX) = WS-PAY-ID (WS-PAY-IDX)
005840             SET WS-RECORD-FOUND         TO TRUE.
005850 C129-FIND-SETTLEMENT-EX.
005860     EXIT.
005870*----------------------------------------------------------------*
005880 C200-PARTIAL-REFUND.
005890*----------------------------------------------------------------*
005900     IF  WS-PAY-STATUS (WS-PAY-IDX) NOT = "CAPTURED"
005910         MOVE "R2"                       TO WK-VRFD-RETURN-CD
005920         ADD 1                           TO WS-CNT-REJECTED
005930         GO TO C299-PARTIAL-REFUND-EX.
005940     IF  RFD-AMOUNT NOT > 0
005950     OR  RFD-AMOUNT > WS-PAY-AMOUNT (WS-PAY-IDX)
005960         MOVE "R3"                       TO WK-VRFD-RETURN-CD
005970         ADD 1                           TO WS-CNT-REJECTED
005980         GO TO C299-PARTIAL-REFUND-EX.
005990     IF  RFD-AMOUNT = WS-PAY-AMOUNT (WS-PAY-IDX)
006000         MOVE "Y"                        TO WK-VRFD-UPGRADED-FULL
006010         PERFORM C100-FULL-REFUND
006020            THRU C199-FULL-REFUND-EX
006030         GO TO C299-PARTIAL-REFUND-EX.
006040     PERFORM C210-BUILD-NEW-PAYMENT
006050        THRU C219-BUILD-NEW-PAYMENT-EX.
006060     ADD RFD-AMOUNT       TO WS-PAY-REFUNDED-AMT (WS-PAY-IDX).
006070     MOVE WS-NOW-TS       TO WS-PAY-UPDATED-TS (WS-PAY-IDX).
006080     PERFORM C120-FIND-SETTLEMENT
006090        THRU C129-FIND-SETTLEMENT-EX.
006100     IF  WS-RECORD-FOUND
006110         SUBTRACT RFD-AMOUNT FROM WS-SET-PAY-AMOUNT (WS-SET-IDX)
006120         SUBTRACT RFD-AMOUNT FROM WS-SET-NET-AMOUNT (WS-SET-IDX)
006130         MOVE WS-NOW-TS    TO WS-SET-UPDATED-TS (WS-SET-IDX)
006140         MOVE "Y"          TO WS-SET-FOUND-SW (WS-SET-IDX)
006150         PERFORM C220-BUILD-NEW-ADJUSTMENT
006160            THRU C229-BUILD-NEW-ADJUSTMENT-EX.
006170     MOVE "00"                           TO WK-VRFD-RETURN-CD.
006180     ADD 1                               TO WS-CNT-PARTIAL.
006190     ADD RFD-AMOUNT                       TO WS-TOT-REFUNDED-AMT.
006200 C299-PARTIAL-REFUND-EX.
006210     EXIT.
006220*----------------------------------------------------------------*
006230 C210-BUILD-NEW-PAYMENT.
006240*----------------------------------------------------------------*
006250     IF  WS-NEW-PAYMENT-COUNT >= 500
006260         MOVE "TRFVRFD - NEW PAYMENT TABLE OVERFLOW, SEE SETL009"
006270                                         TO WK-C-ABEND-MSG
006280         GO TO Y900-ABNORMAL-TERMINATION.
006290     ADD 1                               TO WS-NEW-PAYMENT-COUNT.
006300     SET WS-NEW-PAY-IDX                  TO WS-NEW-PAYMENT-COUNT.
006310     ADD 1                               TO WS-NEXT-PAYMENT-ID.
006320     MOVE SPACES                         TO PAYMAST-RECORD.
006330     MOVE WS-NEXT-PAYMENT-ID             TO PAY-ID.
006340     MOVE WS-PAY-ORDER-ID (WS-PAY-IDX)   TO PAY-ORDER-ID.
006350     COMPUTE PAY-AMOUNT = 0 - RFD-AMOUNT.
006360     MOVE 0                              TO PAY-REFUNDED-AMT.
006370     MOVE "REFUNDED"                     TO PAY-STATUS.
006380     MOVE WS-PAY-METHOD (WS-PAY-IDX)     TO PAY-METHOD.
006390     STRING "REFUND-" DELIMITED BY SIZE
006400            WS-PAY-PG-TRAN-ID (WS-PAY-IDX) DELIMITED BY SIZE
006410         INTO PAY-PG-TRAN-ID.
006420     MOVE ZEROES                         TO PAY-CAPTURED-TS.
006430     MOVE WS-NOW-TS                      TO PAY-CREATED-TS.
006440     MOVE WS-NOW-TS                      TO PAY-UPDATED-TS.
006450     MOVE PAYMAST-RECORD
006460                       TO WS-NEW-PAY-IMAGE (WS-NEW-PAY-IDX).
006470     MOVE WS-NEXT-PAYMENT-ID
006480                       TO WK-VRFD-NEW-PAYMENT-ID.
006490 C219-BUILD-NEW-PAYMENT-EX.
006500     EXIT.
006510*----------------------------------------------------------------*
006520 C220-BUILD-NEW-ADJUSTMENT.
006530*----------------------------------------------------------------*
006540     IF  WS-NEW-ADJUSTMENT-COUNT >= 500
006550         MOVE "TRFVRFD - NEW ADJ TABLE OVERFLOW, SEE SETL026"
006560                                         TO WK-C-ABEND-MSG
006570         GO TO Y900-ABNORMAL-TERMINATION.
006580     ADD 1                            TO WS-NEW-ADJUSTMENT-COUNT.
006590     SET WS-NEW-ADJ-IDX               TO WS-NEW-ADJUSTMENT-COUNT.
006600     ADD 1                            TO WS-NEXT-ADJUSTMENT-ID.
006610     MOVE SPACES                      TO ADJMAST-RECORD.
006620     MOVE WS-NEXT-ADJUSTMENT-ID       TO ADJ-ID.
006630     MOVE WS-SET-ID (WS-SET-IDX)      TO ADJ-SETTLEMENT-ID.
006640     MOVE WK-VRFD-NEW-PAYMENT-ID      TO ADJ-REFUND-ID.
006650     MOVE RFD-AMOUNT                  TO ADJ-AMOUNT.
006660     MOVE "PENDING"                   TO ADJ-STATUS.
006670     MOVE WS-NOW-DATE                 TO ADJ-DATE.
006680     MOVE ZEROES                      TO ADJ-CONFIRMED-TS.
006690     MOVE WS-NOW-TS                   TO ADJ-CREATED-TS.
006700     MOVE WS-NOW-TS                   TO ADJ-UPDATED-TS.
006710     MOVE ADJMAST-RECORD
006720                       TO WS-NEW-ADJ-IMAGE (WS-NEW-ADJ-IDX).
006730 C229-BUILD-NEW-ADJUSTMENT-EX.
006740     EXIT.
006750*----------------------------------------------------------------*
006760 C300-FAILED-CAPTURE-CANCEL.
006770*----------------------------------------------------------------*
006780     IF  WS-PAY-STATUS (WS-PAY-IDX) NOT = "AUTHORIZED"
006790     AND WS-PAY-STATUS (WS-PAY-IDX) NOT = "FAILED"
006800         MOVE "R2"                       TO WK-VRFD-RETURN-CD
006810         ADD 1                           TO WS-CNT-REJECTED
006820         GO TO C399-FAILED-CAPTURE-CANCEL-EX.
006830     MOVE "CANCELED"       TO WS-PAY-STATUS (WS-PAY-IDX).
006840     MOVE WS-NOW-TS        TO WS-PAY-UPDATED-TS (WS-PAY-IDX).
006850     PERFORM C110-FIND-ORDER
006860        THRU C119-FIND-ORDER-EX.
006870     IF  WS-RECORD-FOUND
006880     AND WS-ORD-STATUS (WS-ORD-IDX) NOT = "CREATED"
006890         DISPLAY "TRFVRFD - WARNING - ORDER NOT CREATED FOR "
006900             "FAILED-CAPTURE PAYMENT " RFD-PAYMENT-ID.
006910     PERFORM C120-FIND-SETTLEMENT
006920        THRU C129-FIND-SETTLEMENT-EX.
006930     IF  WS-RECORD-FOUND
006940         DISPLAY "TRFVRFD - ANOMALY - SETTLEMENT PRESENT ON "
006950             "FAILED-CAPTURE PAYMENT " RFD-PAYMENT-ID
006960         MOVE "R4"                       TO WK-VRFD-RETURN-CD.
006970     IF  WK-VRFD-RETURN-CD NOT = "R4"
006980         MOVE "00"                       TO WK-VRFD-RETURN-CD.
006990     ADD 1                               TO WS-CNT-FAILCANCEL.
007000 C399-FAILED-CAPTURE-CANCEL-EX.
007010     EXIT.
007020*----------------------------------------------------------------*
007030 D000-FLUSH-MASTERS.
007040*----------------------------------------------------------------*
007050     PERFORM D100-FLUSH-PAYMENTS
007060        THRU D199-FLUSH-PAYMENTS-EX.
007070     PERFORM D200-FLUSH-ORDERS
007080        THRU D299-FLUSH-ORDERS-EX.
007090     PERFORM D300-FLUSH-SETTLEMENTS
007100        THRU D399-FLUSH-SETTLEMENTS-EX.
007110     PERFORM D400-FLUSH-ADJUSTMENTS
007120        THRU D499-FLUSH-ADJUSTMENTS-EX.
007130 D099-FLUSH-MASTERS-EX.
007140     EXIT.
007150*----------------------------------------------------------------*
007160 D100-FLUSH-PAYMENTS.
007170*----------------------------------------------------------------*
007180     OPEN OUTPUT PAYMENT-FILE.
007190     IF  NOT WK-C-SUCCESSFUL
007200         DISPLAY "TRFVRFD - OPEN OUTPUT ERROR - PAYMAST"
007210         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007220         GO TO Y900-ABNORMAL-TERMINATION.
007230     PERFORM D110-WRITE-PAYMENT
007240        THRU D119-WRITE-PAYMENT-EX
007250         VARYING WS-PAY-IDX FROM 1 BY 1
007260         UNTIL WS-PAY-IDX > WS-PAYMENT-COUNT.
007270     PERFORM D120-WRITE-NEW-PAYMENT
007280        THRU D129-WRITE-NEW-PAYMENT-EX
007290         VARYING WS-NEW-PAY-IDX FROM 1 BY 1
007300         UNTIL WS-NEW-PAY-IDX > WS-NEW-PAYMENT-COUNT.
007310     CLOSE PAYMENT-FILE.
007320 D199-FLUSH-PAYMENTS-EX.
007330     EXIT.
007340*----------------------------------------------------------------*
007350 D110-WRITE-PAYMENT.
007360*----------------------------------------------------------------*
007370     MOVE SPACES                         TO PAYMAST-RECORD.
007380     MOVE WS-PAY-ID (WS-PAY-IDX)          TO PAY-ID.
007390     MOVE WS-PAY-ORDER-ID (WS-PAY-IDX)    TO PAY-ORDER-ID.
007400     MOVE WS-PAY-AMOUNT (WS-PAY-IDX)      TO PAY-AMOUNT.
007410     MOVE WS-PAY-REFUNDED-AMT (WS-PAY-IDX) TO PAY-REFUNDED-AMT.
007420     MOVE WS-PAY-STATUS (WS-PAY-IDX)      TO PAY-STATUS.
007430     MOVE WS-PAY-METHOD (WS-PAY-IDX)      TO PAY-METHOD.
007440     MOVE WS-PAY-PG-TRAN-ID (WS-PAY-IDX)  TO PAY-PG-TRAN-ID.
007450     MOVE WS-PAY-CAPTURED-TS (WS-PAY-IDX) TO PAY-CAPTURED-TS.
007460     MOVE WS-PAY-CREATED-TS (WS-PAY-IDX)  TO PAY-CREATED-TS.
007470     MOVE WS-PAY-UPDATED-TS (WS-PAY-IDX)  TO PAY-UPDATED-TS.
007480     WRITE PAYMAST-RECORD.
007490 D119-WRITE-PAYMENT-EX.
007500     EXIT.
007510*----------------------------------------------------------------*
007520 D120-WRITE-NEW-PAYMENT.
007530*----------------------------------------------------------------*
007540     WRITE PAYMAST-RECORD FROM WS-NEW-PAY-IMAGE (WS-NEW-PAY-IDX).
007550 D129-WRITE-NEW-PAYMENT-EX.
007560     EXIT.
007570*----------------------------------------------------------------*
007580 D200-FLUSH-ORDERS.
007590*----------------------------------------------------------------*
007600     OPEN OUTPUT ORDER-FILE.
007610     IF  NOT WK-C-SUCCESSFUL
007620         DISPLAY "TRFVRFD - OPEN OUTPUT ERROR - ORDMAST"
007630         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007640         GO TO Y900-ABNORMAL-TERMINATION.
007650     PERFORM D210-WRITE-ORDER
007660        THRU D219-WRITE-ORDER-EX
007670         VARYING WS-ORD-IDX FROM 1 BY 1
007680         UNTIL WS-ORD-IDX > WS-ORDER-COUNT.
007690     CLOSE ORDER-FILE.
007700 D299-FLUSH-ORDERS-EX.
007710     EXIT.
007720*----------------------------------------------------------------*
007730 D210-WRITE-ORDER.
007740*----------------------------------------------------------------*
007750     MOVE SPACES                         TO ORDMAST-RECORD.
007760     MOVE WS-ORD-ID (WS-ORD-IDX)          TO ORD-ID.
007770     MOVE WS-ORD-STATUS (WS-ORD-IDX)      TO ORD-STATUS.
007780     MOVE WS-ORD-UPDATED-TS (WS-ORD-IDX)  TO ORD-UPDATED-TS.
007790     WRITE ORDMAST-RECORD.
007800 D219-WRITE-ORDER-EX.
007810     EXIT.
007820*----------------------------------------------------------------*
007830 D300-FLUSH-SETTLEMENTS.
007840*----------------------------------------------------------------*
007850     OPEN OUTPUT SETTLEMENT-FILE.
007860     IF  NOT WK-C-SUCCESSFUL
007870         DISPLAY "TRFVRFD - OPEN OUTPUT ERROR - SETMAST"
007880         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007890         GO TO Y900-ABNORMAL-TERMINATION.
007900     PERFORM D310-WRITE-SETTLEMENT
007910        THRU D319-WRITE-SETTLEMENT-EX
007920         VARYING WS-SET-IDX FROM 1 BY 1
007930         UNTIL WS-SET-IDX > WS-SETTLEMENT-COUNT.
007940     CLOSE SETTLEMENT-FILE.
007950 D399-FLUSH-SETTLEMENTS-EX.
007960     EXIT.
007970*----------------------------------------------------------------*
007980 D310-WRITE-SETTLEMENT.
007990*----------------------------------------------------------------*
008000     MOVE SPACES                         TO SETMAST-RECORD.
008010     MOVE WS-SET-ID (WS-SET-IDX)          TO SET-ID.
008020     MOVE WS-SET-PAYMENT-ID (WS-SET-IDX)  TO SET-PAYMENT-ID.
008030     MOVE WS-SET-PAY-AMOUNT (WS-SET-IDX)  TO SET-PAY-AMOUNT.
008040     MOVE WS-SET-NET-AMOUNT (WS-SET-IDX)  TO SET-NET-AMOUNT.
008050     MOVE WS-SET-STATUS (WS-SET-IDX)      TO SET-STATUS.
008060     MOVE WS-SET-UPDATED-TS (WS-SET-IDX)  TO SET-UPDATED-TS.
008070     WRITE SETMAST-RECORD.
008080 D319-WRITE-SETTLEMENT-EX.
008090     EXIT.
008100*----------------------------------------------------------------*
008110 D400-FLUSH-ADJUSTMENTS.
008120*----------------------------------------------------------------*
008130     OPEN OUTPUT ADJUSTMENT-FILE.
008140     IF  NOT WK-C-SUCCESSFUL
008150         DISPLAY "TRFVRFD - OPEN OUTPUT ERROR - ADJMAST"
008160         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008170         GO TO Y900-ABNORMAL-TERMINATION.
008180     PERFORM D410-WRITE-ADJUSTMENT
008190        THRU D419-WRITE-ADJUSTMENT-EX
008200         VARYING WS-ADJ-IDX FROM 1 BY 1
008210         UNTIL WS-ADJ-IDX > WS-ADJUSTMENT-COUNT.
008220     PERFORM D420-WRITE-NEW-ADJUSTMENT
008230        THRU D429-WRITE-NEW-ADJUSTMENT-EX
008240         VARYING WS-NEW-ADJ-IDX FROM 1 BY 1
008250         UNTIL WS-NEW-ADJ-IDX > WS-NEW-ADJUSTMENT-COUNT.
008260     CLOSE ADJUSTMENT-FILE.
008270 D499-FLUSH-ADJUSTMENTS-EX.
008280     EXIT.
008290*----------------------------------------------------------------*
008300 D410-WRITE-ADJUSTMENT.
008310*----------------------------------------------------------------*
008320     MOVE SPACES                          TO ADJMAST-RECORD.
008330     MOVE WS-ADJ-ID (WS-ADJ-IDX)           TO ADJ-ID.
008340     MOVE WS-ADJ-SETTLEMENT-ID (WS-ADJ-IDX) TO ADJ-SETTLEMENT-ID.
008350     MOVE WS-ADJ-REFUND-ID (WS-ADJ-IDX)    TO ADJ-REFUND-ID.
008360     MOVE WS-ADJ-AMOUNT (WS-ADJ-IDX)       TO ADJ-AMOUNT.
008370     MOVE WS-ADJ-STATUS (WS-ADJ-IDX)       TO ADJ-STATUS.
008380     MOVE WS-ADJ-DATE (WS-ADJ-IDX)         TO ADJ-DATE.
008390     MOVE WS-ADJ-CONFIRMED-TS (WS-ADJ-IDX) TO ADJ-CONFIRMED-TS.
008400     MOVE WS-ADJ-CREATED-TS (WS-ADJ-IDX)   TO ADJ-CREATED-TS.
008410     MOVE WS-ADJ-UPDATED-TS (WS-ADJ-IDX)   TO ADJ-UPDATED-TS.
008420     WRITE ADJMAST-RECORD.
008430 D419-WRITE-ADJUSTMENT-EX.
008440     EXIT.
008450*----------------------------------------------------------------*
008460 D420-WRITE-NEW-ADJUSTMENT.
008470*----------------------------------------------------------------*
008480     WRITE ADJMAST-RECORD FROM WS-NEW-ADJ-IMAGE (WS-NEW-ADJ-IDX).
008490 D429-WRITE-NEW-ADJUSTMENT-EX.
008500     EXIT.
008510*----------------------------------------------------------------*
008520 F000-PRINT-SUMMARY.
008530*----------------------------------------------------------------*
008540     MOVE WS-NOW-DATE                    TO RPT-H1-RUN-DATE.
008550     WRITE RPT-REC FROM WS-RPT-HEADING-1 AFTER ADVANCING
008560         TOP-OF-FORM.
008570     WRITE RPT-REC FROM WS-RPT-HEADING-2 AFTER ADVANCING 2.
008580     MOVE WS-CNT-READ                    TO RPT-S1-READ.
008590     WRITE RPT-REC FROM WS-RPT-SUMMARY-1 AFTER ADVANCING 2.
008600     MOVE WS-CNT-FULL                    TO RPT-S2-FULL.
008610     WRITE RPT-REC FROM WS-RPT-SUMMARY-2 AFTER ADVANCING 1.
008620     MOVE WS-CNT-PARTIAL                 TO RPT-S3-PARTIAL.
008630     WRITE RPT-REC FROM WS-RPT-SUMMARY-3 AFTER ADVANCING 1.
008640     MOVE WS-CNT-FAILCANCEL              TO RPT-S4-FAILCANCEL.
008650     WRITE RPT-REC FROM WS-RPT-SUMMARY-4 AFTER ADVANCING 1.
008660     MOVE WS-CNT-REJECTED                TO RPT-S5-REJECTED.
008670     WRITE RPT-REC FROM WS-RPT-SUMMARY-5 AFTER ADVANCING 1.
008680     MOVE WS-TOT-REFUNDED-AMT            TO RPT-T-REFUNDED.
008690     WRITE RPT-REC FROM WS-RPT-TOTALS AFTER ADVANCING 2.
008700 F099-PRINT-SUMMARY-EX.
008710     EXIT.
008720*----------------------------------------------------------------*
008730 Y900-ABNORMAL-TERMINATION.
008740*----------------------------------------------------------------*
008750     PERFORM Z000-END-PROGRAM-ROUTINE
008760        THRU Z099-END-PROGRAM-ROUTINE-EX.
008770     DISPLAY WK-C-ABEND-MSG.
008780     MOVE 16                             TO RETURN-CODE.
008790     GOBACK.
008800*----------------------------------------------------------------*
008810 Z000-END-PROGRAM-ROUTINE.
008820*----------------------------------------------------------------*
008830     CLOSE BATCH-REPORT.
008840 Z099-END-PROGRAM-ROUTINE-EX.
008850     EXIT.
008860******************************************************************
008870************** END OF PROGRAM SOURCE -  TRFVRFD ***************
008880******************************************************************
