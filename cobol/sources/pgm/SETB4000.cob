000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     SETB4000.
000040 AUTHOR.         T M PEH RALC.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - BATCH.
000060 DATE-WRITTEN.   04 FEB 2002.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  FULL RE-EXPORT SWEEP.  REBUILDS THE SEARCH-
000120*               EXTRACT FEED FROM SCRATCH BY WALKING THE ENTIRE
000130*               SETTLEMENT MASTER, JOINING ORDER AND PAYMENT,
000140*               AND WRITING ONE EXTRACT ROW PER SETTLEMENT.  RUN
000150*               BY OPERATIONS AFTER A SEARCH-PLATFORM REBUILD OR
000160*               A SUSPECTED DRIFT BETWEEN THE MASTERS AND THE
000170*               INDEX.  UPSI-1 ON MEANS ANOTHER SWEEP ALREADY
000180*               HOLDS THE JOB-CLASS ENQUEUE - THIS RUN SKIPS
000190*               ITSELF RATHER THAN FIGHT OVER THE EXTRACT FILE.
000200*               UPSI-2 ON SELECTS THE DATE-RANGE VARIANT, WHICH
000210*               TAKES ITS START/END DATES FROM THE LOCAL DATA
000220*               AREA THE SUBMITTING CL PROGRAM SET UP.
000230*
000240*    INPUT  :  SETTLEMENT MASTER (SETMAST) - SEQUENTIAL, FULL
000250*                                          SCAN (REPEATED PER
000260*                                          DAY IN RANGE MODE)
000270*              ORDER/PAYMENT MASTERS - LOADED WHOLE FOR THE JOIN
000280*    OUTPUT :  SEARCH-EXTRACT FILE (SXTRACT) - OPENED OUTPUT,
000290*                                          WHOLESALE REPLACEMENT
000300*                                          OF THE PRIOR EXTRACT
000310*              BATCH-REPORT (BATRPT) - CONTROL SUMMARY, 132 COL
000320*----------------------------------------------------------------*
000330*
000340*================================================================*
000350* HISTORY OF MODIFICATION:                                       *
000360*================================================================*
000370* TAG     INIT    DATE        DESCRIPTION                        *
000380* ------  ------  ----------  --------------------------------- *
000390* SETL009 TMPJZM  04/02/2002  INITIAL VERSION - FULL SWEEP ONLY, *
000400*                 RUN BY HAND FROM THE OPERATOR CONSOLE.         *
000410* SETLY2K ACNAAA  N/A         WRITTEN AFTER THE 1999 REMEDIATION *
000420*                 EFFORT - BUILT CENTURY-AWARE FROM THE START.   *
000430* SETL019 TMPJZM  08/03/2006  ADD UPSI-1 CONCURRENT-SWEEP GUARD  *
000440*                 AFTER TWO SWEEPS RUNNING TOGETHER LEFT THE     *
000450*                 EXTRACT FILE HALF OLD, HALF NEW (INC 4402).    *
000460* SETL026 ACNBTW  30/06/2010  ADD DATE-RANGE VARIANT (UPSI-2 +   *
000470*                 LOCAL DATA AREA), PER REQ 5904 - OPERATIONS    *
000480*                 WANTED TO RE-EXPORT A SINGLE BAD WEEK WITHOUT  *
000490*                 A FULL SWEEP.                                  *
000500* SETL034 ACNPEH  02/12/2015  DATE-RANGE MODE KNOWN SLOW - RE-   *
000510*                 SCANS THE WHOLE MASTER ONCE PER DAY IN RANGE.  *
000520*                 LOGGED AS JOB TICKET 9142, ACCEPTED AS-IS      *
000530*                 SINCE THE OPTION IS RARELY RUN OVER MORE THAN  *
000540*                 A FEW DAYS AT A TIME.                          *
000550*================================================================*
000560 EJECT
000570*************************
000580 ENVIRONMENT DIVISION.
000590*************************
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-AS400.
000620 OBJECT-COMPUTER. IBM-AS400.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     LOCAL-DATA IS LOCAL-DATA-AREA
000660     CLASS DIGITS      IS "0" THRU "9"
000670     UPSI-0 IS UPSI-SETB4000
000680         ON  STATUS IS SETB4000-RESTART
000690         OFF STATUS IS SETB4000-FRESH-RUN
000700     UPSI-1 IS UPSI-SETB4000-BUSY
000710         ON  STATUS IS SETB4000-SKIP-RUN
000720         OFF STATUS IS SETB4000-CLEAR-TO-RUN
000730     UPSI-2 IS UPSI-SETB4000-RANGE
000740         ON  STATUS IS SETB4000-DATE-RANGE-MODE
000750         OFF STATUS IS SETB4000-FULL-SWEEP-MODE.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT SETTLEMENT-FILE     ASSIGN TO DATABASE-SETMAST
000790            ORGANIZATION IS SEQUENTIAL
000800            FILE STATUS  IS WK-C-FILE-STATUS.
000810     SELECT ORDER-FILE          ASSIGN TO DATABASE-ORDMAST
000820            ORGANIZATION IS SEQUENTIAL
000830            FILE STATUS  IS WK-C-FILE-STATUS.
000840     SELECT PAYMENT-FILE        ASSIGN TO DATABASE-PAYMAST
000850            ORGANIZATION IS SEQUENTIAL
000860            FILE STATUS  IS WK-C-FILE-STATUS.
000870     SELECT SEARCH-EXTRACT-FILE ASSIGN TO DATABASE-SXTRACT
000880            ORGANIZATION IS SEQUENTIAL
000890            FILE STATUS  IS WK-C-FILE-STATUS.
000900     SELECT BATCH-REPORT        ASSIGN TO PRINTER-BATRPT
000910            ORGANIZATION IS SEQUENTIAL
000920            FILE STATUS  IS WK-C-FILE-STATUS.
000930 EJECT
000940***************
000950 DATA DIVISION.
000960***************
000970 FILE SECTION.
000980**************
000990 FD  SETTLEMENT-FILE
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 289 CHARACTERS
001020     DATA RECORD IS SETMAST-RECORD.
001030     COPY SETMAST.
001040 FD  ORDER-FILE
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 100 CHARACTERS
001070     DATA RECORD IS ORDMAST-RECORD.
001080     COPY ORDMAST.
001090 FD  PAYMENT-FILE
001100     LABEL RECORDS ARE STANDARD
001110     RECORD CONTAINS 200 CHARACTERS
001120     DATA RECORD IS PAYMAST-RECORD.
001130     COPY PAYMAST.
001140 FD  SEARCH-EXTRACT-FILE
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 250 CHARACTERS
001170     DATA RECORD IS SXTRACT-RECORD.
001180     COPY SXTRACT.
001190 FD  BATCH-REPORT
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 132 CHARACTERS
001220     DATA RECORD IS BATCH-REPORT-LINE.
001230 01  BATCH-REPORT-LINE               PIC X(132).
001240 EJECT
001250*************************
001260 WORKING-STORAGE SECTION.
001270*************************
001280 01  FILLER                           PIC X(24)  VALUE
001290     "** PROGRAM SETB4000 **".
001300*
001310 01  WK-C-COMMON.
001320     COPY WCOMMON.
001330*
001340*    LOCAL DATA AREA LAYOUT FOR THE DATE-RANGE VARIANT - THE
001350*    SUBMITTING CL PROGRAM STUFFS THE TWO DATES BEFORE CALLING
001360*    WITH UPSI-2 ON.  UNUSED IN A NORMAL FULL SWEEP.
001370 01  WS-LOCAL-DATA-AREA.
001380     05  WS-LDA-START-DATE            PIC 9(08).
001390     05  WS-LDA-END-DATE              PIC 9(08).
001400     05  FILLER                       PIC X(84).
001410*
001420 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
001430     88  WS-END-OF-FILE                   VALUE "Y".
001440 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
001450     88  WS-RECORD-FOUND                  VALUE "Y".
001460 01  WS-TABLE-FULL-SW                 PIC X(01)  VALUE "N".
001470     88  WS-TABLE-IS-FULL                  VALUE "Y".
001480*
001490 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
001500 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
001510     05  WS-NOW-DATE                  PIC 9(08).
001520     05  WS-NOW-TIME                  PIC 9(06).
001530 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
001540 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
001550     05  WS-NOW-HH                    PIC 9(02).
001560     05  WS-NOW-MI                    PIC 9(02).
001570     05  WS-NOW-SS                    PIC 9(02).
001580     05  WS-NOW-HH-100                PIC 9(02).
001590*
001600 01  WS-START-TIME-RAW                PIC 9(06)  VALUE ZEROES.
001610 01  WS-END-TIME-RAW                  PIC 9(06)  VALUE ZEROES.
001620 01  WS-ELAPSED-SECONDS               PIC S9(06) COMP-3 VALUE 0.
001630 01  WS-ELAPSED-SECONDS-R REDEFINES WS-ELAPSED-SECONDS.
001640     05  FILLER                       PIC S9(04) COMP-3.
001650     05  FILLER                       PIC S9(02) COMP-3.
001660*
001670*    DAYS-IN-MONTH TABLE, JAN THRU DEC - FEBRUARY CARRIES 28
001680*    AND IS BUMPED TO 29 ABOVE ON A LEAP YEAR.  USED TO WALK THE
001690*    DATE-RANGE VARIANT FORWARD ONE DAY AT A TIME.
001700 01  WS-DAYS-IN-MONTH-TABLE.
001710     05  FILLER                       PIC 9(02)  VALUE 31.
001720     05  FILLER                       PIC 9(02)  VALUE 28.
001730     05  FILLER                       PIC 9(02)  VALUE 31.
001740     05  FILLER                       PIC 9(02)  VALUE 30.
001750     05  FILLER                       PIC 9(02)  VALUE 31.
001760     05  FILLER                       PIC 9(02)  VALUE 30.
001770     05  FILLER                       PIC 9(02)  VALUE 31.
001780     05  FILLER                       PIC 9(02)  VALUE 31.
001790     05  FILLER                       PIC 9(02)  VALUE 30.
001800     05  FILLER                       PIC 9(02)  VALUE 31.
001810     05  FILLER                       PIC 9(02)  VALUE 30.
001820     05  FILLER                       PIC 9(02)  VALUE 31.
001830 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
001840     05  WS-DAYS-IN-MONTH             PIC 9(02)  OCCURS 12 TIMES.
001850*
001860 01  WS-LEAP-QUOTIENT                 PIC S9(04) COMP  VALUE 0.
001870 01  WS-LEAP-REMAINDER                PIC S9(04) COMP  VALUE 0.
001880*
001890 01  WS-SWEEP-DATE                    PIC 9(08)  VALUE ZEROES.
001900 01  WS-SWEEP-DATE-R REDEFINES WS-SWEEP-DATE.
001910     05  WS-SWEEP-CCYY                PIC 9(04).
001920     05  WS-SWEEP-MM                  PIC 9(02).
001930     05  WS-SWEEP-DD                  PIC 9(02).
001940*
001950 01  WS-COUNTERS.
001960     05  WS-CNT-READ                  PIC 9(07)  COMP-3 VALUE 0.
001970     05  WS-CNT-INDEXED               PIC 9(07)  COMP-3 VALUE 0.
001980     05  WS-CNT-FAILED                PIC 9(07)  COMP-3 VALUE 0.
001990     05  WS-CNT-PAGE                  PIC 9(03)  COMP-3 VALUE 0.
002000     05  WS-CNT-PAGE-NBR              PIC 9(05)  COMP-3 VALUE 0.
002010*
002020 01  WS-SUB                           PIC S9(04) COMP  VALUE 0.
002030*
002040*----------------------------------------------------------------*
002050*    IN-MEMORY ORDER/PAYMENT TABLES FOR THE JOIN - LOADED ONCE,
002060*    SEARCHED PER SETTLEMENT.
002070*----------------------------------------------------------------*
002080 01  WS-ORDER-TABLE.
002090     05  WS-ORD-ENTRY OCCURS 3000 TIMES
002100                     INDEXED BY WS-ORD-IDX.
002110         10  WS-ORD-ID                PIC 9(09).
002120         10  WS-ORD-USER-ID           PIC 9(09).
002130         10  WS-ORD-STATUS            PIC X(10).
002140         10  WS-ORD-AMOUNT            PIC S9(08)V9(02).
002150 01  WS-ORDER-COUNT                   PIC S9(04) COMP  VALUE 0.
002160*
002170 01  WS-PAYMENT-TABLE.
002180     05  WS-PAY-ENTRY OCCURS 3000 TIMES
002190                     INDEXED BY WS-PAY-IDX.
002200         10  WS-PAY-ID                PIC 9(09).
002210         10  WS-PAY-AMOUNT            PIC S9(08)V9(02).
002220         10  WS-PAY-REFUNDED-AMT      PIC S9(08)V9(02).
002230         10  WS-PAY-STATUS            PIC X(10).
002240         10  WS-PAY-METHOD            PIC X(20).
002250         10  WS-PAY-PG-TRAN-ID        PIC X(40).
002260         10  WS-PAY-CAPTURED-TS       PIC 9(14).
002270 01  WS-PAYMENT-COUNT                 PIC S9(04) COMP  VALUE 0.
002280*
002290 01  WS-ORDER-FOUND-SW                PIC X(01)  VALUE "N".
002300     88  WS-ORDER-WAS-FOUND               VALUE "Y".
002310 01  WS-PAYMENT-FOUND-SW              PIC X(01)  VALUE "N".
002320     88  WS-PAYMENT-WAS-FOUND             VALUE "Y".
002330*
002340 01  WS-RPT-HEADING-1.
002350     05  FILLER                       PIC X(20)  VALUE
002360         "SETB4000 - FULL RE-EXPORT SWEEP".
002370     05  FILLER                       PIC X(10)  VALUE SPACES.
002380     05  RPT-H1-RUN-TS                PIC 9(14).
002390     05  FILLER                       PIC X(88)  VALUE SPACES.
002400 01  WS-RPT-HEADING-2.
002410     05  FILLER                       PIC X(14)  VALUE
002420         "RUN MODE. . . ".
002430     05  RPT-H2-MODE                  PIC X(20).
002440     05  FILLER                       PIC X(98)  VALUE SPACES.
002450 01  WS-RPT-SUMMARY-1.
002460     05  FILLER                       PIC X(20)  VALUE
002470         "SETTLEMENTS READ . . ".
002480     05  RPT-S1-READ                  PIC ZZZ,ZZ9.
002490     05  FILLER                       PIC X(105) VALUE SPACES.
002500 01  WS-RPT-SUMMARY-2.
002510     05  FILLER                       PIC X(20)  VALUE
002520         "TOTAL INDEXED. . . .".
002530     05  RPT-S2-INDEXED               PIC ZZZ,ZZ9.
002540     05  FILLER                       PIC X(105) VALUE SPACES.
002550 01  WS-RPT-SUMMARY-3.
002560     05  FILLER                       PIC X(20)  VALUE
002570         "TOTAL FAILED . . . .".
002580     05  RPT-S3-FAILED                PIC ZZZ,ZZ9.
002590     05  FILLER                       PIC X(105) VALUE SPACES.
002600 01  WS-RPT-SUMMARY-4.
002610     05  FILLER                       PIC X(20)  VALUE
002620         "ELAPSED SECONDS. . .".
002630     05  RPT-S4-ELAPSED               PIC ZZZ,ZZ9.
002640     05  FILLER                       PIC X(105) VALUE SPACES.
002650 EJECT
002660*****************
002670 PROCEDURE DIVISION.
002680*****************
002690 MAIN-MODULE.
002700     PERFORM A000-INITIALIZE-RUN
002710        THRU A099-INITIALIZE-RUN-EX.
002720     IF  SETB4000-SKIP-RUN
002730         GO TO Z000-END-PROGRAM-ROUTINE.
002740     PERFORM B000-LOAD-JOIN-TABLES
002750        THRU B099-LOAD-JOIN-TABLES-EX.
002760     IF  SETB4000-DATE-RANGE-MODE
002770         PERFORM E000-DATE-RANGE-SWEEP
002780            THRU E099-DATE-RANGE-SWEEP-EX
002790     ELSE
002800         PERFORM D000-FULL-SWEEP
002810            THRU D099-FULL-SWEEP-EX.
002820     PERFORM F000-PRINT-SUMMARY
002830        THRU F099-PRINT-SUMMARY-EX.
002840 MAIN-MODULE-EX.
002850     PERFORM Z000-END-PROGRAM-ROUTINE
002860        THRU Z099-END-PROGRAM-ROUTINE-EX.
002870     GOBACK.
002880 EJECT
002890*----------------------------------------------------------------*
002900 A000-INITIALIZE-RUN.
002910*----------------------------------------------------------------*
002920     ACCEPT WS-NOW-DATE                  FROM DATE YYYYMMDD.
002930     ACCEPT WS-NOW-TIME-RAW                FROM TIME.
002940     MOVE WS-NOW-TIME-RAW(1:6)             TO WS-NOW-TIME.
002950     MOVE WS-NOW-TIME                     TO WS-START-TIME-RAW.
002960     IF  SETB4000-SKIP-RUN
002970         DISPLAY "SETB4000 - ANOTHER SWEEP IS RUNNING, SKIPPING"
002980         GO TO A099-INITIALIZE-RUN-EX.
002990     IF  SETB4000-DATE-RANGE-MODE
003000         ACCEPT WS-LOCAL-DATA-AREA          FROM LOCAL-DATA-AREA.
003010     OPEN OUTPUT BATCH-REPORT.
003020     IF  NOT WK-C-SUCCESSFUL
003030         DISPLAY "SETB4000 - OPEN FILE ERROR - BATRPT"
003040         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003050         GO TO Y900-ABNORMAL-TERMINATION.
003060     OPEN OUTPUT SEARCH-EXTRACT-FILE.
003070     IF  NOT WK-C-SUCCESSFUL
003080         DISPLAY "SETB4000 - OPEN OUTPUT ERROR - SXTRACT"
003090         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003100         GO TO Y900-ABNORMAL-TERMINATION.
003110 A099-INITIALIZE-RUN-EX.
003120     EXIT.
003130 EJECT
003140*----------------------------------------------------------------*
003150 B000-LOAD-JOIN-TABLES.
003160*----------------------------------------------------------------*
003170     PERFORM B100-LOAD-ORDERS
003180        THRU B199-LOAD-ORDERS-EX.
003190     PERFORM B200-LOAD-PAYMENTS
003200        THRU B299-LOAD-PAYMENTS-EX.
003210 B099-LOAD-JOIN-TABLES-EX.
003220     EXIT.
003230*----------------------------------------------------------------*
003240 B100-LOAD-ORDERS.
003250*----------------------------------------------------------------*
003260     OPEN INPUT ORDER-FILE.
003270     IF  NOT WK-C-SUCCESSFUL
003280         DISPLAY "SETB4000 - OPEN FILE ERROR - ORDMAST"
003290         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003300         GO TO Y900-ABNORMAL-TERMINATION.
003310     MOVE "N"                             TO WS-EOF-SW.
003320     MOVE "N"                             TO WS-TABLE-FULL-SW.
003330     PERFORM B110-READ-ORDER
003340        THRU B119-READ-ORDER-EX.
003350     PERFORM B120-STORE-ORDER
003360        THRU B129-STORE-ORDER-EX
003370         UNTIL WS-END-OF-FILE
003380         OR WS-TABLE-IS-FULL.
003390     CLOSE ORDER-FILE.
003400 B199-LOAD-ORDERS-EX.
003410     EXIT.
003420*----------------------------------------------------------------*
003430 B110-READ-ORDER.
003440*----------------------------------------------------------------*
003450     READ ORDER-FILE
003460         AT END SET WS-END-OF-FILE TO TRUE.
003470 B119-READ-ORDER-EX.
003480     EXIT.
003490*----------------------------------------------------------------*
003500 B120-STORE-ORDER.
003510*----------------------------------------------------------------*
003520     IF  WS-ORDER-COUNT >= 3000
003530         SET WS-TABLE-IS-FULL           TO TRUE
003540         MOVE "SETB4000 - ORDER TABLE OVERFLOW, SEE SETL009"
003550                                         TO WK-C-ABEND-MSG
003560         GO TO Y900-ABNORMAL-TERMINATION.
003570     ADD 1                               TO WS-ORDER-COUNT.
003580     SET WS-ORD-IDX                      TO WS-ORDER-COUNT.
003590     MOVE ORD-ID               TO WS-ORD-ID (WS-ORD-IDX).
003600     MOVE ORD-USER-ID          TO WS-ORD-USER-ID (WS-ORD-IDX).
003610     MOVE ORD-STATUS           TO WS-ORD-STATUS (WS-ORD-IDX).
003620     MOVE ORD-AMOUNT           TO WS-ORD-AMOUNT (WS-ORD-IDX).
003630     PERFORM B110-READ-ORDER
003640        THRU B119-READ-ORDER-EX.
003650 B129-STORE-ORDER-EX.
003660     EXIT.
003670*----------------------------------------------------------------*
003680 B200-LOAD-PAYMENTS.
003690*----------------------------------------------------------------*
003700     OPEN INPUT PAYMENT-FILE.
003710     IF  NOT WK-C-SUCCESSFUL
003720         DISPLAY "SETB4000 - OPEN FILE ERROR - PAYMAST"
003730         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003740         GO TO Y900-ABNORMAL-TERMINATION.
003750     MOVE "N"                             TO WS-EOF-SW.
003760     MOVE "N"                             TO WS-TABLE-FULL-SW.
003770     PERFORM B210-READ-PAYMENT
003780        THRU B219-READ-PAYMENT-EX.
003790     PERFORM B220-STORE-PAYMENT
003800        THRU B229-STORE-PAYMENT-EX
003810         UNTIL WS-END-OF-FILE
003820         OR WS-TABLE-IS-FULL.
003830     CLOSE PAYMENT-FILE.
003840 B299-LOAD-PAYMENTS-EX.
003850     EXIT.
003860*----------------------------------------------------------------*
003870 B210-READ-PAYMENT.
003880*----------------------------------------------------------------*
003890     READ PAYMENT-FILE
003900         AT END SET WS-END-OF-FILE TO TRUE.
003910 B219-READ-PAYMENT-EX.
003920     EXIT.
003930*----------------------------------------------------------------*
003940 B220-STORE-PAYMENT.
003950*----------------------------------------------------------------*
003960     IF  WS-PAYMENT-COUNT >= 3000
003970         SET WS-TABLE-IS-FULL           TO TRUE
003980         MOVE "SETB4000 - PAYMENT TABLE OVERFLOW, SEE SETL009"
003990                                         TO WK-C-ABEND-MSG
004000         GO TO Y900-ABNORMAL-TERMINATION.
004010     ADD 1                               TO WS-PAYMENT-COUNT.
004020     SET WS-PAY-IDX                      TO WS-PAYMENT-COUNT.
004030     MOVE PAY-ID               TO WS-PAY-ID (WS-PAY-IDX).
004040     MOVE PAY-AMOUNT           TO WS-PAY-AMOUNT (WS-PAY-IDX).
004050     MOVE PAY-REFUNDED-AMT     TO WS-PAY-REFUNDED-AMT (WS-PAY-IDX).
004060     MOVE PAY-STATUS           TO WS-PAY-STATUS (WS-PAY-IDX).
004070     MOVE PAY-METHOD           TO WS-PAY-METHOD (WS-PAY-IDX).
004080     MOVE PAY-PG-TRAN-ID       TO WS-PAY-PG-TRAN-ID (WS-PAY-IDX).
004090     MOVE PAY-CAPTURED-TS      TO WS-PAY-CAPTURED-TS (WS-PAY-IDX).
004100     PERFORM B210-READ-PAYMENT
004110        THRU B219-READ-PAYMENT-EX.
004120 B229-STORE-PAYMENT-EX.
004130     EXIT.
004140 EJECT
004150*----------------------------------------------------------------*
004160 D000-FULL-SWEEP.
004170*----------------------------------------------------------------*
004180     OPEN INPUT SETTLEMENT-FILE.
004190     IF  NOT WK-C-SUCCESSFUL
004200         DISPLAY "SETB4000 - OPEN FILE ERROR - SETMAST"
004210         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004220         GO TO Y900-ABNORMAL-TERMINATION.
004230     MOVE "N"                             TO WS-EOF-SW.
004240     PERFORM D010-READ-SETTLEMENT
004250        THRU D019-READ-SETTLEMENT-EX.
004260     PERFORM D020-PROCESS-ONE-SETTLEMENT
004270        THRU D029-PROCESS-ONE-SETTLEMENT-EX
004280         UNTIL WS-END-OF-FILE.
004290     CLOSE SETTLEMENT-FILE.
004300 D099-FULL-SWEEP-EX.
004310     EXIT.
004320*----------------------------------------------------------------*
004330 D010-READ-SETTLEMENT.
004340*----------------------------------------------------------------*
004350     READ SETTLEMENT-FILE
004360         AT END SET WS-END-OF-FILE TO TRUE.
004370 D019-READ-SETTLEMENT-EX.
004380     EXIT.
004390*----------------------------------------------------------------*
004400 D020-PROCESS-ONE-SETTLEMENT.
004410*----------------------------------------------------------------*
004420     ADD 1                                TO WS-CNT-READ.
004430     PERFORM C100-MAP-SETTLEMENT
004440        THRU C199-MAP-SETTLEMENT-EX.
004450     PERFORM D030-CHECK-PAGE-BREAK
004460        THRU D039-CHECK-PAGE-BREAK-EX.
004470     PERFORM D010-READ-SETTLEMENT
004480        THRU D019-READ-SETTLEMENT-EX.
004490 D029-PROCESS-ONE-SETTLEMENT-EX.
004500     EXIT.
004510*----------------------------------------------------------------*
004520 D030-CHECK-PAGE-BREAK.
004530*----------------------------------------------------------------*
004540*    A "PAGE" IS 100 SETTLEMENTS - PURELY A CONSOLE PROGRESS
004550*    MARKER SO OPERATIONS CAN TELL A LONG SWEEP IS STILL MOVING.
004560*----------------------------------------------------------------*
004570     ADD 1                                TO WS-CNT-PAGE.
004580     IF  WS-CNT-PAGE >= 100
004590         ADD 1                            TO WS-CNT-PAGE-NBR
004600         DISPLAY "SETB4000 - PAGE " WS-CNT-PAGE-NBR " COMPLETE"
004610         MOVE 0                           TO WS-CNT-PAGE.
004620 D039-CHECK-PAGE-BREAK-EX.
004630     EXIT.
004640 EJECT
004650*----------------------------------------------------------------*
004660 C100-MAP-SETTLEMENT.
004670*----------------------------------------------------------------*
004680*    JOINS THE CURRENT SETTLEMENT AGAINST THE ORDER/PAYMENT
004690*    TABLES AND WRITES THE EXTRACT ROW.  A SETTLEMENT WHOSE
004700*    ORDER OR PAYMENT IS MISSING FROM THE MASTERS CANNOT BE
004710*    MAPPED - COUNTED FAILED AND SKIPPED, NOT ABENDED, SO ONE
004720*    BAD ROW DOES NOT STOP THE WHOLE SWEEP.
004730*----------------------------------------------------------------*
004740     MOVE "N"                             TO WS-ORDER-FOUND-SW.
004750     SET WS-ORD-IDX                       TO 1.
004760     SEARCH WS-ORD-ENTRY
004770         AT END
004780             CONTINUE
004790         WHEN WS-ORD-ID (WS-ORD-IDX) = SET-ORDER-ID
004800             SET WS-ORDER-WAS-FOUND       TO TRUE.
004810     MOVE "N"                             TO WS-PAYMENT-FOUND-SW.
004820     SET WS-PAY-IDX                       TO 1.
004830     SEARCH WS-PAY-ENTRY
004840         AT END
004850             CONTINUE
004860         WHEN WS-PAY-ID (WS-PAY-IDX) = SET-PAYMENT-ID
004870             SET WS-PAYMENT-WAS-FOUND     TO TRUE.
004880     IF  NOT WS-ORDER-WAS-FOUND
004890     OR  NOT WS-PAYMENT-WAS-FOUND
004900         ADD 1                            TO WS-CNT-FAILED
004910         GO TO C199-MAP-SETTLEMENT-EX.
004920     MOVE SPACES                         TO SXTRACT-RECORD.
004930     MOVE SET-ID                          TO SX-SETTLEMENT-ID.
004940     MOVE SET-STATUS                      TO SX-SET-STATUS.
004950     MOVE SET-PAY-AMOUNT                  TO SX-SET-AMOUNT.
004960     MOVE SET-DATE                        TO SX-SET-DATE.
004970     MOVE SET-CONFIRMED-TS                TO SX-SET-CONFIRMED-TS.
004980     MOVE WS-ORD-ID (WS-ORD-IDX)           TO SX-ORDER-ID.
004990     MOVE WS-ORD-USER-ID (WS-ORD-IDX)      TO SX-USER-ID.
005000     MOVE WS-ORD-STATUS (WS-ORD-IDX)       TO SX-ORDER-STATUS.
005010     MOVE WS-ORD-AMOUNT (WS-ORD-IDX)       TO SX-ORDER-AMOUNT.
005020     MOVE WS-PAY-ID (WS-PAY-IDX)           TO SX-PAYMENT-ID.
005030     MOVE WS-PAY-STATUS (WS-PAY-IDX)       TO SX-PAY-STATUS.
005040     MOVE WS-PAY-AMOUNT (WS-PAY-IDX)       TO SX-PAY-AMOUNT.
005050     MOVE WS-PAY-REFUNDED-AMT (WS-PAY-IDX) TO SX-REFUNDED-AMT.
005060     MOVE WS-PAY-METHOD (WS-PAY-IDX)       TO SX-PAY-METHOD.
005070     MOVE WS-PAY-PG-TRAN-ID (WS-PAY-IDX)   TO SX-PG-TRAN-ID.
005080     MOVE WS-PAY-CAPTURED-TS (WS-PAY-IDX)  TO SX-CAPTURED-TS.
005090     MOVE "INDEX"                          TO SX-OPERATION.
005100     MOVE WS-NOW-TS                        TO SX-INDEXED-TS.
005110     WRITE SXTRACT-RECORD.
005120     IF  NOT WK-C-SUCCESSFUL
005130         DISPLAY "SETB4000 - WRITE ERROR - SXTRACT"
005140         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005150         GO TO Y900-ABNORMAL-TERMINATION.
005160     ADD 1                                TO WS-CNT-INDEXED.
005170 C199-MAP-SETTLEMENT-EX.
005180     EXIT.
005190 EJECT
005200*----------------------------------------------------------------*
005210 E000-DATE-RANGE-SWEEP.
005220*----------------------------------------------------------------*
005230*    ITERATES DAY BY DAY FROM WS-LDA-START-DATE TO WS-LDA-END-
005240*    DATE, EACH TIME RE-SCANNING THE SETTLEMENT MASTER FOR
005250*    RECORDS ON THAT DATE.  SEE SETL034 ABOVE ON THE COST OF
005260*    THIS APPROACH.
005270*----------------------------------------------------------------*
005280     MOVE WS-LDA-START-DATE               TO WS-SWEEP-DATE.
005290     PERFORM E010-SWEEP-ONE-DAY
005300        THRU E019-SWEEP-ONE-DAY-EX
005310         UNTIL WS-SWEEP-DATE > WS-LDA-END-DATE.
005320 E099-DATE-RANGE-SWEEP-EX.
005330     EXIT.
005340*----------------------------------------------------------------*
005350 E010-SWEEP-ONE-DAY.
005360*----------------------------------------------------------------*
005370     OPEN INPUT SETTLEMENT-FILE.
005380     IF  NOT WK-C-SUCCESSFUL
005390         DISPLAY "SETB4000 - OPEN FILE ERROR - SETMAST"
005400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005410         GO TO Y900-ABNORMAL-TERMINATION.
005420     MOVE "N"                             TO WS-EOF-SW.
005430     PERFORM D010-READ-SETTLEMENT
005440        THRU D019-READ-SETTLEMENT-EX.
005450     PERFORM E020-CHECK-ONE-SETTLEMENT
005460        THRU E029-CHECK-ONE-SETTLEMENT-EX
005470         UNTIL WS-END-OF-FILE.
005480     CLOSE SETTLEMENT-FILE.
005490     PERFORM E050-ADD-ONE-DAY
005500        THRU E059-ADD-ONE-DAY-EX.
005510 E019-SWEEP-ONE-DAY-EX.
005520     EXIT.
005530*----------------------------------------------------------------*
005540 E020-CHECK-ONE-SETTLEMENT.
005550*----------------------------------------------------------------*
005560     ADD 1                                TO WS-CNT-READ.
005570     IF  SET-DATE = WS-SWEEP-DATE
005580         PERFORM C100-MAP-SETTLEMENT
005590            THRU C199-MAP-SETTLEMENT-EX
005600         PERFORM D030-CHECK-PAGE-BREAK
005610            THRU D039-CHECK-PAGE-BREAK-EX.
005620     PERFORM D010-READ-SETTLEMENT
005630        THRU D019-READ-SETTLEMENT-EX.
005640 E029-CHECK-ONE-SETTLEMENT-EX.
005650     EXIT.
005660*----------------------------------------------------------------*
005670 E050-ADD-ONE-DAY.
005680*----------------------------------------------------------------*
005690*    CALENDAR ARITHMETIC - WS-SWEEP-DATE PLUS ONE DAY.  THE LAST
005700*    DAY OF A MONTH ROLLS FORWARD TO THE 1ST OF THE NEXT MONTH
005710*    USING THE TABLE ABOVE - DECEMBER ROLLS THE CENTURY-YEAR TOO.
005720*----------------------------------------------------------------*
005730     MOVE WS-SWEEP-MM                    TO WS-SUB.
005740     MOVE WS-DAYS-IN-MONTH (WS-SUB)       TO WS-LEAP-QUOTIENT.
005750     IF  WS-SWEEP-MM = 2
005760         DIVIDE WS-SWEEP-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
005770             REMAINDER WS-LEAP-REMAINDER
005780         IF  WS-LEAP-REMAINDER = 0
005790             MOVE 29                     TO WS-LEAP-QUOTIENT
005800         ELSE
005810             MOVE 28                     TO WS-LEAP-QUOTIENT.
005820     IF  WS-SWEEP-DD < WS-LEAP-QUOTIENT
005830         ADD 1                           TO WS-SWEEP-DD
005840         GO TO E059-ADD-ONE-DAY-EX.
005850     MOVE 1                              TO WS-SWEEP-DD.
005860     IF  WS-SWEEP-MM = 12
005870         MOVE 1                          TO WS-SWEEP-MM
005880         ADD 1                           TO WS-SWEEP-CCYY
005890     ELSE
005900         ADD 1                           TO WS-SWEEP-MM.
005910 E059-ADD-ONE-DAY-EX.
005920     EXIT.
005930 EJECT
005940*----------------------------------------------------------------*
005950 F000-PRINT-SUMMARY.
005960*----------------------------------------------------------------*
005970     ACCEPT WS-END-TIME-RAW                FROM TIME.
005980     COMPUTE WS-ELAPSED-SECONDS =
005990             ((WS-END-TIME-RAW(1:2) - WS-START-TIME-RAW(1:2)) * 3600)
006000           + ((WS-END-TIME-RAW(3:2) - WS-START-TIME-RAW(3:2)) * 60)
006010           +  (WS-END-TIME-RAW(5:2) - WS-START-TIME-RAW(5:2)).
006020     MOVE WS-NOW-TS                       TO RPT-H1-RUN-TS.
006030     WRITE BATCH-REPORT-LINE FROM WS-RPT-HEADING-1
006040         AFTER ADVANCING TOP-OF-FORM.
006050     IF  SETB4000-DATE-RANGE-MODE
006060         MOVE "DATE-RANGE"                TO RPT-H2-MODE
006070     ELSE
006080         MOVE "FULL SWEEP"                TO RPT-H2-MODE.
006090     WRITE BATCH-REPORT-LINE FROM WS-RPT-HEADING-2
006100         AFTER ADVANCING 1 LINE.
006110     MOVE WS-CNT-READ                     TO RPT-S1-READ.
006120     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-1
006130         AFTER ADVANCING 2 LINES.
006140     MOVE WS-CNT-INDEXED                  TO RPT-S2-INDEXED.
006150     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-2
006160         AFTER ADVANCING 1 LINE.
006170     MOVE WS-CNT-FAILED                   TO RPT-S3-FAILED.
006180     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-3
006190         AFTER ADVANCING 1 LINE.
006200     MOVE WS-ELAPSED-SECONDS              TO RPT-S4-ELAPSED.
006210     WRITE BATCH-REPORT-LINE FROM WS-RPT-SUMMARY-4
006220         AFTER ADVANCING 1 LINE.
006230 F099-PRINT-SUMMARY-EX.
006240     EXIT.
006250*----------------------------------------------------------------*
006260 Y900-ABNORMAL-TERMINATION.
006270*----------------------------------------------------------------*
006280     MOVE 16                             TO RETURN-CODE.
006290     DISPLAY "SETB4000 - ABNORMAL TERMINATION, SEE ABOVE".
006300     DISPLAY WK-C-ABEND-MSG.
006310     EXIT PROGRAM.
006320*----------------------------------------------------------------*
006330 Z000-END-PROGRAM-ROUTINE.
006340*----------------------------------------------------------------*
006350     IF  WK-C-SUCCESSFUL
006360         CLOSE BATCH-REPORT
006370         CLOSE SEARCH-EXTRACT-FILE.
006380 Z099-END-PROGRAM-ROUTINE-EX.
006390     EXIT.
006400******************************************************************
006410************** END OF PROGRAM SOURCE -  SETB4000 ***************
006420******************************************************************
