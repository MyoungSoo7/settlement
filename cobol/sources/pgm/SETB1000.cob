000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SETB1000.
000400 AUTHOR.         T M PEH RALC.
000500 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - BATCH.
000600 DATE-WRITTEN.   22 MAR 1998.
000700 DATE-COMPILED.
000800 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000900*
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  NIGHTLY SETTLEMENT CREATION RUN.  READS THE
001200*               PAYMENT MASTER FOR YESTERDAY'S CAPTURED PAYMENTS
001300*               AND WRITES ONE PENDING SETTLEMENT PER PAYMENT,
001400*               COMPUTING THE PLATFORM COMMISSION AND THE NET
001500*               AMOUNT PAYABLE TO THE MERCHANT.  RE-RUNNABLE -
001600*               A PAYMENT ALREADY SETTLED IS SKIPPED, NOT
001700*               RE-SETTLED.
001800*
001900*    INPUT  :  PAYMENT MASTER  (PAYMAST) - SEQUENTIAL, BY
002000*                                          PAYMENT ID ASCENDING
002100*              SETTLEMENT MASTER (SETMAST) - READ FIRST TO BUILD
002200*                                          THE IN-MEMORY ALREADY-
002300*                                          SETTLED TABLE, THEN
002400*                                          RE-OPENED EXTEND TO
002500*                                          APPEND NEW ROWS
002600*    OUTPUT :  SETTLEMENT MASTER (SETMAST) - NEW PENDING ROWS
002700*              BATCH-REPORT (BATRPT) - CONTROL SUMMARY, 132 COL
002800*----------------------------------------------------------------*
002900*
003000*================================================================*
003100* HISTORY OF MODIFICATION:                                       *
003200*================================================================*
003300* TAG     INIT    DATE        DESCRIPTION                        *
003400* ------  ------  ----------  --------------------------------- *
003500* SETL001 TMPRLC  22/03/1998  INITIAL VERSION - RUNS AGAINST     *
003600*                 YESTERDAY'S CAPTURED PAYMENTS ONLY.            *
003700* SETL004 TMPRLC  30/07/1998  ADD DETAIL LINE PER SETTLEMENT     *
003800*                 CREATED, PER OPERATIONS REQUEST - THE NIGHT    *
003900*                 SHIFT COULD NOT TIE OUT THE GRAND TOTAL        *
004000*                 AGAINST THE SUMMARY ALONE.                     *
004100* SETLY2K ACNAAA  09/11/1999  Y2K REMEDIATION - WS-TARGET-DATE    *
004200*                 AND ALL TIMESTAMP COMPARISONS REVIEWED, ALL    *
004300*                 FIELDS ALREADY CENTURY-AWARE (9(14)/9(08)).    *
004400*                 NO CODE CHANGE REQUIRED, SIGNED OFF BY QA.     *
004500* SETL007 TMPJZM  02/03/2001  CORRECT COMMISSION ROUNDING - WAS  *
004600*                 TRUNCATING, MUST BE HALF-UP PER FINANCE (REQ   *
004700*                 1877).                                        *
004800* SETL011 TMPJZM  14/01/2002  NET = GROSS FROM THE PAYMENT       *
004900*                 AMOUNT MINUS THE PAYMENT'S REFUNDED-TO-DATE    *
005000*                 AMOUNT BEFORE COMMISSION, NOT THE RAW AMOUNT.  *
005100* SETL029 ACNPEH  18/05/2012  BACKED OUT SETL011 - FINANCE RULED *
005200*                 GROSS = PAY-AMOUNT MINUS PAY-REFUNDED-AMT IS   *
005300*                 THE CANONICAL RULE, WHICH ONLY DIFFERS FROM    *
005400*                 THE RAW AMOUNT WHEN A REFUND ALREADY POSTED    *
005500*                 AGAINST THE PAYMENT BEFORE THE SETTLEMENT RUN. *
005600* SETL042 ACNRJR  02/09/2018  PARAMETERIZE THE TARGET DATE - WAS *
005700*                 HARD-WIRED TO "YESTERDAY", NOW ACCEPTS AN      *
005800*                 OVERRIDE ON WS-OVERRIDE-DATE FOR REPLAY RUNS.  *
005900*================================================================*
006000 EJECT
006100*************************
006200 ENVIRONMENT DIVISION.
006300*************************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-AS400.
006600 OBJECT-COMPUTER. IBM-AS400.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS DIGITS      IS "0" THRU "9"
007000     UPSI-0 IS UPSI-SETB1000
007100         ON  STATUS IS SETB1000-RESTART
007200         OFF STATUS IS SETB1000-FRESH-RUN.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT PAYMENT-FILE    ASSIGN TO DATABASE-PAYMAST
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS WK-C-FILE-STATUS.
007800     SELECT SETTLEMENT-FILE ASSIGN TO DATABASE-SETMAST
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS WK-C-FILE-STATUS.
008100     SELECT BATCH-REPORT    ASSIGN TO DATABASE-BATRPT
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS WK-C-FILE-STATUS.
008400 EJECT
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900**************
009000 FD  PAYMENT-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 200 CHARACTERS
009300     DATA RECORD IS PAYMAST-RECORD.
009400     COPY PAYMAST.
009500 FD  SETTLEMENT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 289 CHARACTERS
009800     DATA RECORD IS SETMAST-RECORD.
009900     COPY SETMAST.
010000 FD  BATCH-REPORT
010100     LABEL RECORDS ARE OMITTED
010200     RECORD CONTAINS 132 CHARACTERS
010300     DATA RECORD IS RPT-REC.
010400 01  RPT-REC                          PIC X(132).
010500 EJECT
010600*************************
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                           PIC X(24)  VALUE
011000     "** PROGRAM SETB1000 **".
011100*
011200 01  WK-C-COMMON.
011300     COPY WCOMMON.
011400*
011500 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
011600     88  WS-END-OF-PAYMENTS               VALUE "Y".
011700*
011800 01  WS-TARGET-DATE                   PIC 9(08)  VALUE ZEROES.
011900 01  WS-NEXT-DAY-DATE                 PIC 9(08)  VALUE ZEROES.
012000 01  WS-OVERRIDE-DATE                 PIC 9(08)  VALUE ZEROES.
012100*                                     0 = USE RUN-DATE MINUS 1
012200 01  WS-TODAY-YMD                     PIC 9(08)  VALUE ZEROES.
012300 01  WS-TODAY-YMD-R REDEFINES WS-TODAY-YMD.
012400     05  WS-TODAY-CCYY                PIC 9(04).
012500     05  WS-TODAY-MM                  PIC 9(02).
012600     05  WS-TODAY-DD                  PIC 9(02).
012700*
012710 01  WS-YEST-YMD                      PIC 9(08)  VALUE ZEROES.
012720 01  WS-YEST-YMD-R REDEFINES WS-YEST-YMD.
012730     05  WS-YEST-CCYY                 PIC 9(04).
012740     05  WS-YEST-MM                   PIC 9(02).
012750     05  WS-YEST-DD                   PIC 9(02).
012760 01  WS-LEAP-QUOTIENT                 PIC S9(04) COMP  VALUE 0.
012770 01  WS-LEAP-REMAINDER                PIC S9(04) COMP  VALUE 0.
012780*
012790*    DAYS-IN-MONTH TABLE, JAN THRU DEC - FEBRUARY CARRIES 28
012792*    AND IS BUMPED TO 29 ABOVE ON A LEAP YEAR.
012794 01  WS-DAYS-IN-MONTH-TABLE.
012796     05  FILLER                       PIC 9(02)  VALUE 31.
012798     05  FILLER                       PIC 9(02)  VALUE 28.
012800     05  FILLER                       PIC 9(02)  VALUE 31.
012802     05  FILLER                       PIC 9(02)  VALUE 30.
012804     05  FILLER                       PIC 9(02)  VALUE 31.
012806     05  FILLER                       PIC 9(02)  VALUE 30.
012808     05  FILLER                       PIC 9(02)  VALUE 31.
012810     05  FILLER                       PIC 9(02)  VALUE 31.
012812     05  FILLER                       PIC 9(02)  VALUE 30.
012814     05  FILLER                       PIC 9(02)  VALUE 31.
012816     05  FILLER                       PIC 9(02)  VALUE 30.
012818     05  FILLER                       PIC 9(02)  VALUE 31.
012820 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
012822     05  WS-DAYS-IN-MONTH             PIC 9(02)  OCCURS 12 TIMES.
012824*
012830 01  WS-CAPTURED-DATE                 PIC 9(08)  VALUE ZEROES.
012850 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
012860 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
012870     05  WS-NOW-DATE                  PIC 9(08).
012880     05  WS-NOW-TIME                  PIC 9(06).
012890 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
012900*
013000 01  WS-COUNTERS.
013100     05  WS-CNT-READ                  PIC 9(07)  COMP-3 VALUE 0.
013200     05  WS-CNT-ELIGIBLE              PIC 9(07)  COMP-3 VALUE 0.
013300     05  WS-CNT-SKIPPED               PIC 9(07)  COMP-3 VALUE 0.
013400     05  WS-CNT-CREATED               PIC 9(07)  COMP-3 VALUE 0.
013500*
013600 01  WS-TOTALS.
013700     05  WS-TOT-GROSS                 PIC S9(10)V99 COMP-3
013800                                       VALUE 0.
013900     05  WS-TOT-COMMISSION            PIC S9(10)V99 COMP-3
014000                                       VALUE 0.
014100     05  WS-TOT-NET                   PIC S9(10)V99 COMP-3
014200                                       VALUE 0.
014300*
014400 01  WS-WORK-AMOUNTS.
014500     05  WS-GROSS-AMOUNT              PIC S9(08)V99 COMP-3.
014600     05  WS-COMMISSION-AMT            PIC S9(08)V99 COMP-3.
014700     05  WS-NET-AMOUNT                PIC S9(08)V99 COMP-3.
014800     05  WS-COMMISSION-RATE           PIC S9(01)V9(4) COMP-3
014900                                       VALUE 0.0300.
015000*
015100 01  WS-NEXT-SETTLEMENT-ID            PIC 9(09)  COMP-3
015200                                       VALUE 0.
015300*
015400 01  WS-SUB                           PIC S9(04) COMP  VALUE 0.
015500 01  WS-TAB-MAX                       PIC S9(04) COMP  VALUE 0.
015600*
015700*----------------------------------------------------------------*
015800*    IN-MEMORY TABLE OF SETTLEMENT-ID/PAYMENT-ID PAIRS ALREADY
015900*    ON THE SETTLEMENT MASTER - LOADED ONCE, SEARCHED PER
016000*    PAYMENT.  4000 ENTRIES COVERS A NORMAL NIGHT'S FILE; IF
016100*    THE TABLE FILLS THE OVERFLOW SWITCH FORCES AN ABEND SO
016200*    OPERATIONS CAN BUMP THE OCCURS AND RECOMPILE (SEE Y900).
016300*----------------------------------------------------------------*
016400 01  WS-SETTLED-TABLE.
016500     05  WS-SETTLED-ENTRY  OCCURS 4000 TIMES
016600                           INDEXED BY WS-SETTLED-IDX.
016700         10  WS-SETTLED-PAYMENT-ID    PIC 9(09).
016800         10  WS-SETTLED-HIGHEST-ID    PIC 9(09).
016900 01  WS-SETTLED-COUNT                 PIC S9(04) COMP VALUE 0.
017000 01  WS-TABLE-FULL-SW                 PIC X(01)  VALUE "N".
017100     88  WS-TABLE-IS-FULL                 VALUE "Y".
017200*
017300 01  WS-PAGE-CTR                      PIC 9(03)  COMP-3 VALUE 0.
017400*
017500 01  WS-RPT-HEADING-1.
017600     05  FILLER                       PIC X(30) VALUE
017700         "MERCHANT SETTLEMENT SUBSYSTEM".
017800     05  FILLER                       PIC X(20) VALUE SPACES.
017900     05  FILLER                       PIC X(11) VALUE
018000         "RUN DATE : ".
018100     05  RPT-H1-RUN-DATE              PIC 9999/99/99.
018200     05  FILLER                       PIC X(20) VALUE SPACES.
018300     05  FILLER                       PIC X(08) VALUE "SETB1000".
018400 01  WS-RPT-HEADING-2.
018500     05  FILLER                       PIC X(20) VALUE
018600         "SETTLEMENT CREATION ".
018700     05  FILLER                       PIC X(11) VALUE
018800         "TARGET DATE".
018900     05  FILLER                       PIC X(03) VALUE " : ".
019000     05  RPT-H2-TARGET-DATE           PIC 9999/99/99.
019100 01  WS-RPT-DETAIL.
019200     05  FILLER                       PIC X(02) VALUE SPACES.
019300     05  RPT-D-PAYMENT-ID             PIC ZZZZZZZZ9.
019400     05  FILLER                       PIC X(02) VALUE SPACES.
019500     05  RPT-D-ORDER-ID               PIC ZZZZZZZZ9.
019600     05  FILLER                       PIC X(02) VALUE SPACES.
019700     05  RPT-D-GROSS                  PIC ZZZ,ZZZ,ZZ9.99-.
019800     05  FILLER                       PIC X(02) VALUE SPACES.
019900     05  RPT-D-COMMISSION             PIC ZZZ,ZZZ,ZZ9.99-.
020000     05  FILLER                       PIC X(02) VALUE SPACES.
020100     05  RPT-D-NET                    PIC ZZZ,ZZZ,ZZ9.99-.
020200 01  WS-RPT-SUMMARY-1.
020300     05  FILLER                       PIC X(22) VALUE
020400         "PAYMENTS READ ...... :".
020500     05  RPT-S1-READ                  PIC ZZZ,ZZ9.
020600 01  WS-RPT-SUMMARY-2.
020700     05  FILLER                       PIC X(22) VALUE
020800         "ELIGIBLE ........... :".
020900     05  RPT-S2-ELIGIBLE              PIC ZZZ,ZZ9.
021000 01  WS-RPT-SUMMARY-3.
021100     05  FILLER                       PIC X(22) VALUE
021200         "SKIPPED (SETTLED) .. :".
021300     05  RPT-S3-SKIPPED               PIC ZZZ,ZZ9.
021400 01  WS-RPT-SUMMARY-4.
021500     05  FILLER                       PIC X(22) VALUE
021600         "SETTLEMENTS CREATED  :".
021700     05  RPT-S4-CREATED               PIC ZZZ,ZZ9.
021800 01  WS-RPT-TOTALS.
021900     05  FILLER                       PIC X(15) VALUE
022000         "GRAND TOTAL -- ".
022100     05  FILLER                       PIC X(08) VALUE
022200         "GROSS : ".
022300     05  RPT-T-GROSS                  PIC ZZZ,ZZZ,ZZ9.99-.
022400     05  FILLER                       PIC X(05) VALUE " CMSN".
022500     05  FILLER                       PIC X(03) VALUE " : ".
022600     05  RPT-T-COMMISSION             PIC ZZZ,ZZZ,ZZ9.99-.
022700     05  FILLER                       PIC X(06) VALUE " NET :".
022800     05  RPT-T-NET                    PIC ZZZ,ZZZ,ZZ9.99-.
022900 EJECT
023000*****************
023100 PROCEDURE DIVISION.
023200*****************
023300 MAIN-MODULE.
023400     PERFORM A000-INITIALIZE-RUN
023500        THRU A099-INITIALIZE-RUN-EX.
023600     PERFORM B000-LOAD-SETTLED-TABLE
023700        THRU B099-LOAD-SETTLED-TABLE-EX.
023750     PERFORM B030-OPEN-SETTLEMENT-EXTEND
023760        THRU B039-OPEN-SETTLEMENT-EXTEND-EX.
023800     PERFORM C000-PROCESS-PAYMENTS
023900        THRU C099-PROCESS-PAYMENTS-EX
024000         UNTIL WS-END-OF-PAYMENTS.
024100     PERFORM F000-PRINT-SUMMARY
024200        THRU F099-PRINT-SUMMARY-EX.
024300     PERFORM Z000-END-PROGRAM-ROUTINE
024400        THRU Z099-END-PROGRAM-ROUTINE-EX.
024500     GOBACK.
024600 EJECT
024700*----------------------------------------------------------------*
024800 A000-INITIALIZE-RUN.
024900*----------------------------------------------------------------*
025000     ACCEPT   WS-TODAY-YMD             FROM DATE YYYYMMDD.
025100     IF  WS-OVERRIDE-DATE NOT = ZEROES
025200         MOVE WS-OVERRIDE-DATE          TO WS-TARGET-DATE
025300     ELSE
025400         PERFORM A050-COMPUTE-YESTERDAY
025500            THRU A059-COMPUTE-YESTERDAY-EX.
025600     COMPUTE WS-NEXT-DAY-DATE = WS-TARGET-DATE + 1.
025610     OPEN INPUT PAYMENT-FILE.
025620     IF  NOT WK-C-SUCCESSFUL
025630         DISPLAY "SETB1000 - OPEN FILE ERROR - PAYMAST"
025640         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025650         GO TO Y900-ABNORMAL-TERMINATION.
025700     OPEN OUTPUT BATCH-REPORT.
025800     IF  NOT WK-C-SUCCESSFUL
025900         DISPLAY "SETB1000 - OPEN FILE ERROR - BATRPT"
026000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026100         GO TO Y900-ABNORMAL-TERMINATION.
026200 A099-INITIALIZE-RUN-EX.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 A050-COMPUTE-YESTERDAY.
026600*----------------------------------------------------------------*
026700*    CALENDAR ARITHMETIC - RUN-DATE MINUS ONE DAY.  DAY 1 OF A
026800*    MONTH ROLLS BACK TO THE LAST DAY OF THE PRIOR MONTH USING
026900*    THE 30/31/28-29 TABLE BELOW - DECEMBER ROLLS THE CENTURY-
027000*    YEAR BACK TOO.  SETL042 ADDED WS-OVERRIDE-DATE SO A MISSED
027100*    RUN CAN BE REPLAYED WITHOUT WAITING ON THIS ARITHMETIC.
027200*----------------------------------------------------------------*
027300     IF  WS-TODAY-DD > 1
027400         MOVE WS-TODAY-YMD              TO WS-TARGET-DATE
027500         SUBTRACT 1                     FROM WS-TARGET-DATE
027600     ELSE
027700         MOVE WS-TODAY-CCYY             TO WS-YEST-CCYY
027800         MOVE WS-TODAY-MM               TO WS-YEST-MM
027900         IF  WS-TODAY-MM = 1
028000             MOVE 12                    TO WS-YEST-MM
028010             SUBTRACT 1                 FROM WS-YEST-CCYY
028020         ELSE
028030             SUBTRACT 1                 FROM WS-YEST-MM
028040         END-IF
028050         MOVE WS-DAYS-IN-MONTH (WS-YEST-MM)
028060                                        TO WS-YEST-DD
028070         IF  WS-YEST-MM = 2
028080             DIVIDE WS-YEST-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
028090                 REMAINDER WS-LEAP-REMAINDER
028092             IF  WS-LEAP-REMAINDER = 0
028094                 MOVE 29                TO WS-YEST-DD
028096             END-IF
028100         END-IF
028110         MOVE WS-YEST-YMD               TO WS-TARGET-DATE.
028200 A059-COMPUTE-YESTERDAY-EX.
028300     EXIT.
028350*----------------------------------------------------------------*
028360 B000-LOAD-SETTLED-TABLE.
028400*----------------------------------------------------------------*
028500     OPEN INPUT SETTLEMENT-FILE.
028600     IF  NOT WK-C-SUCCESSFUL
028700         DISPLAY "SETB1000 - OPEN FILE ERROR - SETMAST"
028800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028900         GO TO Y900-ABNORMAL-TERMINATION.
029000     MOVE 0                              TO WS-SETTLED-COUNT.
029100     PERFORM B010-READ-SETTLEMENT
029200        THRU B019-READ-SETTLEMENT-EX.
029300     PERFORM B020-STORE-SETTLEMENT
029400        THRU B029-STORE-SETTLEMENT-EX
029500         UNTIL WS-END-OF-PAYMENTS
029600         OR WS-TABLE-IS-FULL.
029700     CLOSE SETTLEMENT-FILE.
029800     MOVE "N"                            TO WS-EOF-SW.
029900 B099-LOAD-SETTLED-TABLE-EX.
030000     EXIT.
030100*----------------------------------------------------------------*
030200 B010-READ-SETTLEMENT.
030300*----------------------------------------------------------------*
030400     READ SETTLEMENT-FILE
030500         AT END SET WS-END-OF-PAYMENTS TO TRUE.
030600 B019-READ-SETTLEMENT-EX.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 B020-STORE-SETTLEMENT.
031000*----------------------------------------------------------------*
031100     IF  WS-SETTLED-COUNT >= 4000
031200         SET WS-TABLE-IS-FULL TO TRUE
031300         MOVE "SETB1000 - SETTLED TABLE OVERFLOW, SEE SETL001"
031400                                         TO WK-C-ABEND-MSG
031500         GO TO Y900-ABNORMAL-TERMINATION.
031600     ADD 1                               TO WS-SETTLED-COUNT.
031700     SET WS-SETTLED-IDX                  TO WS-SETTLED-COUNT.
031800     MOVE SET-PAYMENT-ID   TO WS-SETTLED-PAYMENT-ID (WS-SETTLED-IDX).
031900     IF  SET-ID > WS-NEXT-SETTLEMENT-ID
032000         MOVE SET-ID                     TO WS-NEXT-SETTLEMENT-ID.
032100     PERFORM B010-READ-SETTLEMENT
032200        THRU B019-READ-SETTLEMENT-EX.
032300 B029-STORE-SETTLEMENT-EX.
032400     EXIT.
032450*----------------------------------------------------------------*
032460 B030-OPEN-SETTLEMENT-EXTEND.
032470*----------------------------------------------------------------*
032480     OPEN EXTEND SETTLEMENT-FILE.
032490     IF  NOT WK-C-SUCCESSFUL
032492         DISPLAY "SETB1000 - OPEN EXTEND ERROR - SETMAST"
032494         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032496         GO TO Y900-ABNORMAL-TERMINATION.
032498 B039-OPEN-SETTLEMENT-EXTEND-EX.
032499     EXIT.
032500*----------------------------------------------------------------*
032600 C000-PROCESS-PAYMENTS.
032700*----------------------------------------------------------------*
032800     PERFORM C010-READ-PAYMENT
032900        THRU C019-READ-PAYMENT-EX.
033000     IF  WS-END-OF-PAYMENTS
033100         GO TO C099-PROCESS-PAYMENTS-EX.
033200     ADD 1                               TO WS-CNT-READ.
033300     IF  PAY-STATUS NOT = "CAPTURED"
033400         GO TO C099-PROCESS-PAYMENTS-EX.
033500     MOVE PAY-CAPTURED-DATE              TO WS-CAPTURED-DATE.
033600     IF  WS-CAPTURED-DATE < WS-TARGET-DATE
033700     OR  WS-CAPTURED-DATE >= WS-NEXT-DAY-DATE
033800         GO TO C099-PROCESS-PAYMENTS-EX.
033900     ADD 1                               TO WS-CNT-ELIGIBLE.
034000     PERFORM D000-LOOKUP-SETTLEMENT
034100        THRU D099-LOOKUP-SETTLEMENT-EX.
034200     IF  WK-C-DUPLICATE-KEY
034300         ADD 1                           TO WS-CNT-SKIPPED
034400         GO TO C099-PROCESS-PAYMENTS-EX.
034500     IF  PAY-ID = 0
034600     OR  PAY-AMOUNT NOT > 0
034700         GO TO C099-PROCESS-PAYMENTS-EX.
034800     PERFORM D100-BUILD-SETTLEMENT
034900        THRU D199-BUILD-SETTLEMENT-EX.
035000 C099-PROCESS-PAYMENTS-EX.
035100     EXIT.
035200*----------------------------------------------------------------*
035300 C010-READ-PAYMENT.
035400*----------------------------------------------------------------*
035500     READ PAYMENT-FILE
035600         AT END SET WS-END-OF-PAYMENTS TO TRUE.
035700 C019-READ-PAYMENT-EX.
035800     EXIT.
035900*----------------------------------------------------------------*
036000 D000-LOOKUP-SETTLEMENT.
036100*----------------------------------------------------------------*
036200*    LINEAR SCAN OF THE IN-MEMORY TABLE - THE SETTLEMENT MASTER
036300*    IS KEPT IN SETTLEMENT-ID ORDER, NOT PAYMENT-ID ORDER, SO
036400*    A SEARCH ALL (BINARY) IS NOT AVAILABLE HERE.
036500*----------------------------------------------------------------*
036600     SET WK-C-SUCCESSFUL                 TO TRUE.
036700     IF  WS-SETTLED-COUNT = 0
036800         GO TO D099-LOOKUP-SETTLEMENT-EX.
036900     SEARCH WS-SETTLED-ENTRY VARYING WS-SETTLED-IDX
036920         AT END SET WK-C-SUCCESSFUL      TO TRUE
037000         WHEN WS-SETTLED-PAYMENT-ID (WS-SETTLED-IDX) = PAY-ID
037100             SET WK-C-DUPLICATE-KEY      TO TRUE.
037200 D099-LOOKUP-SETTLEMENT-EX.
037300     EXIT.
037400*----------------------------------------------------------------*
037500 D100-BUILD-SETTLEMENT.
037600*----------------------------------------------------------------*
037700     COMPUTE WS-GROSS-AMOUNT ROUNDED =
037800         PAY-AMOUNT - PAY-REFUNDED-AMT.
037900     IF  WS-GROSS-AMOUNT NOT > 0
038000         GO TO D199-BUILD-SETTLEMENT-EX.
038100     COMPUTE WS-COMMISSION-AMT ROUNDED =
038200         WS-GROSS-AMOUNT * WS-COMMISSION-RATE.
038300     COMPUTE WS-NET-AMOUNT =
038400         WS-GROSS-AMOUNT - WS-COMMISSION-AMT.
038500     ADD 1                    TO WS-NEXT-SETTLEMENT-ID.
038600     MOVE SPACES                         TO SETMAST-RECORD.
038700     MOVE WS-NEXT-SETTLEMENT-ID          TO SET-ID.
038800     MOVE PAY-ID                         TO SET-PAYMENT-ID.
038900     MOVE PAY-ORDER-ID                   TO SET-ORDER-ID.
039000     MOVE WS-GROSS-AMOUNT                TO SET-PAY-AMOUNT.
039100     MOVE WS-COMMISSION-AMT              TO SET-COMMISSION.
039200     MOVE WS-NET-AMOUNT                  TO SET-NET-AMOUNT.
039300     MOVE "PENDING"                      TO SET-STATUS.
039400     MOVE WS-TARGET-DATE                 TO SET-DATE.
039500     MOVE ZEROES                         TO SET-CONFIRMED-TS
039600                                             SET-APPROVED-BY
039700                                             SET-APPROVED-TS
039800                                             SET-REJECTED-BY
039900                                             SET-REJECTED-TS.
040000     MOVE SPACES                         TO SET-REJECT-REASON.
040100     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
040150     ACCEPT WS-NOW-TIME-RAW FROM TIME.
040160     MOVE WS-NOW-TIME-RAW(1:6)           TO WS-NOW-TIME.
040200     MOVE WS-NOW-TS                       TO SET-CREATED-TS.
040300     MOVE WS-NOW-TS                       TO SET-UPDATED-TS.
040400     PERFORM E000-WRITE-SETTLEMENT
040500        THRU E099-WRITE-SETTLEMENT-EX.
040600     ADD 1                               TO WS-CNT-CREATED.
040700     ADD WS-GROSS-AMOUNT                 TO WS-TOT-GROSS.
040800     ADD WS-COMMISSION-AMT               TO WS-TOT-COMMISSION.
040900     ADD WS-NET-AMOUNT                   TO WS-TOT-NET.
041000     PERFORM E100-WRITE-DETAIL-LINE
041100        THRU E199-WRITE-DETAIL-LINE-EX.
041200 D199-BUILD-SETTLEMENT-EX.
041300     EXIT.
041400*----------------------------------------------------------------*
041500 E000-WRITE-SETTLEMENT.
041600*----------------------------------------------------------------*
042400     WRITE SETMAST-RECORD.
042500     IF  NOT WK-C-SUCCESSFUL
042600         DISPLAY "SETB1000 - WRITE ERROR - SETMAST"
042700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042800         GO TO Y900-ABNORMAL-TERMINATION.
042900 E099-WRITE-SETTLEMENT-EX.
043000     EXIT.
043100*----------------------------------------------------------------*
043200 E100-WRITE-DETAIL-LINE.
043300*----------------------------------------------------------------*
043400     MOVE SPACES                         TO RPT-REC.
043500     MOVE PAY-ID                         TO RPT-D-PAYMENT-ID.
043600     MOVE PAY-ORDER-ID                   TO RPT-D-ORDER-ID.
043700     MOVE WS-GROSS-AMOUNT                TO RPT-D-GROSS.
043800     MOVE WS-COMMISSION-AMT              TO RPT-D-COMMISSION.
043900     MOVE WS-NET-AMOUNT                  TO RPT-D-NET.
044000     WRITE RPT-REC FROM WS-RPT-DETAIL.
044100 E199-WRITE-DETAIL-LINE-EX.
044200     EXIT.
044300*----------------------------------------------------------------*
044400 F000-PRINT-SUMMARY.
044500*----------------------------------------------------------------*
044600     MOVE WS-TODAY-YMD                   TO RPT-H1-RUN-DATE.
044700     WRITE RPT-REC FROM WS-RPT-HEADING-1 AFTER ADVANCING
044800         TOP-OF-FORM.
044900     MOVE WS-TARGET-DATE                 TO RPT-H2-TARGET-DATE.
045000     WRITE RPT-REC FROM WS-RPT-HEADING-2 AFTER ADVANCING 2.
045100     MOVE WS-CNT-READ                    TO RPT-S1-READ.
045200     WRITE RPT-REC FROM WS-RPT-SUMMARY-1 AFTER ADVANCING 2.
045300     MOVE WS-CNT-ELIGIBLE                TO RPT-S2-ELIGIBLE.
045400     WRITE RPT-REC FROM WS-RPT-SUMMARY-2 AFTER ADVANCING 1.
045500     MOVE WS-CNT-SKIPPED                 TO RPT-S3-SKIPPED.
045600     WRITE RPT-REC FROM WS-RPT-SUMMARY-3 AFTER ADVANCING 1.
045700     MOVE WS-CNT-CREATED                 TO RPT-S4-CREATED.
045800     WRITE RPT-REC FROM WS-RPT-SUMMARY-4 AFTER ADVANCING 1.
045900     MOVE WS-TOT-GROSS                   TO RPT-T-GROSS.
046000     MOVE WS-TOT-COMMISSION              TO RPT-T-COMMISSION.
046100     MOVE WS-TOT-NET                     TO RPT-T-NET.
046200     WRITE RPT-REC FROM WS-RPT-TOTALS AFTER ADVANCING 2.
046300 F099-PRINT-SUMMARY-EX.
046400     EXIT.
046500*----------------------------------------------------------------*
046600 Y900-ABNORMAL-TERMINATION.
046700*----------------------------------------------------------------*
046800     PERFORM Z000-END-PROGRAM-ROUTINE
046900        THRU Z099-END-PROGRAM-ROUTINE-EX.
047000     DISPLAY WK-C-ABEND-MSG.
047100     MOVE 16                             TO RETURN-CODE.
047200     GOBACK.
047300*----------------------------------------------------------------*
047400 Z000-END-PROGRAM-ROUTINE.
047500*----------------------------------------------------------------*
047600     CLOSE SETTLEMENT-FILE.
047800     CLOSE PAYMENT-FILE.
047900     CLOSE BATCH-REPORT.
048000 Z099-END-PROGRAM-ROUTINE-EX.
048100     EXIT.
048200******************************************************************
048300************** END OF PROGRAM SOURCE -  SETB1000 ***************
048400******************************************************************
