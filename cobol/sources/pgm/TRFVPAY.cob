000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     TRFVPAY.
000040 AUTHOR.         T M PEH RALC.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - CALLED ROUTINES.
000060 DATE-WRITTEN.   02 MAY 1998.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  PAYMENT LIFECYCLE STATE MACHINE.  CALLED ONCE
000120*               PER EVENT - CREATE, AUTHORIZE, CAPTURE, REFUND -
000130*               AGAINST A SINGLE PAYMENT.  ENFORCES THE LEGAL
000140*               TRANSITION SEQUENCE READY -> AUTHORIZED ->
000150*               CAPTURED -> REFUNDED AND KEEPS THE RELATED ORDER
000160*               MASTER IN STEP (CAPTURE -> ORDER PAID, REFUND ->
000170*               ORDER REFUNDED).
000180*
000190*    INPUT  :  WK-VPAY LINKAGE AREA (SEE VPAY COPYBOOK)
000200*              PAYMENT-FILE / ORDER-FILE - SEQUENTIAL, SCANNED
000210*                                          WHOLE ON EVERY CALL
000220*    OUTPUT :  PAYMENT-FILE (REWRITTEN OR EXTENDED)
000230*              ORDER-FILE  (REWRITTEN ON CAPTURE/REFUND)
000240*----------------------------------------------------------------*
000250*
000260*================================================================*
000270* HISTORY OF MODIFICATION:                                       *
000280*================================================================*
000290* TAG     INIT    DATE        DESCRIPTION                        *
000300* ------  ------  ----------  --------------------------------- *
000310* SETL002 TMPRLC  02/05/1998  INITIAL VERSION - CREATE/AUTHORIZE *
000320*                 /CAPTURE/REFUND EVENTS.                        *
000330* SETLY2K ACNAAA  09/11/1999  Y2K REMEDIATION - TIMESTAMP FIELDS *
000340*                 ALREADY CENTURY-AWARE, NO CODE CHANGE.         *
000350* SETL010 TMPJZM  20/11/2001  AUTHORIZE NOW STORES THE GATEWAY   *
000360*                 TRANSACTION ID CARRIED IN WK-VPAY-GATEWAY-     *
000370*                 TRAN-ID (REQ 4471).                            *
000380* SETL031 ACNPEH  05/05/2013  CAPTURE/REFUND NOW SET THE RELATED *
000390*                 ORDER STATUS DIRECTLY, WAS A SEPARATE BATCH    *
000400*                 STEP UNTIL THE GATEWAY INTEGRATION PROJECT.    *
000410*================================================================*
000420 EJECT
000430*************************
000440 ENVIRONMENT DIVISION.
000450*************************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-AS400.
000480 OBJECT-COMPUTER. IBM-AS400.
000490 SPECIAL-NAMES.
000500     CLASS DIGITS      IS "0" THRU "9".
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT PAYMENT-FILE        ASSIGN TO DATABASE-PAYMAST
000540            ORGANIZATION IS SEQUENTIAL
000550            FILE STATUS  IS WK-C-FILE-STATUS.
000560     SELECT ORDER-FILE          ASSIGN TO DATABASE-ORDMAST
000570            ORGANIZATION IS SEQUENTIAL
000580            FILE STATUS  IS WK-C-FILE-STATUS.
000590 EJECT
000600***************
000610 DATA DIVISION.
000620***************
000630 FILE SECTION.
000640**************
000650 FD  PAYMENT-FILE
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 200 CHARACTERS
000680     DATA RECORD IS PAYMAST-RECORD.
000690     COPY PAYMAST.
000700 FD  ORDER-FILE
000710     LABEL RECORDS ARE STANDARD
000720     RECORD CONTAINS 100 CHARACTERS
000730     DATA RECORD IS ORDMAST-RECORD.
000740     COPY ORDMAST.
000750 EJECT
000760*************************
000770 WORKING-STORAGE SECTION.
000780*************************
000790 01  FILLER                           PIC X(24)  VALUE
000800     "** PROGRAM TRFVPAY **".
000810*
000820 01  WK-C-COMMON.
000830     COPY WCOMMON.
000840*
000850 01  WK-VPAY.
000860     COPY VPAY.
000870*
000880 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
000890     88  WS-END-OF-FILE                   VALUE "Y".
000900 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
000910     88  WS-RECORD-FOUND                  VALUE "Y".
000920*
000930 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
000940 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
000950     05  WS-NOW-DATE                  PIC 9(08).
000960     05  WS-NOW-TIME                  PIC 9(06).
000970 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
000980 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
000990     05  WS-NOW-HH                    PIC 9(02).
001000     05  WS-NOW-MI                    PIC 9(02).
001010     05  WS-NOW-SS                    PIC 9(02).
001020     05  WS-NOW-HH-100                PIC 9(02).
001030*
001040 01  WS-ORDER-AMOUNT                  PIC S9(08)V9(02) COMP-3
001050                                       VALUE 0.
001060 01  WS-ORDER-AMOUNT-R REDEFINES WS-ORDER-AMOUNT.
001070     05  FILLER                       PIC S9(06)V9(02) COMP-3.
001080     05  FILLER                       PIC X(01).
001090*
001100 01  WS-TARGET-ORDER-STATUS           PIC X(10)  VALUE SPACES.
001110 01  WS-SUB                           PIC S9(04) COMP  VALUE 0.
001120 EJECT
001130*****************
001140 PROCEDURE DIVISION USING WK-VPAY.
001150*****************
001160 MAIN-MODULE.
001170     PERFORM A000-PROCESS-CALLED-ROUTINE
001180        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001190     PERFORM Z000-END-PROGRAM-ROUTINE
001200        THRU Z099-END-PROGRAM-ROUTINE-EX.
001210     EXIT PROGRAM.
001220 EJECT
001230*----------------------------------------------------------------*
001240 A000-PROCESS-CALLED-ROUTINE.
001250*----------------------------------------------------------------*
001260     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
001270     ACCEPT WS-NOW-TIME-RAW FROM TIME.
001280     MOVE WS-NOW-TIME-RAW(1:6)          TO WS-NOW-TIME.
001290     MOVE "00"                          TO WK-VPAY-RETURN-CD.
001300     MOVE SPACES                        TO WK-VPAY-NEW-STATUS.
001310     MOVE 0                             TO WK-VPAY-REFUNDABLE-AMT.
001320     EVALUATE WK-VPAY-EVENT
001330         WHEN "CREATE"
001340             PERFORM A100-CREATE
001350                THRU A199-CREATE-EX
001360         WHEN "AUTHORIZE"
001370             PERFORM A200-AUTHORIZE
001380                THRU A299-AUTHORIZE-EX
001390         WHEN "CAPTURE"
001400             PERFORM A300-CAPTURE
001410                THRU A399-CAPTURE-EX
001420         WHEN "REFUND"
001430             PERFORM A400-REFUND
001440                THRU A499-REFUND-EX
001450         WHEN OTHER
001460             MOVE "P2"                  TO WK-VPAY-RETURN-CD
001470     END-EVALUATE.
001480 A099-PROCESS-CALLED-ROUTINE-EX.
001490     EXIT.
001500*----------------------------------------------------------------*
001510 A100-CREATE.
001520*----------------------------------------------------------------*
001530     MOVE "N"                            TO WS-EOF-SW.
001540     OPEN INPUT ORDER-FILE.
001550     IF  NOT WK-C-SUCCESSFUL
001560         DISPLAY "TRFVPAY - OPEN FILE ERROR - ORDMAST"
001570         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001580         GO TO Y900-ABNORMAL-TERMINATION.
001590     PERFORM A110-READ-ORDER
001600        THRU A119-READ-ORDER-EX
001610         UNTIL WS-END-OF-FILE
001620            OR ORD-ID = WK-VPAY-ORDER-ID.
001630     IF  WS-END-OF-FILE
001640     OR  ORD-STATUS NOT = "CREATED"
001650         CLOSE ORDER-FILE
001660         MOVE "P1"                       TO WK-VPAY-RETURN-CD
001670         GO TO A199-CREATE-EX.
001680     MOVE ORD-AMOUNT                     TO WS-ORDER-AMOUNT.
001690     CLOSE ORDER-FILE.
001700     OPEN EXTEND PAYMENT-FILE.
001710     IF  NOT WK-C-SUCCESSFUL
001720         DISPLAY "TRFVPAY - OPEN EXTEND ERROR - PAYMAST"
001730         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001740         GO TO Y900-ABNORMAL-TERMINATION.
001750     MOVE SPACES                         TO PAYMAST-RECORD.
001760     MOVE WK-VPAY-PAYMENT-ID             TO PAY-ID.
001770     MOVE WK-VPAY-ORDER-ID               TO PAY-ORDER-ID.
001780     MOVE WS-ORDER-AMOUNT                TO PAY-AMOUNT.
001790     MOVE 0                              TO PAY-REFUNDED-AMT.
001800     MOVE "READY"                        TO PAY-STATUS.
001810     MOVE SPACES                         TO PAY-METHOD.
001820     MOVE SPACES                         TO PAY-PG-TRAN-ID.
001830     MOVE 0                              TO PAY-CAPTURED-TS.
001840     MOVE WS-NOW-TS                      TO PAY-CREATED-TS.
001850     MOVE WS-NOW-TS                      TO PAY-UPDATED-TS.
001860     WRITE PAYMAST-RECORD.
001870     IF  NOT WK-C-SUCCESSFUL
001880         DISPLAY "TRFVPAY - WRITE ERROR - PAYMAST"
001890         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001900         GO TO Y900-ABNORMAL-TERMINATION.
001910     CLOSE PAYMENT-FILE.
001920     MOVE "READY"                        TO WK-VPAY-NEW-STATUS.
001930     MOVE WS-ORDER-AMOUNT                TO WK-VPAY-REFUNDABLE-AMT.
001940 A199-CREATE-EX.
001950     EXIT.
001960*----------------------------------------------------------------*
001970 A110-READ-ORDER.
001980*----------------------------------------------------------------*
001990     READ ORDER-FILE
002000         AT END SET WS-END-OF-FILE TO TRUE.
002010 A119-READ-ORDER-EX.
002020     EXIT.
002030*----------------------------------------------------------------*
002040 A200-AUTHORIZE.
002050*----------------------------------------------------------------*
002060     PERFORM A210-OPEN-AND-FIND-PAYMENT
002070        THRU A219-OPEN-AND-FIND-PAYMENT-EX.
002080     IF  NOT WS-RECORD-FOUND
002090         MOVE "P2"                       TO WK-VPAY-RETURN-CD
002100         GO TO A299-AUTHORIZE-EX.
002110     IF  PAY-STATUS NOT = "READY"
002120         CLOSE PAYMENT-FILE
002130         MOVE "P2"                       TO WK-VPAY-RETURN-CD
002140         GO TO A299-AUTHORIZE-EX.
002150     MOVE "AUTHORIZED"                   TO PAY-STATUS.
002160     MOVE WK-VPAY-GATEWAY-TRAN-ID        TO PAY-PG-TRAN-ID.
002170     MOVE WS-NOW-TS                      TO PAY-UPDATED-TS.
002180     REWRITE PAYMAST-RECORD.
002190     IF  NOT WK-C-SUCCESSFUL
002200         DISPLAY "TRFVPAY - REWRITE ERROR - PAYMAST"
002210         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002220         GO TO Y900-ABNORMAL-TERMINATION.
002230     CLOSE PAYMENT-FILE.
002240     MOVE "AUTHORIZED"                   TO WK-VPAY-NEW-STATUS.
002250     COMPUTE WK-VPAY-REFUNDABLE-AMT = PAY-AMOUNT - PAY-REFUNDED-AMT.
002260 A299-AUTHORIZE-EX.
002270     EXIT.
002280*----------------------------------------------------------------*
002290 A300-CAPTURE.
002300*----------------------------------------------------------------*
002310     PERFORM A210-OPEN-AND-FIND-PAYMENT
002320        THRU A219-OPEN-AND-FIND-PAYMENT-EX.
002330     IF  NOT WS-RECORD-FOUND
002340         MOVE "P2"                       TO WK-VPAY-RETURN-CD
002350         GO TO A399-CAPTURE-EX.
002360     IF  PAY-STATUS NOT = "AUTHORIZED"
002370         CLOSE PAYMENT-FILE
002380         MOVE "P2"                       TO WK-VPAY-RETURN-CD
002390         GO TO A399-CAPTURE-EX.
002400     MOVE "CAPTURED"                     TO PAY-STATUS.
002410     MOVE WS-NOW-TS                      TO PAY-CAPTURED-TS.
002420     MOVE WS-NOW-TS                      TO PAY-UPDATED-TS.
002430     REWRITE PAYMAST-RECORD.
002440     IF  NOT WK-C-SUCCESSFUL
002450         DISPLAY "TRFVPAY - REWRITE ERROR - PAYMAST"
002460         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002470         GO TO Y900-ABNORMAL-TERMINATION.
002480     CLOSE PAYMENT-FILE.
002490     MOVE "PAID"                         TO WS-TARGET-ORDER-STATUS.
002500     PERFORM A500-SET-ORDER-STATUS
002510        THRU A599-SET-ORDER-STATUS-EX.
002520     MOVE "CAPTURED"                     TO WK-VPAY-NEW-STATUS.
002530     COMPUTE WK-VPAY-REFUNDABLE-AMT = PAY-AMOUNT - PAY-REFUNDED-AMT.
002540 A399-CAPTURE-EX.
002550     EXIT.
002560*----------------------------------------------------------------*
002570 A400-REFUND.
002580*----------------------------------------------------------------*
002590     PERFORM A210-OPEN-AND-FIND-PAYMENT
002600        THRU A219-OPEN-AND-FIND-PAYMENT-EX.
002610     IF  NOT WS-RECORD-FOUND
002620         MOVE "P2"                       TO WK-VPAY-RETURN-CD
002630         GO TO A499-REFUND-EX.
002640     IF  PAY-STATUS NOT = "CAPTURED"
002650         CLOSE PAYMENT-FILE
002660         MOVE "P2"                       TO WK-VPAY-RETURN-CD
002670         GO TO A499-REFUND-EX.
002680     MOVE "REFUNDED"                     TO PAY-STATUS.
002690     MOVE PAY-AMOUNT                     TO PAY-REFUNDED-AMT.
002700     MOVE WS-NOW-TS                      TO PAY-UPDATED-TS.
002710     REWRITE PAYMAST-RECORD.
002720     IF  NOT WK-C-SUCCESSFUL
002730         DISPLAY "TRFVPAY - REWRITE ERROR - PAYMAST"
002740         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002750         GO TO Y900-ABNORMAL-TERMINATION.
002760     CLOSE PAYMENT-FILE.
002770     MOVE "REFUNDED"                     TO WS-TARGET-ORDER-STATUS.
002780     PERFORM A500-SET-ORDER-STATUS
002790        THRU A599-SET-ORDER-STATUS-EX.
002800     MOVE "REFUNDED"                     TO WK-VPAY-NEW-STATUS.
002810     MOVE 0                              TO WK-VPAY-REFUNDABLE-AMT.
002820 A499-REFUND-EX.
002830     EXIT.
002840*----------------------------------------------------------------*
002850 A210-OPEN-AND-FIND-PAYMENT.
002860*----------------------------------------------------------------*
002870     MOVE "N"                            TO WS-EOF-SW.
002880     MOVE "N"                            TO WS-FOUND-SW.
002890     OPEN I-O PAYMENT-FILE.
002900     IF  NOT WK-C-SUCCESSFUL
002910         DISPLAY "TRFVPAY - OPEN I-O ERROR - PAYMAST"
002920         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002930         GO TO Y900-ABNORMAL-TERMINATION.
002940     PERFORM A220-READ-PAYMENT
002950        THRU A229-READ-PAYMENT-EX
002960         UNTIL WS-END-OF-FILE
002970            OR PAY-ID = WK-VPAY-PAYMENT-ID.
002980     IF  NOT WS-END-OF-FILE
002990         SET WS-RECORD-FOUND             TO TRUE.
003000 A219-OPEN-AND-FIND-PAYMENT-EX.
003010     EXIT.
003020*----------------------------------------------------------------*
003030 A220-READ-PAYMENT.
003040*----------------------------------------------------------------*
003050     READ PAYMENT-FILE
003060         AT END SET WS-END-OF-FILE TO TRUE.
003070 A229-READ-PAYMENT-EX.
003080     EXIT.
003090*----------------------------------------------------------------*
003100 A500-SET-ORDER-STATUS.
003110*----------------------------------------------------------------*
003120     MOVE "N"                            TO WS-EOF-SW.
003130     OPEN I-O ORDER-FILE.
003140     IF  NOT WK-C-SUCCESSFUL
003150         DISPLAY "TRFVPAY - OPEN I-O ERROR - ORDMAST"
003160         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003170         GO TO Y900-ABNORMAL-TERMINATION.
003180     PERFORM A110-READ-ORDER
003190        THRU A119-READ-ORDER-EX
003200         UNTIL WS-END-OF-FILE
003210            OR ORD-ID = PAY-ORDER-ID.
003220     IF  WS-END-OF-FILE
003230         DISPLAY "TRFVPAY - WARNING - ORDER NOT FOUND FOR "
003240             "PAYMENT " PAY-ID
003250         CLOSE ORDER-FILE
003260         GO TO A599-SET-ORDER-STATUS-EX.
003270     MOVE WS-TARGET-ORDER-STATUS         TO ORD-STATUS.
003280     MOVE WS-NOW-TS                      TO ORD-UPDATED-TS.
003290     REWRITE ORDMAST-RECORD.
003300     IF  NOT WK-C-SUCCESSFUL
003310         DISPLAY "TRFVPAY - REWRITE ERROR - ORDMAST"
003320         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003330         GO TO Y900-ABNORMAL-TERMINATION.
003340     CLOSE ORDER-FILE.
003350 A599-SET-ORDER-STATUS-EX.
003360     EXIT.
003370*----------------------------------------------------------------*
003380 Y900-ABNORMAL-TERMINATION.
003390*----------------------------------------------------------------*
003400     MOVE 16                             TO RETURN-CODE.
003410     DISPLAY "TRFVPAY - ABNORMAL TERMINATION, SEE ABOVE".
003420     EXIT PROGRAM.
003430*----------------------------------------------------------------*
003440 Z000-END-PROGRAM-ROUTINE.
003450*----------------------------------------------------------------*
003460     CONTINUE.
003470 Z099-END-PROGRAM-ROUTINE-EX.
003480     EXIT.
003490******************************************************************
003500************** END OF PROGRAM SOURCE -  TRFVPAY ***************
003510******************************************************************
