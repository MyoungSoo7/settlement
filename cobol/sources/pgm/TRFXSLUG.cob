000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     TRFXSLUG.
000040 AUTHOR.         A C NORTON BTW.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - CALLED ROUTINES.
000060 DATE-WRITTEN.   21 FEB 2005.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - CATALOG DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  URL-SLUG DERIVATION ROUTINE.  TAKES A CATALOG
000120*               DISPLAY NAME, LOWERCASES IT, MAPS WHITESPACE AND
000130*               UNDERSCORES TO A HYPHEN, TRANSLITERATES HANGUL
000140*               SYLLABLES TO LATIN LETTERS AND DROPS EVERYTHING
000150*               ELSE OUTSIDE A-Z, 0-9 AND HYPHEN.  NO FILE I-O -
000160*               PURE EDIT/DERIVE, LIKE THE REST OF THE CATALOG
000170*               VALIDATION FAMILY (TRFVPRD, TRFVCAT).
000180*
000190*               THE HANGUL PATH TESTS EACH BYTE PAIR OF THE NAME
000200*               AS A RAW BINARY CODEPOINT AGAINST THE UNICODE
000210*               HANGUL SYLLABLE BLOCK (AC00-D7A3 HEX) AND, WHEN
000220*               IN RANGE, DECOMPOSES IT ARITHMETICALLY INTO
000230*               INITIAL/MEDIAL/FINAL JAMO INDEXES AND ROMANIZES
000240*               EACH THROUGH A FIXED TABLE.  THIS ASSUMES A
000250*               NAME IS EITHER ALL-HANGUL OR ALL-LATIN, NEVER
000260*               MIXED BYTE-FOR-BYTE WITHIN THE SAME TWO-BYTE
000270*               BOUNDARY - TRUE OF EVERY CATALOG NAME SEEN SINCE
000280*               THE KOREAN STOREFRONT LAUNCHED, SEE SETL024.
000290*
000300*    INPUT  :  WK-VSLUG (LINKAGE, SEE COPYBOOK VSLUG)
000310*    OUTPUT :  WK-VSLUG-RETURN-CD / -SLUG / -FULL-SLUG
000320*----------------------------------------------------------------*
000330*
000340*================================================================*
000350* HISTORY OF MODIFICATION:                                       *
000360*================================================================*
000370* TAG     INIT    DATE        DESCRIPTION                        *
000380* ------  ------  ----------  --------------------------------- *
000390* SETL016 ACNBTW  21/02/2005  INITIAL VERSION - LOWERCASE,       *
000400*                 WHITESPACE/UNDERSCORE-TO-HYPHEN, CHARACTER     *
000410*                 FILTER, HYPHEN COLLAPSE/TRIM, PARENT PREFIX.   *
000420* SETL024 ACNBTW  03/08/2009  ADD HANGUL SYLLABLE DECOMPOSITION  *
000430*                 AND ROMANIZATION TABLES - KOREAN STOREFRONT    *
000440*                 LAUNCH (REQ 5502).                             *
000450*================================================================*
000460 EJECT
000470*************************
000480 ENVIRONMENT DIVISION.
000490*************************
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-AS400.
000520 OBJECT-COMPUTER. IBM-AS400.
000530 SPECIAL-NAMES.
000540     CLASS DIGITS      IS "0" THRU "9".
000550 EJECT
000560***************
000570 DATA DIVISION.
000580***************
000590*************************
000600 WORKING-STORAGE SECTION.
000610*************************
000620 01  FILLER                           PIC X(24)  VALUE
000630     "** PROGRAM TRFXSLUG **".
000640*
000650 01  WK-VSLUG.
000660     COPY VSLUG.
000670*
000680 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
000690 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
000700     05  WS-NOW-DATE                  PIC 9(08).
000710     05  WS-NOW-TIME                  PIC 9(06).
000720 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
000730 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
000740     05  WS-NOW-HH                    PIC 9(02).
000750     05  WS-NOW-MI                    PIC 9(02).
000760     05  WS-NOW-SS                    PIC 9(02).
000770     05  WS-NOW-HH-100                PIC 9(02).
000780*
000790*    WORKING COPY OF THE DISPLAY NAME.  REDEFINED TWO WAYS - AS
000800*    A PLAIN BYTE TABLE FOR THE LATIN/DIGIT/HYPHEN FILTER, AND
000810*    AS A TABLE OF 30 TWO-BYTE BINARY CODEPOINTS FOR THE HANGUL
000820*    RANGE TEST (SEE THE DESCRIPTION BANNER ABOVE).
000830 01  WS-NAME-WORK                     PIC X(60)  VALUE SPACES.
000840 01  WS-NAME-BYTE-TABLE REDEFINES WS-NAME-WORK.
000850     05  WS-NAME-BYTE                 PIC X(01)  OCCURS 60 TIMES.
000860 01  WS-NAME-PAIR-TABLE REDEFINES WS-NAME-WORK.
000870     05  WS-NAME-PAIR                 PIC S9(09) COMP
000880                                      OCCURS 30 TIMES.
000890*
000900*    RESULT BUFFER - WIDE ENOUGH TO HOLD A NAME WHERE EVERY
000910*    SYLLABLE EXPANDS TO A 3-LETTER ROMANIZATION; TRUNCATED TO
000920*    THE 60-BYTE OUTPUT FIELD ONCE THE FILTER PASS IS DONE.
000930 01  WS-RESULT-WORK                   PIC X(180) VALUE SPACES.
000940 01  WS-RESULT-CHAR-TABLE REDEFINES WS-RESULT-WORK.
000950     05  WS-RESULT-CHAR               PIC X(01)  OCCURS 180 TIMES.
000960 01  WS-RESULT-LEN                    PIC S9(04) COMP  VALUE 0.
000970*
000980 01  WS-SRC-IDX                       PIC S9(04) COMP  VALUE 0.
000990 01  WS-SCAN-BYTE-IDX                 PIC S9(04) COMP  VALUE 0.
001000 01  WS-PAIR-IDX                      PIC S9(04) COMP  VALUE 0.
001010 01  WS-APPEND-CHAR                   PIC X(01)  VALUE SPACE.
001020 01  WS-LAST-HYPHEN-SW                PIC X(01)  VALUE "N".
001030     88  WS-LAST-WAS-HYPHEN               VALUE "Y".
001040*
001050*    HANGUL SYLLABLE DECOMPOSITION WORK AREAS - SEE COMMENTS AT
001060*    A130-DECOMPOSE-SYLLABLE FOR THE ARITHMETIC.
001070 01  WS-S-INDEX                       PIC S9(09) COMP  VALUE 0.
001080 01  WS-REMAINDER-1                   PIC S9(09) COMP  VALUE 0.
001090 01  WS-L-INDEX                       PIC S9(04) COMP  VALUE 0.
001100 01  WS-V-INDEX                       PIC S9(04) COMP  VALUE 0.
001110 01  WS-T-INDEX                       PIC S9(04) COMP  VALUE 0.
001120 01  WS-TOKEN-WORK                    PIC X(03)  VALUE SPACES.
001130 01  WS-TOKEN-CHAR-TABLE REDEFINES WS-TOKEN-WORK.
001140     05  WS-TOKEN-CHAR                PIC X(01)  OCCURS 3 TIMES.
001150 01  WS-TOKEN-IDX                     PIC S9(04) COMP  VALUE 0.
001160*
001170*    INITIAL JAMO (19) - INDEX 0 IS THE SILENT/NULL INITIAL.
001180 01  WS-INITIAL-TABLE.
001190     05  FILLER                       PIC X(02)  VALUE "G ".
001200     05  FILLER                       PIC X(02)  VALUE "KK".
001210     05  FILLER                       PIC X(02)  VALUE "N ".
001220     05  FILLER                       PIC X(02)  VALUE "D ".
001230     05  FILLER                       PIC X(02)  VALUE "TT".
001240     05  FILLER                       PIC X(02)  VALUE "R ".
001250     05  FILLER                       PIC X(02)  VALUE "M ".
001260     05  FILLER                       PIC X(02)  VALUE "B ".
001270     05  FILLER                       PIC X(02)  VALUE "PP".
001280     05  FILLER                       PIC X(02)  VALUE "S ".
001290     05  FILLER                       PIC X(02)  VALUE "SS".
001300     05  FILLER                       PIC X(02)  VALUE "  ".
001310     05  FILLER                       PIC X(02)  VALUE "J ".
001320     05  FILLER                       PIC X(02)  VALUE "JJ".
001330     05  FILLER                       PIC X(02)  VALUE "CH".
001340     05  FILLER                       PIC X(02)  VALUE "K ".
001350     05  FILLER                       PIC X(02)  VALUE "T ".
001360     05  FILLER                       PIC X(02)  VALUE "P ".
001370     05  FILLER                       PIC X(02)  VALUE "H ".
001380 01  WS-INITIAL-TABLE-R REDEFINES WS-INITIAL-TABLE.
001390     05  WS-INITIAL-ROMAN             PIC X(02)  OCCURS 19 TIMES.
001400*
001410*    MEDIAL JAMO (21).
001420 01  WS-MEDIAL-TABLE.
001430     05  FILLER                       PIC X(03)  VALUE "A  ".
001440     05  FILLER                       PIC X(03)  VALUE "AE ".
001450     05  FILLER                       PIC X(03)  VALUE "YA ".
001460     05  FILLER                       PIC X(03)  VALUE "YAE".
001470     05  FILLER                       PIC X(03)  VALUE "EO ".
001480     05  FILLER                       PIC X(03)  VALUE "E  ".
001490     05  FILLER                       PIC X(03)  VALUE "YEO".
001500     05  FILLER                       PIC X(03)  VALUE "YE ".
001510     05  FILLER                       PIC X(03)  VALUE "O  ".
001520     05  FILLER                       PIC X(03)  VALUE "WA ".
001530     05  FILLER                       PIC X(03)  VALUE "WAE".
001540     05  FILLER                       PIC X(03)  VALUE "OE ".
001550     05  FILLER                       PIC X(03)  VALUE "YO ".
001560     05  FILLER                       PIC X(03)  VALUE "U  ".
001570     05  FILLER                       PIC X(03)  VALUE "WO ".
001580     05  FILLER                       PIC X(03)  VALUE "WE ".
001590     05  FILLER                       PIC X(03)  VALUE "WI ".
001600     05  FILLER                       PIC X(03)  VALUE "YU ".
001610     05  FILLER                       PIC X(03)  VALUE "EU ".
001620     05  FILLER                       PIC X(03)  VALUE "UI ".
001630     05  FILLER                       PIC X(03)  VALUE "I  ".
001640 01  WS-MEDIAL-TABLE-R REDEFINES WS-MEDIAL-TABLE.
001650     05  WS-MEDIAL-ROMAN              PIC X(03)  OCCURS 21 TIMES.
001660*
001670*    FINAL JAMO (28) - INDEX 0 IS "NO FINAL CONSONANT".
001680 01  WS-FINAL-TABLE.
001690     05  FILLER                       PIC X(02)  VALUE "  ".
001700     05  FILLER                       PIC X(02)  VALUE "G ".
001710     05  FILLER                       PIC X(02)  VALUE "GG".
001720     05  FILLER                       PIC X(02)  VALUE "GS".
001730     05  FILLER                       PIC X(02)  VALUE "N ".
001740     05  FILLER                       PIC X(02)  VALUE "NJ".
001750     05  FILLER                       PIC X(02)  VALUE "NH".
001760     05  FILLER                       PIC X(02)  VALUE "D ".
001770     05  FILLER                       PIC X(02)  VALUE "L ".
001780     05  FILLER                       PIC X(02)  VALUE "LG".
001790     05  FILLER                       PIC X(02)  VALUE "LM".
001800     05  FILLER                       PIC X(02)  VALUE "LB".
001810     05  FILLER                       PIC X(02)  VALUE "LS".
001820     05  FILLER                       PIC X(02)  VALUE "LT".
001830     05  FILLER                       PIC X(02)  VALUE "LP".
001840     05  FILLER                       PIC X(02)  VALUE "LH".
001850     05  FILLER                       PIC X(02)  VALUE "M ".
001860     05  FILLER                       PIC X(02)  VALUE "B ".
001870     05  FILLER                       PIC X(02)  VALUE "BS".
001880     05  FILLER                       PIC X(02)  VALUE "S ".
001890     05  FILLER                       PIC X(02)  VALUE "SS".
001900     05  FILLER                       PIC X(02)  VALUE "NG".
001910     05  FILLER                       PIC X(02)  VALUE "J ".
001920     05  FILLER                       PIC X(02)  VALUE "CH".
001930     05  FILLER                       PIC X(02)  VALUE "K ".
001940     05  FILLER                       PIC X(02)  VALUE "T ".
001950     05  FILLER                       PIC X(02)  VALUE "P ".
001960     05  FILLER                       PIC X(02)  VALUE "H ".
001970 01  WS-FINAL-TABLE-R REDEFINES WS-FINAL-TABLE.
001980     05  WS-FINAL-ROMAN               PIC X(02)  OCCURS 28 TIMES.
001990*
002000 01  WS-SLUG-LEN-FINAL                PIC S9(04) COMP  VALUE 0.
002010*
002020*    GENERIC 60-BYTE LENGTH FINDER, REUSED FOR THE PARENT SLUG
002030*    ON THE FULL-SLUG BUILD (MOVE THE FIELD OF INTEREST IN,
002040*    PERFORM A310, READ THE LENGTH BACK OUT).
002050 01  WS-LENFIND-WORK                  PIC X(60)  VALUE SPACES.
002060 01  WS-LENFIND-TABLE REDEFINES WS-LENFIND-WORK.
002070     05  WS-LENFIND-CHAR              PIC X(01)  OCCURS 60 TIMES.
002080 01  WS-LENFIND-LEN                   PIC S9(04) COMP  VALUE 0.
002090 01  WS-LENFIND-IDX                   PIC S9(04) COMP  VALUE 0.
002100 01  WS-PARENT-LEN                    PIC S9(04) COMP  VALUE 0.
002110 01  WS-HYPHEN-POS                    PIC S9(04) COMP  VALUE 0.
002120 01  WS-SLUG-START                    PIC S9(04) COMP  VALUE 0.
002130 EJECT
002140*****************
002150 PROCEDURE DIVISION.
002160*****************
002170 MAIN-MODULE.
002180     PERFORM A000-PROCESS-CALLED-ROUTINE
002190        THRU A099-PROCESS-CALLED-ROUTINE-EX.
002200 MAIN-MODULE-EX.
002210     GOBACK.
002220 EJECT
002230*----------------------------------------------------------------*
002240 A000-PROCESS-CALLED-ROUTINE.
002250*----------------------------------------------------------------*
002260     ACCEPT WS-NOW-DATE                  FROM DATE YYYYMMDD.
002270     ACCEPT WS-NOW-TIME-RAW                FROM TIME.
002280     MOVE WS-NOW-TIME-RAW(1:6)             TO WS-NOW-TIME.
002290     MOVE "00"                            TO WK-VSLUG-RETURN-CD.
002300     MOVE SPACES                          TO WK-VSLUG-SLUG.
002310     MOVE SPACES                          TO WK-VSLUG-FULL-SLUG.
002320     IF  WK-VSLUG-DISPLAY-NAME = SPACES
002330         MOVE "S1"                        TO WK-VSLUG-RETURN-CD
002340         DISPLAY "TRFXSLUG - DISPLAY NAME BLANK AT " WS-NOW-TIME
002350         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
002360     PERFORM A100-BUILD-SLUG
002370        THRU A199-BUILD-SLUG-EX.
002380     IF  WK-VSLUG-RETURN-CD = "00"
002390         PERFORM A300-BUILD-FULL-SLUG
002400            THRU A399-BUILD-FULL-SLUG-EX.
002410 A099-PROCESS-CALLED-ROUTINE-EX.
002420     EXIT.
002430 EJECT
002440*----------------------------------------------------------------*
002450 A100-BUILD-SLUG.
002460*----------------------------------------------------------------*
002470     MOVE WK-VSLUG-DISPLAY-NAME             TO WS-NAME-WORK.
002480     INSPECT WS-NAME-WORK CONVERTING
002490         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002500         TO "abcdefghijklmnopqrstuvwxyz".
002510     INSPECT WS-NAME-WORK CONVERTING "_" TO "-".
002520     MOVE SPACES                          TO WS-RESULT-WORK.
002530     MOVE ZERO                            TO WS-RESULT-LEN.
002540     MOVE "N"                             TO WS-LAST-HYPHEN-SW.
002550     PERFORM A110-SCAN-ONE-PAIR
002560        THRU A119-SCAN-ONE-PAIR-EX
002570         VARYING WS-SRC-IDX FROM 1 BY 2 UNTIL WS-SRC-IDX > 60.
002580     PERFORM A120-TRIM-TRAILING-HYPHEN
002590        THRU A129-TRIM-TRAILING-HYPHEN-EX.
002600     IF  WS-RESULT-LEN = 0
002610         MOVE "S2"                        TO WK-VSLUG-RETURN-CD
002620         DISPLAY "TRFXSLUG - RESULT EMPTY AFTER FILTER AT "
002630             WS-NOW-TIME
002640         GO TO A199-BUILD-SLUG-EX.
002650     IF  WS-RESULT-LEN > 60
002660         MOVE 60                          TO WS-SLUG-LEN-FINAL
002670     ELSE
002680         MOVE WS-RESULT-LEN               TO WS-SLUG-LEN-FINAL.
002690     MOVE WS-RESULT-WORK (1:WS-SLUG-LEN-FINAL)
002700                                          TO WK-VSLUG-SLUG
002710                                             (1:WS-SLUG-LEN-FINAL).
002720 A199-BUILD-SLUG-EX.
002730     EXIT.
002740 EJECT
002750*----------------------------------------------------------------*
002760 A110-SCAN-ONE-PAIR.
002770*----------------------------------------------------------------*
002780     COMPUTE WS-PAIR-IDX = (WS-SRC-IDX + 1) / 2.
002790     IF  WS-NAME-PAIR (WS-PAIR-IDX) >= 44032
002800     AND WS-NAME-PAIR (WS-PAIR-IDX) <= 55203
002810         PERFORM A130-DECOMPOSE-SYLLABLE
002820            THRU A139-DECOMPOSE-SYLLABLE-EX
002830     ELSE
002840         MOVE WS-SRC-IDX                   TO WS-SCAN-BYTE-IDX
002850         PERFORM A170-APPEND-PLAIN-BYTE
002860            THRU A179-APPEND-PLAIN-BYTE-EX
002870         COMPUTE WS-SCAN-BYTE-IDX = WS-SRC-IDX + 1
002880         IF  WS-SCAN-BYTE-IDX <= 60
002890             PERFORM A170-APPEND-PLAIN-BYTE
002900                THRU A179-APPEND-PLAIN-BYTE-EX.
002910 A119-SCAN-ONE-PAIR-EX.
002920     EXIT.
002930 EJECT
002940*----------------------------------------------------------------*
002950 A120-TRIM-TRAILING-HYPHEN.
002960*----------------------------------------------------------------*
002970     IF  WS-RESULT-LEN > 0
002980         IF  WS-RESULT-CHAR (WS-RESULT-LEN) = "-"
002990             SUBTRACT 1                    FROM WS-RESULT-LEN.
003000 A129-TRIM-TRAILING-HYPHEN-EX.
003010     EXIT.
003020 EJECT
003030*----------------------------------------------------------------*
003040 A130-DECOMPOSE-SYLLABLE.
003050*----------------------------------------------------------------*
003060*    SINDEX = CODEPOINT - AC00 HEX (44032 DECIMAL).
003070*    LINDEX = SINDEX / (21 * 28); VINDEX/TINDEX SPLIT THE
003080*    REMAINDER BY 28.  NO INTRINSIC FUNCTIONS - INTEGER DIVIDE
003090*    VIA COMPUTE, REMAINDER VIA SUBTRACT-BACK.
003100     COMPUTE WS-S-INDEX = WS-NAME-PAIR (WS-PAIR-IDX) - 44032.
003110     COMPUTE WS-L-INDEX = WS-S-INDEX / 588.
003120     COMPUTE WS-REMAINDER-1 = WS-S-INDEX - (WS-L-INDEX * 588).
003130     COMPUTE WS-V-INDEX = WS-REMAINDER-1 / 28.
003140     COMPUTE WS-T-INDEX = WS-REMAINDER-1 - (WS-V-INDEX * 28).
003150     MOVE WS-INITIAL-ROMAN (WS-L-INDEX + 1) TO WS-TOKEN-WORK.
003160     PERFORM A150-APPEND-TOKEN-CHARS
003170        THRU A159-APPEND-TOKEN-CHARS-EX.
003180     MOVE WS-MEDIAL-ROMAN (WS-V-INDEX + 1)  TO WS-TOKEN-WORK.
003190     PERFORM A150-APPEND-TOKEN-CHARS
003200        THRU A159-APPEND-TOKEN-CHARS-EX.
003210     MOVE WS-FINAL-ROMAN (WS-T-INDEX + 1)   TO WS-TOKEN-WORK.
003220     PERFORM A150-APPEND-TOKEN-CHARS
003230        THRU A159-APPEND-TOKEN-CHARS-EX.
003240 A139-DECOMPOSE-SYLLABLE-EX.
003250     EXIT.
003260 EJECT
003270*----------------------------------------------------------------*
003280 A150-APPEND-TOKEN-CHARS.
003290*----------------------------------------------------------------*
003300     PERFORM A160-APPEND-ONE-TOKEN-CHAR
003310        THRU A169-APPEND-ONE-TOKEN-CHAR-EX
003320         VARYING WS-TOKEN-IDX FROM 1 BY 1 UNTIL WS-TOKEN-IDX > 3.
003330 A159-APPEND-TOKEN-CHARS-EX.
003340     EXIT.
003350 EJECT
003360*----------------------------------------------------------------*
003370 A160-APPEND-ONE-TOKEN-CHAR.
003380*----------------------------------------------------------------*
003390     IF  WS-TOKEN-CHAR (WS-TOKEN-IDX) NOT = SPACE
003400         MOVE WS-TOKEN-CHAR (WS-TOKEN-IDX) TO WS-APPEND-CHAR
003410         PERFORM A180-APPEND-ONE-RESULT-CHAR
003420            THRU A189-APPEND-ONE-RESULT-CHAR-EX.
003430 A169-APPEND-ONE-TOKEN-CHAR-EX.
003440     EXIT.
003450 EJECT
003460*----------------------------------------------------------------*
003470 A170-APPEND-PLAIN-BYTE.
003480*----------------------------------------------------------------*
003490     IF  WS-NAME-BYTE (WS-SCAN-BYTE-IDX) = SPACE
003500         MOVE "-"                          TO WS-APPEND-CHAR
003510         PERFORM A180-APPEND-ONE-RESULT-CHAR
003520            THRU A189-APPEND-ONE-RESULT-CHAR-EX
003530     ELSE
003540         IF  WS-NAME-BYTE (WS-SCAN-BYTE-IDX) IS ALPHABETIC-LOWER
003550         OR  WS-NAME-BYTE (WS-SCAN-BYTE-IDX) IS NUMERIC
003560         OR  WS-NAME-BYTE (WS-SCAN-BYTE-IDX) = "-"
003570             MOVE WS-NAME-BYTE (WS-SCAN-BYTE-IDX)
003580                                          TO WS-APPEND-CHAR
003590             PERFORM A180-APPEND-ONE-RESULT-CHAR
003600                THRU A189-APPEND-ONE-RESULT-CHAR-EX
003610         ELSE
003620             CONTINUE.
003630 A179-APPEND-PLAIN-BYTE-EX.
003640     EXIT.
003650 EJECT
003660*----------------------------------------------------------------*
003670 A180-APPEND-ONE-RESULT-CHAR.
003680*----------------------------------------------------------------*
003690     IF  WS-APPEND-CHAR = "-"
003700         IF  WS-RESULT-LEN = 0
003710         OR  WS-LAST-WAS-HYPHEN
003720             CONTINUE
003730         ELSE
003740             ADD 1                          TO WS-RESULT-LEN
003750             MOVE "-"      TO WS-RESULT-CHAR (WS-RESULT-LEN)
003760             SET WS-LAST-WAS-HYPHEN        TO TRUE
003770     ELSE
003780         ADD 1                              TO WS-RESULT-LEN
003790         MOVE WS-APPEND-CHAR
003800                        TO WS-RESULT-CHAR (WS-RESULT-LEN)
003810         MOVE "N"                          TO WS-LAST-HYPHEN-SW.
003820 A189-APPEND-ONE-RESULT-CHAR-EX.
003830     EXIT.
003840 EJECT
003850*----------------------------------------------------------------*
003860 A300-BUILD-FULL-SLUG.
003870*----------------------------------------------------------------*
003880     IF  WK-VSLUG-PARENT-SLUG = SPACES
003890         MOVE WK-VSLUG-SLUG                TO WK-VSLUG-FULL-SLUG
003900         GO TO A399-BUILD-FULL-SLUG-EX.
003910     MOVE WK-VSLUG-PARENT-SLUG              TO WS-LENFIND-WORK.
003920     PERFORM A310-FIND-LENGTH
003930        THRU A319-FIND-LENGTH-EX.
003940     MOVE WS-LENFIND-LEN                    TO WS-PARENT-LEN.
003950     MOVE SPACES                          TO WK-VSLUG-FULL-SLUG.
003960     MOVE WK-VSLUG-PARENT-SLUG (1:WS-PARENT-LEN)
003970                                          TO WK-VSLUG-FULL-SLUG
003980                                             (1:WS-PARENT-LEN).
003990     COMPUTE WS-HYPHEN-POS = WS-PARENT-LEN + 1.
004000     MOVE "-"           TO WK-VSLUG-FULL-SLUG (WS-HYPHEN-POS:1).
004010     COMPUTE WS-SLUG-START = WS-PARENT-LEN + 2.
004020     MOVE WK-VSLUG-SLUG (1:WS-SLUG-LEN-FINAL)
004030                                          TO WK-VSLUG-FULL-SLUG
004040                                        (WS-SLUG-START:WS-SLUG-LEN-FINAL).
004050 A399-BUILD-FULL-SLUG-EX.
004060     EXIT.
004070 EJECT
004080*----------------------------------------------------------------*
004090 A310-FIND-LENGTH.
004100*----------------------------------------------------------------*
004110     MOVE ZERO                            TO WS-LENFIND-LEN.
004120     PERFORM A320-FIND-LENGTH-SCAN-CHAR
004130        THRU A329-FIND-LENGTH-SCAN-CHAR-EX
004140         VARYING WS-LENFIND-IDX FROM 1 BY 1
004150         UNTIL WS-LENFIND-IDX > 60.
004160 A319-FIND-LENGTH-EX.
004170     EXIT.
004180 EJECT
004190*----------------------------------------------------------------*
004200 A320-FIND-LENGTH-SCAN-CHAR.
004210*----------------------------------------------------------------*
004220     IF  WS-LENFIND-CHAR (WS-LENFIND-IDX) NOT = SPACE
004230         MOVE WS-LENFIND-IDX               TO WS-LENFIND-LEN.
004240 A329-FIND-LENGTH-SCAN-CHAR-EX.
004250     EXIT.
004260******************************************************************
