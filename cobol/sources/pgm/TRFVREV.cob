000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     TRFVREV.
000040 AUTHOR.         A C NORTON BTW.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - CALLED ROUTINES.
000060 DATE-WRITTEN.   21 FEB 2005.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - CATALOG DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  PRODUCT REVIEW EDIT AND MAINTENANCE ROUTINE.
000120*               CREATE/UPDATE/DELETE ON THE REVIEW MASTER,
000130*               ENFORCING THE ONE-REVIEW-PER-USER-PER-PRODUCT
000140*               RULE AND OWNER-ONLY MAINTENANCE.  REVMAST IS A
000150*               PLAIN SEQUENTIAL FILE WITH NO DELETE VERB
000160*               AVAILABLE, SO A DELETE HERE REWRITES THE ROW
000170*               WITH ITS KEY FIELDS ZEROED AND CONTENT CLEARED,
000180*               RATHER THAN REMOVING THE RECORD PHYSICALLY - THE
000190*               SAME "ZERO THE KEY, LEAVE THE SLOT" IDEA THE
000200*               QUEUE PROCESSOR USES ON THE INDEX QUEUE.
000210*
000220*    INPUT  :  WK-VREV (LINKAGE, SEE COPYBOOK VREV)
000230*    I-O    :  REVIEW MASTER (REVMAST) - SEQUENTIAL
000240*    OUTPUT :  WK-VREV-RETURN-CD
000250*----------------------------------------------------------------*
000260*
000270*================================================================*
000280* HISTORY OF MODIFICATION:                                       *
000290*================================================================*
000300* TAG     INIT    DATE        DESCRIPTION                        *
000310* ------  ------  ----------  --------------------------------- *
000320* SETL016 ACNBTW  21/02/2005  INITIAL VERSION - CREATE ONLY,     *
000330*                 RATING RANGE AND DUPLICATE EDITS.              *
000340* SETL021 ACNBTW  09/10/2007  ADD UPDATE/DELETE, OWNER CHECK -   *
000350*                 CATALOG PROJECT PHASE 2 REQUIRED REVIEWERS TO  *
000360*                 BE ABLE TO FIX A TYPO WITHOUT A NEW ROW.       *
000370* SETL028 TMPJZM  14/03/2011  DELETE NOW ZEROES THE KEY FIELDS   *
000380*                 INSTEAD OF JUST BLANKING CONTENT, SO A DELETED *
000390*                 REVIEW NO LONGER BLOCKS A RE-REVIEW OF THE     *
000400*                 SAME PRODUCT (INC 5502).                      *
000410*================================================================*
000420 EJECT
000430*************************
000440 ENVIRONMENT DIVISION.
000450*************************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-AS400.
000480 OBJECT-COMPUTER. IBM-AS400.
000490 SPECIAL-NAMES.
000500     CLASS DIGITS      IS "0" THRU "9".
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT REVIEW-FILE         ASSIGN TO DATABASE-REVMAST
000540            ORGANIZATION IS SEQUENTIAL
000550            FILE STATUS  IS WK-C-FILE-STATUS.
000560 EJECT
000570***************
000580 DATA DIVISION.
000590***************
000600 FILE SECTION.
000610**************
000620 FD  REVIEW-FILE
000630     LABEL RECORDS ARE STANDARD
000640     RECORD CONTAINS 260 CHARACTERS
000650     DATA RECORD IS REVMAST-RECORD.
000660     COPY REVMAST.
000670 EJECT
000680*************************
000690 WORKING-STORAGE SECTION.
000700*************************
000710 01  FILLER                           PIC X(24)  VALUE
000720     "** PROGRAM TRFVREV **".
000730*
000740 01  WK-C-COMMON.
000750     COPY WCOMMON.
000760 01  WK-VREV.
000770     COPY VREV.
000780*
000790 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
000800     88  WS-END-OF-FILE                   VALUE "Y".
000810 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
000820     88  WS-RECORD-FOUND                  VALUE "Y".
000830 01  WS-DUP-SW                        PIC X(01)  VALUE "N".
000840     88  WS-DUPLICATE-FOUND               VALUE "Y".
000850*
000860 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
000870 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
000880     05  WS-NOW-DATE                  PIC 9(08).
000890     05  WS-NOW-TIME                  PIC 9(06).
000900 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
000910 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
000920     05  WS-NOW-HH                    PIC 9(02).
000930     05  WS-NOW-MI                    PIC 9(02).
000940     05  WS-NOW-SS                    PIC 9(02).
000950     05  WS-NOW-HH-100                PIC 9(02).
000960*
000970 01  WS-PRIOR-UPDATED-TS              PIC 9(14)  VALUE ZEROES.
000980 01  WS-PRIOR-UPDATED-TS-R REDEFINES WS-PRIOR-UPDATED-TS.
000990     05  WS-PRIOR-UPDATED-DATE        PIC 9(08).
001000     05  WS-PRIOR-UPDATED-TIME        PIC 9(06).
001010*
001020*    RECORDS SCANNED ON THE CURRENT PASS - HELPS THE HELP DESK
001030*    TELL A GENUINE "NOT ON FILE" FROM A REVMAST THAT NEVER
001040*    OPENED PROPERLY.
001050 01  WS-SCAN-COUNT                    PIC S9(07) COMP-3 VALUE 0.
001060 EJECT
001070*****************
001080 PROCEDURE DIVISION.
001090*****************
001100 MAIN-MODULE.
001110     PERFORM A000-PROCESS-CALLED-ROUTINE
001120        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001130 MAIN-MODULE-EX.
001140     GOBACK.
001150 EJECT
001160*----------------------------------------------------------------*
001170 A000-PROCESS-CALLED-ROUTINE.
001180*----------------------------------------------------------------*
001190     ACCEPT WS-NOW-DATE                  FROM DATE YYYYMMDD.
001200     ACCEPT WS-NOW-TIME-RAW                FROM TIME.
001210     MOVE WS-NOW-TIME-RAW(1:6)             TO WS-NOW-TIME.
001220     MOVE "00"                            TO WK-VREV-RETURN-CD.
001230     EVALUATE WK-VREV-ACTION
001240         WHEN "CREATE"
001250             PERFORM A100-CREATE
001260                THRU A199-CREATE-EX
001270         WHEN "UPDATE"
001280             PERFORM A200-UPDATE
001290                THRU A299-UPDATE-EX
001300         WHEN "DELETE"
001310             PERFORM A300-DELETE
001320                THRU A399-DELETE-EX
001330         WHEN OTHER
001340             MOVE "V9"                    TO WK-VREV-RETURN-CD
001350     END-EVALUATE.
001360 A099-PROCESS-CALLED-ROUTINE-EX.
001370     EXIT.
001380 EJECT
001390*----------------------------------------------------------------*
001400 A100-CREATE.
001410*----------------------------------------------------------------*
001420     PERFORM A110-EDIT-RATING
001430        THRU A119-EDIT-RATING-EX.
001440     IF  WK-VREV-RETURN-CD NOT = "00"
001450         GO TO A199-CREATE-EX.
001460     PERFORM A120-EDIT-DUPLICATE
001470        THRU A129-EDIT-DUPLICATE-EX.
001480     IF  WS-DUPLICATE-FOUND
001490         MOVE "V2"                        TO WK-VREV-RETURN-CD
001500         GO TO A199-CREATE-EX.
001510     OPEN EXTEND REVIEW-FILE.
001520     IF  NOT WK-C-SUCCESSFUL
001530         DISPLAY "TRFVREV - OPEN EXTEND ERROR - REVMAST"
001540         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001550         GO TO Y900-ABNORMAL-TERMINATION.
001560     MOVE SPACES                          TO REVMAST-RECORD.
001570     MOVE WK-VREV-REVIEW-ID                TO REV-ID.
001580     MOVE WK-VREV-PRODUCT-ID               TO REV-PRODUCT-ID.
001590     MOVE WK-VREV-USER-ID                  TO REV-USER-ID.
001600     MOVE WK-VREV-RATING                   TO REV-RATING.
001610     MOVE SPACES                          TO REV-CONTENT.
001620     MOVE WS-NOW-TS                        TO REV-CREATED-TS.
001630     MOVE WS-NOW-TS                        TO REV-UPDATED-TS.
001640     WRITE REVMAST-RECORD.
001650     IF  NOT WK-C-SUCCESSFUL
001660         DISPLAY "TRFVREV - WRITE ERROR - REVMAST"
001670         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001680         GO TO Y900-ABNORMAL-TERMINATION.
001690     CLOSE REVIEW-FILE.
001700 A199-CREATE-EX.
001710     EXIT.
001720*----------------------------------------------------------------*
001730 A110-EDIT-RATING.
001740*----------------------------------------------------------------*
001750     IF  WK-VREV-RATING < 1
001760     OR  WK-VREV-RATING > 5
001770         MOVE "V1"                        TO WK-VREV-RETURN-CD.
001780 A119-EDIT-RATING-EX.
001790     EXIT.
001800*----------------------------------------------------------------*
001810 A120-EDIT-DUPLICATE.
001820*----------------------------------------------------------------*
001830     OPEN INPUT REVIEW-FILE.
001840     IF  NOT WK-C-SUCCESSFUL
001850         DISPLAY "TRFVREV - OPEN FILE ERROR - REVMAST"
001860         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001870         GO TO Y900-ABNORMAL-TERMINATION.
001880     MOVE "N"                             TO WS-EOF-SW.
001890     MOVE "N"                             TO WS-DUP-SW.
001900     MOVE 0                               TO WS-SCAN-COUNT.
001910     PERFORM A130-READ-REVIEW
001920        THRU A139-READ-REVIEW-EX.
001930     PERFORM A140-CHECK-ONE-DUPLICATE
001940        THRU A149-CHECK-ONE-DUPLICATE-EX
001950         UNTIL WS-END-OF-FILE
001960         OR WS-DUPLICATE-FOUND.
001970     CLOSE REVIEW-FILE.
001980 A129-EDIT-DUPLICATE-EX.
001990     EXIT.
002000*----------------------------------------------------------------*
002010 A130-READ-REVIEW.
002020*----------------------------------------------------------------*
002030     READ REVIEW-FILE
002040         AT END SET WS-END-OF-FILE TO TRUE.
002050     IF  NOT WS-END-OF-FILE
002060         ADD 1                            TO WS-SCAN-COUNT.
002070 A139-READ-REVIEW-EX.
002080     EXIT.
002090*----------------------------------------------------------------*
002100 A140-CHECK-ONE-DUPLICATE.
002110*----------------------------------------------------------------*
002120*    A SOFT-DELETED ROW HAS REV-USER-ID ZEROED, SO IT NEVER
002130*    MATCHES A LIVE USER-ID AND CANNOT BLOCK A RE-REVIEW.
002140*----------------------------------------------------------------*
002150     IF  REV-PRODUCT-ID = WK-VREV-PRODUCT-ID
002160     AND REV-USER-ID = WK-VREV-USER-ID
002170     AND REV-USER-ID NOT = 0
002180         SET WS-DUPLICATE-FOUND           TO TRUE
002190     ELSE
002200         PERFORM A130-READ-REVIEW
002210            THRU A139-READ-REVIEW-EX.
002220 A149-CHECK-ONE-DUPLICATE-EX.
002230     EXIT.
002240 EJECT
002250*----------------------------------------------------------------*
002260 A200-UPDATE.
002270*----------------------------------------------------------------*
002280     PERFORM A210-OPEN-AND-FIND-REVIEW
002290        THRU A219-OPEN-AND-FIND-REVIEW-EX.
002300     IF  NOT WS-RECORD-FOUND
002310         MOVE "V3"                        TO WK-VREV-RETURN-CD
002320         GO TO A299-UPDATE-EX.
002330     IF  REV-USER-ID NOT = WK-VREV-OWNER-USER-ID
002340         MOVE "V3"                        TO WK-VREV-RETURN-CD
002350         CLOSE REVIEW-FILE
002360         GO TO A299-UPDATE-EX.
002370     PERFORM A110-EDIT-RATING
002380        THRU A119-EDIT-RATING-EX.
002390     IF  WK-VREV-RETURN-CD NOT = "00"
002400         CLOSE REVIEW-FILE
002410         GO TO A299-UPDATE-EX.
002420     MOVE REV-UPDATED-TS                   TO WS-PRIOR-UPDATED-TS.
002430     MOVE WK-VREV-RATING                   TO REV-RATING.
002440     MOVE WS-NOW-TS                        TO REV-UPDATED-TS.
002450     REWRITE REVMAST-RECORD.
002460     IF  NOT WK-C-SUCCESSFUL
002470         DISPLAY "TRFVREV - REWRITE ERROR - REVMAST"
002480         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002490         GO TO Y900-ABNORMAL-TERMINATION.
002500     DISPLAY "TRFVREV - REVIEW " WK-VREV-REVIEW-ID
002510         " PRIOR UPDATE WAS " WS-PRIOR-UPDATED-DATE.
002520     CLOSE REVIEW-FILE.
002530 A299-UPDATE-EX.
002540     EXIT.
002550*----------------------------------------------------------------*
002560 A210-OPEN-AND-FIND-REVIEW.
002570*----------------------------------------------------------------*
002580     OPEN I-O REVIEW-FILE.
002590     IF  NOT WK-C-SUCCESSFUL
002600         DISPLAY "TRFVREV - OPEN I-O ERROR - REVMAST"
002610         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002620         GO TO Y900-ABNORMAL-TERMINATION.
002630     MOVE "N"                             TO WS-EOF-SW.
002640     MOVE "N"                             TO WS-FOUND-SW.
002650     MOVE 0                               TO WS-SCAN-COUNT.
002660     PERFORM A220-READ-REVIEW
002670        THRU A229-READ-REVIEW-EX.
002680     PERFORM A230-CHECK-ONE-REVIEW
002690        THRU A239-CHECK-ONE-REVIEW-EX
002700         UNTIL WS-END-OF-FILE
002710         OR WS-RECORD-FOUND.
002720     IF  NOT WS-RECORD-FOUND
002730         DISPLAY "TRFVREV - REVIEW " WK-VREV-REVIEW-ID
002740             " NOT FOUND AFTER SCANNING " WS-SCAN-COUNT
002750         CLOSE REVIEW-FILE.
002760 A219-OPEN-AND-FIND-REVIEW-EX.
002770     EXIT.
002780*----------------------------------------------------------------*
002790 A220-READ-REVIEW.
002800*----------------------------------------------------------------*
002810     READ REVIEW-FILE
002820         AT END SET WS-END-OF-FILE TO TRUE.
002830     IF  NOT WS-END-OF-FILE
002840         ADD 1                            TO WS-SCAN-COUNT.
002850 A229-READ-REVIEW-EX.
002860     EXIT.
002870*----------------------------------------------------------------*
002880 A230-CHECK-ONE-REVIEW.
002890*----------------------------------------------------------------*
002900     IF  REV-ID = WK-VREV-REVIEW-ID
002910         SET WS-RECORD-FOUND              TO TRUE
002920     ELSE
002930         PERFORM A220-READ-REVIEW
002940            THRU A229-READ-REVIEW-EX.
002950 A239-CHECK-ONE-REVIEW-EX.
002960     EXIT.
002970 EJECT
002980*----------------------------------------------------------------*
002990 A300-DELETE.
003000*----------------------------------------------------------------*
003010     PERFORM A210-OPEN-AND-FIND-REVIEW
003020        THRU A219-OPEN-AND-FIND-REVIEW-EX.
003030     IF  NOT WS-RECORD-FOUND
003040         MOVE "V3"                        TO WK-VREV-RETURN-CD
003050         GO TO A399-DELETE-EX.
003060     IF  REV-USER-ID NOT = WK-VREV-OWNER-USER-ID
003070         MOVE "V3"                        TO WK-VREV-RETURN-CD
003080         CLOSE REVIEW-FILE
003090         GO TO A399-DELETE-EX.
003100     MOVE 0                               TO REV-PRODUCT-ID.
003110     MOVE 0                               TO REV-USER-ID.
003120     MOVE 0                               TO REV-RATING.
003130     MOVE SPACES                          TO REV-CONTENT.
003140     MOVE WS-NOW-TS                        TO REV-UPDATED-TS.
003150     REWRITE REVMAST-RECORD.
003160     IF  NOT WK-C-SUCCESSFUL
003170         DISPLAY "TRFVREV - REWRITE ERROR - REVMAST"
003180         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003190         GO TO Y900-ABNORMAL-TERMINATION.
003200     CLOSE REVIEW-FILE.
003210 A399-DELETE-EX.
003220     EXIT.
003230*----------------------------------------------------------------*
003240 Y900-ABNORMAL-TERMINATION.
003250*----------------------------------------------------------------*
003260     MOVE 16                             TO RETURN-CODE.
003270     DISPLAY "TRFVREV - ABNORMAL TERMINATION, SEE ABOVE".
003280     EXIT PROGRAM.
003290******************************************************************
003300************** END OF PROGRAM SOURCE -  TRFVREV ******************
003310******************************************************************
