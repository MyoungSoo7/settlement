000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     TRFVUSR.
000040 AUTHOR.         T M PEH RALC.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - CALLED ROUTINES.
000060 DATE-WRITTEN.   19 JUN 1998.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - USER DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  USER REGISTRATION EDIT ROUTINE.  CALLED FROM THE
000120*               REGISTRATION SERVICE (WEB SIDE, OUT OF SCOPE
000130*               HERE) WITH A CANDIDATE E-MAIL, PASSWORD HASH AND
000140*               REQUESTED ROLE.  DOES NOT WRITE THE USER MASTER
000150*               ITSELF - THAT IS THE CALLER'S JOB ONCE THE
000160*               CANDIDATE PASSES EVERY EDIT BELOW.
000170*
000180*    INPUT  :  WK-VUSR (LINKAGE, SEE COPYBOOK VUSR)
000190*              USER MASTER (USRMAST) - SEQUENTIAL, READ ONLY,
000200*                                       FOR THE DUPLICATE-EMAIL
000210*                                       CHECK
000220*    OUTPUT :  WK-VUSR-RETURN-CD / -ASSIGNED-ROLE / -IS-ADMIN
000230*----------------------------------------------------------------*
000240*
000250*================================================================*
000260* HISTORY OF MODIFICATION:                                       *
000270*================================================================*
000280* TAG     INIT    DATE        DESCRIPTION                        *
000290* ------  ------  ----------  --------------------------------- *
000300* SETL003 TMPRLC  19/06/1998  INITIAL VERSION - E-MAIL FORMAT,   *
000310*                 E-MAIL UNIQUENESS, PASSWORD HASH PRESENCE.     *
000320* SETLY2K ACNAAA  N/A         WRITTEN AFTER THE 1999 REMEDIATION *
000330*                 EFFORT - BUILT CENTURY-AWARE FROM THE START.   *
000340* SETL011 TMPJZM  15/01/2003  ADD ADMIN ROLE TEST - APPROVAL     *
000350*                 WORKFLOW NOW NEEDS TO KNOW WHO CAN SIGN OFF.   *
000360* SETL029 ACNBTW  21/09/2012  E-MAIL EDIT NOW REJECTS A DOMAIN   *
000370*                 FINAL LABEL SHORTER THAN 2 LETTERS OR ANY      *
000380*                 DIGIT IN IT, AFTER A DATA-QUALITY SWEEP FOUND  *
000390*                 ROWS LIKE "USER@X.1" GETTING THROUGH (INC 6120)*
000400*================================================================*
000410 EJECT
000420*************************
000430 ENVIRONMENT DIVISION.
000440*************************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-AS400.
000470 OBJECT-COMPUTER. IBM-AS400.
000480 SPECIAL-NAMES.
000490     CLASS DIGITS      IS "0" THRU "9".
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT USER-FILE           ASSIGN TO DATABASE-USRMAST
000530            ORGANIZATION IS SEQUENTIAL
000540            FILE STATUS  IS WK-C-FILE-STATUS.
000550 EJECT
000560***************
000570 DATA DIVISION.
000580***************
000590 FILE SECTION.
000600**************
000610 FD  USER-FILE
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 180 CHARACTERS
000640     DATA RECORD IS USRMAST-RECORD.
000650     COPY USRMAST.
000660 EJECT
000670*************************
000680 WORKING-STORAGE SECTION.
000690*************************
000700 01  FILLER                           PIC X(24)  VALUE
000710     "** PROGRAM TRFVUSR **".
000720*
000730 01  WK-C-COMMON.
000740     COPY WCOMMON.
000750 01  WK-VUSR.
000760     COPY VUSR.
000770*
000780 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
000790     88  WS-END-OF-FILE                   VALUE "Y".
000800 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
000810     88  WS-RECORD-FOUND                  VALUE "Y".
000820*
000830 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
000840 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
000850     05  WS-NOW-DATE                  PIC 9(08).
000860     05  WS-NOW-TIME                  PIC 9(06).
000870 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
000880 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
000890     05  WS-NOW-HH                    PIC 9(02).
000900     05  WS-NOW-MI                    PIC 9(02).
000910     05  WS-NOW-SS                    PIC 9(02).
000920     05  WS-NOW-HH-100                PIC 9(02).
000930*
000940*    WORKING COPY OF THE CANDIDATE E-MAIL, PLUS A CHARACTER-
000950*    TABLE REDEFINITION SO THE EDIT PARAGRAPHS BELOW CAN WALK IT
000960*    ONE POSITION AT A TIME BY SUBSCRIPT RATHER THAN REFERENCE
000970*    MODIFICATION - EASIER TO FOLLOW IN A DUMP.
000980 01  WS-EMAIL-WORK                    PIC X(60)  VALUE SPACES.
000990 01  WS-EMAIL-CHAR-TABLE REDEFINES WS-EMAIL-WORK.
001000     05  WS-EMAIL-CHAR                PIC X(01)  OCCURS 60 TIMES.
001010*
001020 01  WS-EMAIL-VALID-SW                PIC X(01)  VALUE "Y".
001030     88  WS-EMAIL-IS-VALID                VALUE "Y".
001040*
001050 01  WS-EMAIL-LEN                     PIC S9(04) COMP  VALUE 0.
001060 01  WS-CHAR-IDX                      PIC S9(04) COMP  VALUE 0.
001070 01  WS-AT-POS                        PIC S9(04) COMP  VALUE 0.
001080 01  WS-AT-COUNT                      PIC S9(04) COMP  VALUE 0.
001090 01  WS-LAST-DOT-POS                  PIC S9(04) COMP  VALUE 0.
001100 01  WS-FINAL-LABEL-LEN               PIC S9(04) COMP  VALUE 0.
001110 EJECT
001120*****************
001130 PROCEDURE DIVISION.
001140*****************
001150 MAIN-MODULE.
001160     PERFORM A000-PROCESS-CALLED-ROUTINE
001170        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001180 MAIN-MODULE-EX.
001190     GOBACK.
001200 EJECT
001210*----------------------------------------------------------------*
001220 A000-PROCESS-CALLED-ROUTINE.
001230*----------------------------------------------------------------*
001240     ACCEPT WS-NOW-DATE                  FROM DATE YYYYMMDD.
001250     ACCEPT WS-NOW-TIME-RAW                FROM TIME.
001260     MOVE WS-NOW-TIME-RAW(1:6)             TO WS-NOW-TIME.
001270     MOVE "00"                            TO WK-VUSR-RETURN-CD.
001280     MOVE SPACES                          TO WK-VUSR-ASSIGNED-ROLE.
001290     MOVE "N"                             TO WK-VUSR-IS-ADMIN.
001300     PERFORM A100-EDIT-EMAIL-FORMAT
001310        THRU A199-EDIT-EMAIL-FORMAT-EX.
001320     IF  NOT WS-EMAIL-IS-VALID
001330         MOVE "U1"                        TO WK-VUSR-RETURN-CD
001340         DISPLAY "TRFVUSR - REJECTED U1 AT " WS-NOW-TS
001350         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001360     PERFORM A200-EDIT-EMAIL-UNIQUE
001370        THRU A299-EDIT-EMAIL-UNIQUE-EX.
001380     IF  WS-RECORD-FOUND
001390         MOVE "U2"                        TO WK-VUSR-RETURN-CD
001400         DISPLAY "TRFVUSR - REJECTED U2 AT " WS-NOW-TS
001410         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001420     PERFORM A300-EDIT-PASSWORD
001430        THRU A399-EDIT-PASSWORD-EX.
001440     IF  WK-VUSR-PASSWORD-HASH = SPACES
001450         MOVE "U3"                        TO WK-VUSR-RETURN-CD
001460         DISPLAY "TRFVUSR - REJECTED U3 AT " WS-NOW-TS
001470         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001480     PERFORM A400-SET-ROLE
001490        THRU A499-SET-ROLE-EX.
001500 A099-PROCESS-CALLED-ROUTINE-EX.
001510     EXIT.
001520 EJECT
001530*----------------------------------------------------------------*
001540 A100-EDIT-EMAIL-FORMAT.
001550*----------------------------------------------------------------*
001560     MOVE "Y"                             TO WS-EMAIL-VALID-SW.
001570     MOVE WK-VUSR-EMAIL                    TO WS-EMAIL-WORK.
001580     IF  WK-VUSR-EMAIL = SPACES
001590         MOVE "N"                         TO WS-EMAIL-VALID-SW
001600         GO TO A199-EDIT-EMAIL-FORMAT-EX.
001610     PERFORM A110-FIND-EMAIL-LENGTH
001620        THRU A119-FIND-EMAIL-LENGTH-EX.
001630     PERFORM A120-FIND-AT-SIGN
001640        THRU A129-FIND-AT-SIGN-EX.
001650     IF  WS-AT-COUNT NOT = 1
001660     OR  WS-AT-POS = 1
001670     OR  WS-AT-POS >= WS-EMAIL-LEN
001680         MOVE "N"                         TO WS-EMAIL-VALID-SW
001690         GO TO A199-EDIT-EMAIL-FORMAT-EX.
001700     PERFORM A130-EDIT-NAME-PART
001710        THRU A139-EDIT-NAME-PART-EX.
001720     IF  NOT WS-EMAIL-IS-VALID
001730         GO TO A199-EDIT-EMAIL-FORMAT-EX.
001740     PERFORM A140-EDIT-DOMAIN-PART
001750        THRU A149-EDIT-DOMAIN-PART-EX.
001760 A199-EDIT-EMAIL-FORMAT-EX.
001770     EXIT.
001780*----------------------------------------------------------------*
001790 A110-FIND-EMAIL-LENGTH.
001800*----------------------------------------------------------------*
001810     MOVE 0                               TO WS-EMAIL-LEN.
001820     PERFORM A111-SCAN-FOR-LENGTH
001830        THRU A111-SCAN-FOR-LENGTH-EX
001840         VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 60.
001850 A119-FIND-EMAIL-LENGTH-EX.
001860     EXIT.
001870*----------------------------------------------------------------*
001880 A111-SCAN-FOR-LENGTH.
001890*----------------------------------------------------------------*
001900     IF  WS-EMAIL-CHAR (WS-CHAR-IDX) NOT = SPACE
001910         MOVE WS-CHAR-IDX                 TO WS-EMAIL-LEN.
001920 A111-SCAN-FOR-LENGTH-EX.
001930     EXIT.
001940*----------------------------------------------------------------*
001950 A120-FIND-AT-SIGN.
001960*----------------------------------------------------------------*
001970     MOVE 0                               TO WS-AT-POS.
001980     MOVE 0                               TO WS-AT-COUNT.
001990     PERFORM A121-SCAN-FOR-AT-SIGN
002000        THRU A121-SCAN-FOR-AT-SIGN-EX
002010         VARYING WS-CHAR-IDX FROM 1 BY 1
002020         UNTIL WS-CHAR-IDX > WS-EMAIL-LEN.
002030 A129-FIND-AT-SIGN-EX.
002040     EXIT.
002050*----------------------------------------------------------------*
002060 A121-SCAN-FOR-AT-SIGN.
002070*----------------------------------------------------------------*
002080     IF  WS-EMAIL-CHAR (WS-CHAR-IDX) = "@"
002090         ADD 1                            TO WS-AT-COUNT
002100         IF  WS-AT-POS = 0
002110             MOVE WS-CHAR-IDX             TO WS-AT-POS.
002120 A121-SCAN-FOR-AT-SIGN-EX.
002130     EXIT.
002140*----------------------------------------------------------------*
002150 A130-EDIT-NAME-PART.
002160*----------------------------------------------------------------*
002170     PERFORM A131-CHECK-NAME-CHAR
002180        THRU A131-CHECK-NAME-CHAR-EX
002190         VARYING WS-CHAR-IDX FROM 1 BY 1
002200         UNTIL WS-CHAR-IDX > WS-AT-POS - 1.
002210 A139-EDIT-NAME-PART-EX.
002220     EXIT.
002230*----------------------------------------------------------------*
002240 A131-CHECK-NAME-CHAR.
002250*----------------------------------------------------------------*
002260     IF  WS-EMAIL-CHAR (WS-CHAR-IDX) IS ALPHABETIC-UPPER
002270     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) IS ALPHABETIC-LOWER
002280     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) IS NUMERIC
002290     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) = "+"
002300     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) = "_"
002310     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) = "."
002320     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) = "-"
002330         CONTINUE
002340     ELSE
002350         MOVE "N"                         TO WS-EMAIL-VALID-SW.
002360 A131-CHECK-NAME-CHAR-EX.
002370     EXIT.
002380 EJECT
002390*----------------------------------------------------------------*
002400 A140-EDIT-DOMAIN-PART.
002410*----------------------------------------------------------------*
002420     MOVE 0                               TO WS-LAST-DOT-POS.
002430     PERFORM A141-CHECK-DOMAIN-CHAR
002440        THRU A141-CHECK-DOMAIN-CHAR-EX
002450         VARYING WS-CHAR-IDX FROM WS-AT-POS BY 1
002460         UNTIL WS-CHAR-IDX > WS-EMAIL-LEN.
002470     IF  NOT WS-EMAIL-IS-VALID
002480         GO TO A149-EDIT-DOMAIN-PART-EX.
002490     IF  WS-LAST-DOT-POS = 0
002500     OR  WS-LAST-DOT-POS = WS-EMAIL-LEN
002510         MOVE "N"                         TO WS-EMAIL-VALID-SW
002520         GO TO A149-EDIT-DOMAIN-PART-EX.
002530     COMPUTE WS-FINAL-LABEL-LEN =
002540             WS-EMAIL-LEN - WS-LAST-DOT-POS.
002550     IF  WS-FINAL-LABEL-LEN < 2
002560         MOVE "N"                         TO WS-EMAIL-VALID-SW
002570         GO TO A149-EDIT-DOMAIN-PART-EX.
002580     PERFORM A142-CHECK-FINAL-LABEL-CHAR
002590        THRU A142-CHECK-FINAL-LABEL-CHAR-EX
002600         VARYING WS-CHAR-IDX FROM WS-LAST-DOT-POS BY 1
002610         UNTIL WS-CHAR-IDX > WS-EMAIL-LEN - 1.
002620 A149-EDIT-DOMAIN-PART-EX.
002630     EXIT.
002640*----------------------------------------------------------------*
002650 A141-CHECK-DOMAIN-CHAR.
002660*----------------------------------------------------------------*
002670*    RUNS FROM THE @ SIGN ITSELF SO THE FIRST DOMAIN CHARACTER
002680*    CAN BE CHECKED - POSITION WS-AT-POS IS SKIPPED BY THE "@"
002690*    ARM BELOW, WHICH JUST NOTES IT AND MOVES ON.
002700*----------------------------------------------------------------*
002710     IF  WS-CHAR-IDX = WS-AT-POS
002720         CONTINUE
002730     ELSE
002740     IF  WS-EMAIL-CHAR (WS-CHAR-IDX) = "."
002750         MOVE WS-CHAR-IDX                 TO WS-LAST-DOT-POS
002760     ELSE
002770     IF  WS-EMAIL-CHAR (WS-CHAR-IDX) IS ALPHABETIC-UPPER
002780     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) IS ALPHABETIC-LOWER
002790     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) IS NUMERIC
002800     OR  WS-EMAIL-CHAR (WS-CHAR-IDX) = "-"
002810         CONTINUE
002820     ELSE
002830         MOVE "N"                         TO WS-EMAIL-VALID-SW.
002840 A141-CHECK-DOMAIN-CHAR-EX.
002850     EXIT.
002860*----------------------------------------------------------------*
002870 A142-CHECK-FINAL-LABEL-CHAR.
002880*----------------------------------------------------------------*
002890     IF  WS-EMAIL-CHAR (WS-CHAR-IDX + 1) IS ALPHABETIC-UPPER
002900     OR  WS-EMAIL-CHAR (WS-CHAR-IDX + 1) IS ALPHABETIC-LOWER
002910         CONTINUE
002920     ELSE
002930         MOVE "N"                         TO WS-EMAIL-VALID-SW.
002940 A142-CHECK-FINAL-LABEL-CHAR-EX.
002950     EXIT.
002960 EJECT
002970*----------------------------------------------------------------*
002980 A200-EDIT-EMAIL-UNIQUE.
002990*----------------------------------------------------------------*
003000     OPEN INPUT USER-FILE.
003010     IF  NOT WK-C-SUCCESSFUL
003020         DISPLAY "TRFVUSR - OPEN FILE ERROR - USRMAST"
003030         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003040         GO TO Y900-ABNORMAL-TERMINATION.
003050     MOVE "N"                             TO WS-EOF-SW.
003060     MOVE "N"                             TO WS-FOUND-SW.
003070     PERFORM A210-READ-USER
003080        THRU A219-READ-USER-EX.
003090     PERFORM A220-CHECK-ONE-USER
003100        THRU A229-CHECK-ONE-USER-EX
003110         UNTIL WS-END-OF-FILE
003120         OR WS-RECORD-FOUND.
003130     CLOSE USER-FILE.
003140 A299-EDIT-EMAIL-UNIQUE-EX.
003150     EXIT.
003160*----------------------------------------------------------------*
003170 A210-READ-USER.
003180*----------------------------------------------------------------*
003190     READ USER-FILE
003200         AT END SET WS-END-OF-FILE TO TRUE.
003210 A219-READ-USER-EX.
003220     EXIT.
003230*----------------------------------------------------------------*
003240 A220-CHECK-ONE-USER.
003250*----------------------------------------------------------------*
003260     IF  USR-EMAIL = WK-VUSR-EMAIL
003270         SET WS-RECORD-FOUND              TO TRUE
003280     ELSE
003290         PERFORM A210-READ-USER
003300            THRU A219-READ-USER-EX.
003310 A229-CHECK-ONE-USER-EX.
003320     EXIT.
003330 EJECT
003340*----------------------------------------------------------------*
003350 A300-EDIT-PASSWORD.
003360*----------------------------------------------------------------*
003370*    NO SEPARATE EDIT LOGIC NEEDED - THE BLANK TEST IS MADE BY
003380*    THE CALLER (A000) DIRECTLY AGAINST THE LINKAGE FIELD.  THIS
003390*    PARAGRAPH IS KEPT AS ITS OWN STEP SO A FUTURE HASH-STRENGTH
003400*    OR LENGTH RULE HAS SOMEWHERE TO GO WITHOUT RESHAPING A000.
003410*----------------------------------------------------------------*
003420     CONTINUE.
003430 A399-EDIT-PASSWORD-EX.
003440     EXIT.
003450*----------------------------------------------------------------*
003460 A400-SET-ROLE.
003470*----------------------------------------------------------------*
003480     IF  WK-VUSR-ROLE-REQUESTED = "ADMIN"
003490         MOVE "ADMIN"                     TO WK-VUSR-ASSIGNED-ROLE
003500         MOVE "Y"                         TO WK-VUSR-IS-ADMIN
003510     ELSE
003520         MOVE "USER"                      TO WK-VUSR-ASSIGNED-ROLE
003530         MOVE "N"                         TO WK-VUSR-IS-ADMIN.
003540 A499-SET-ROLE-EX.
003550     EXIT.
003560*----------------------------------------------------------------*
003570 Y900-ABNORMAL-TERMINATION.
003580*----------------------------------------------------------------*
003590     MOVE 16                             TO RETURN-CODE.
003600     DISPLAY "TRFVUSR - ABNORMAL TERMINATION, SEE ABOVE".
003610     EXIT PROGRAM.
003620******************************************************************
003630************** END OF PROGRAM SOURCE -  TRFVUSR ******************
003640******************************************************************
