000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     SETB2000.
000400 AUTHOR.         T M PEH RALC.
000500 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - BATCH.
000600 DATE-WRITTEN.   03 APR 1998.
000700 DATE-COMPILED.
000800 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000900*
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  NIGHTLY SETTLEMENT CONFIRMATION RUN.  READS THE
001200*               SETTLEMENT MASTER FOR YESTERDAY'S ROWS, FLIPS
001300*               PENDING ROWS TO CONFIRMED AND STAMPS THE
001400*               CONFIRMATION TIME.  ROWS ALREADY MOVED ON TO
001500*               ANOTHER STATUS (WAITING_APPROVAL, APPROVED, ETC)
001600*               ARE LEFT ALONE AND COUNTED AS SKIPPED - THIS RUN
001700*               NEVER OVERRIDES THE APPROVAL WORKFLOW.
001800*
001900*    INPUT/                              SETTLEMENT MASTER
002000*    OUTPUT :  (SETMAST) - SEQUENTIAL, OPENED I-O, REWRITTEN
002100*                          IN PLACE ONE RECORD AT A TIME
002200*    OUTPUT :  BATCH-REPORT (BATRPT) - CONTROL SUMMARY, 132 COL
002300*----------------------------------------------------------------*
002400*
002500*================================================================*
002600* HISTORY OF MODIFICATION:                                       *
002700*================================================================*
002800* TAG     INIT    DATE        DESCRIPTION                        *
002900* ------  ------  ----------  --------------------------------- *
003000* SETL002 TMPRLC  03/04/1998  INITIAL VERSION.                   *
003100* SETLY2K ACNAAA  09/11/1999  Y2K REMEDIATION - WS-TARGET-DATE    *
003200*                 AND ALL TIMESTAMP COMPARISONS REVIEWED, ALL    *
003300*                 FIELDS ALREADY CENTURY-AWARE.  NO CODE CHANGE  *
003400*                 REQUIRED, SIGNED OFF BY QA.                    *
003500* SETL008 TMPJZM  16/04/2001  ADD CONFIRMED-NET-AMOUNT TOTAL TO  *
003600*                 THE SUMMARY, PER FINANCE RECONCILIATION REQ.   *
003700* SETL043 ACNRJR  09/09/2018  PARAMETERIZE THE TARGET DATE - SAME*
003800*                 WS-OVERRIDE-DATE CONVENTION AS SETB1000.       *
003900*================================================================*
004000 EJECT
004100*************************
004200 ENVIRONMENT DIVISION.
004300*************************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DIGITS      IS "0" THRU "9"
005000     UPSI-0 IS UPSI-SETB2000
005100         ON  STATUS IS SETB2000-RESTART
005200         OFF STATUS IS SETB2000-FRESH-RUN.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SETTLEMENT-FILE ASSIGN TO DATABASE-SETMAST
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS WK-C-FILE-STATUS.
005800     SELECT BATCH-REPORT    ASSIGN TO DATABASE-BATRPT
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  SETTLEMENT-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 289 CHARACTERS
007000     DATA RECORD IS SETMAST-RECORD.
007100     COPY SETMAST.
007200 FD  BATCH-REPORT
007300     LABEL RECORDS ARE OMITTED
007400     RECORD CONTAINS 132 CHARACTERS
007500     DATA RECORD IS RPT-REC.
007600 01  RPT-REC                          PIC X(132).
007700 EJECT
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                           PIC X(24)  VALUE
008200     "** PROGRAM SETB2000 **".
008300*
008400 01  WK-C-COMMON.
008500     COPY WCOMMON.
008600*
008700 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
008800     88  WS-END-OF-SETTLEMENTS            VALUE "Y".
008900*
009000 01  WS-TARGET-DATE                   PIC 9(08)  VALUE ZEROES.
009100 01  WS-OVERRIDE-DATE                 PIC 9(08)  VALUE ZEROES.
009200*                                     0 = USE RUN-DATE MINUS 1
009300 01  WS-TODAY-YMD                     PIC 9(08)  VALUE ZEROES.
009400 01  WS-TODAY-YMD-R REDEFINES WS-TODAY-YMD.
009500     05  WS-TODAY-CCYY                PIC 9(04).
009600     05  WS-TODAY-MM                  PIC 9(02).
009700     05  WS-TODAY-DD                  PIC 9(02).
009800*
009900 01  WS-YEST-YMD                      PIC 9(08)  VALUE ZEROES.
010000 01  WS-YEST-YMD-R REDEFINES WS-YEST-YMD.
010100     05  WS-YEST-CCYY                 PIC 9(04).
010200     05  WS-YEST-MM                   PIC 9(02).
010300     05  WS-YEST-DD                   PIC 9(02).
010400 01  WS-LEAP-QUOTIENT                 PIC S9(04) COMP  VALUE 0.
010500 01  WS-LEAP-REMAINDER                PIC S9(04) COMP  VALUE 0.
010600*
010700*    DAYS-IN-MONTH TABLE, JAN THRU DEC - SAME TABLE AS SETB1000,
010800*    SEE THAT PROGRAM FOR THE LEAP-YEAR NOTE.
010900 01  WS-DAYS-IN-MONTH-TABLE.
011000     05  FILLER                       PIC 9(02)  VALUE 31.
011100     05  FILLER                       PIC 9(02)  VALUE 28.
011200     05  FILLER                       PIC 9(02)  VALUE 31.
011300     05  FILLER                       PIC 9(02)  VALUE 30.
011400     05  FILLER                       PIC 9(02)  VALUE 31.
011500     05  FILLER                       PIC 9(02)  VALUE 30.
011600     05  FILLER                       PIC 9(02)  VALUE 31.
011700     05  FILLER                       PIC 9(02)  VALUE 31.
011800     05  FILLER                       PIC 9(02)  VALUE 30.
011900     05  FILLER                       PIC 9(02)  VALUE 31.
012000     05  FILLER                       PIC 9(02)  VALUE 30.
012100     05  FILLER                       PIC 9(02)  VALUE 31.
012200 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
012300     05  WS-DAYS-IN-MONTH             PIC 9(02)  OCCURS 12 TIMES.
012400*
012500 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
012600 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
012700     05  WS-NOW-DATE                  PIC 9(08).
012800     05  WS-NOW-TIME                  PIC 9(06).
012900 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
013000*
013100 01  WS-COUNTERS.
013200     05  WS-CNT-READ                  PIC 9(07)  COMP-3 VALUE 0.
013300     05  WS-CNT-CONFIRMED             PIC 9(07)  COMP-3 VALUE 0.
013400     05  WS-CNT-SKIPPED               PIC 9(07)  COMP-3 VALUE 0.
013500*
013600 01  WS-TOT-CONFIRMED-NET             PIC S9(10)V99 COMP-3
013700                                       VALUE 0.
013800*
013900 01  WS-RPT-HEADING-1.
014000     05  FILLER                       PIC X(30) VALUE
014100         "MERCHANT SETTLEMENT SUBSYSTEM".
014200     05  FILLER                       PIC X(20) VALUE SPACES.
014300     05  FILLER                       PIC X(11) VALUE
014400         "RUN DATE : ".
014500     05  RPT-H1-RUN-DATE              PIC 9999/99/99.
014600     05  FILLER                       PIC X(20) VALUE SPACES.
014700     05  FILLER                       PIC X(08) VALUE "SETB2000".
014800 01  WS-RPT-HEADING-2.
014900     05  FILLER                       PIC X(20) VALUE
015000         "SETTLEMENT CONFIRM  ".
015100     05  FILLER                       PIC X(11) VALUE
015200         "TARGET DATE".
015300     05  FILLER                       PIC X(03) VALUE " : ".
015400     05  RPT-H2-TARGET-DATE           PIC 9999/99/99.
015500 01  WS-RPT-SUMMARY-1.
015600     05  FILLER                       PIC X(22) VALUE
015700         "SETTLEMENTS READ .... :".
015800     05  RPT-S1-READ                  PIC ZZZ,ZZ9.
015900 01  WS-RPT-SUMMARY-2.
016000     05  FILLER                       PIC X(22) VALUE
016100         "CONFIRMED ........... :".
016200     05  RPT-S2-CONFIRMED             PIC ZZZ,ZZ9.
016300 01  WS-RPT-SUMMARY-3.
016400     05  FILLER                       PIC X(22) VALUE
016500         "SKIPPED (NOT PENDING) :".
016600     05  RPT-S3-SKIPPED               PIC ZZZ,ZZ9.
016700 01  WS-RPT-TOTALS.
016800     05  FILLER                       PIC X(24) VALUE
016900         "CONFIRMED NET AMOUNT - :".
017000     05  RPT-T-NET                    PIC ZZZ,ZZZ,ZZ9.99-.
017100 EJECT
017200*****************
017300 PROCEDURE DIVISION.
017400*****************
017500 MAIN-MODULE.
017600     PERFORM A000-INITIALIZE-RUN
017700        THRU A099-INITIALIZE-RUN-EX.
017800     PERFORM B000-READ-SETTLEMENT
017900        THRU B099-READ-SETTLEMENT-EX.
018000     PERFORM C000-CONFIRM-SETTLEMENT
018100        THRU C099-CONFIRM-SETTLEMENT-EX
018200         UNTIL WS-END-OF-SETTLEMENTS.
018300     PERFORM F000-PRINT-SUMMARY
018400        THRU F099-PRINT-SUMMARY-EX.
018500     PERFORM Z000-END-PROGRAM-ROUTINE
018600        THRU Z099-END-PROGRAM-ROUTINE-EX.
018700     GOBACK.
018800 EJECT
018900*----------------------------------------------------------------*
019000 A000-INITIALIZE-RUN.
019100*----------------------------------------------------------------*
019200     ACCEPT   WS-TODAY-YMD             FROM DATE YYYYMMDD.
019300     IF  WS-OVERRIDE-DATE NOT = ZEROES
019400         MOVE WS-OVERRIDE-DATE          TO WS-TARGET-DATE
019500     ELSE
019600         PERFORM A050-COMPUTE-YESTERDAY
019700            THRU A059-COMPUTE-YESTERDAY-EX.
019800     OPEN I-O SETTLEMENT-FILE.
019900     IF  NOT WK-C-SUCCESSFUL
020000         DISPLAY "SETB2000 - OPEN FILE ERROR - SETMAST"
020100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200         GO TO Y900-ABNORMAL-TERMINATION.
020300     OPEN OUTPUT BATCH-REPORT.
020400     IF  NOT WK-C-SUCCESSFUL
020500         DISPLAY "SETB2000 - OPEN FILE ERROR - BATRPT"
020600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700         GO TO Y900-ABNORMAL-TERMINATION.
020800 A099-INITIALIZE-RUN-EX.
020900     EXIT.
021000*----------------------------------------------------------------*
021100 A050-COMPUTE-YESTERDAY.
021200*----------------------------------------------------------------*
021300     IF  WS-TODAY-DD > 1
021400         MOVE WS-TODAY-YMD              TO WS-TARGET-DATE
021500         SUBTRACT 1                     FROM WS-TARGET-DATE
021600     ELSE
021700         MOVE WS-TODAY-CCYY             TO WS-YEST-CCYY
021800         MOVE WS-TODAY-MM               TO WS-YEST-MM
021900         IF  WS-TODAY-MM = 1
022000             MOVE 12                    TO WS-YEST-MM
022010             SUBTRACT 1                 FROM WS-YEST-CCYY
022020         ELSE
022030             SUBTRACT 1                 FROM WS-YEST-MM
022040         END-IF
022050         MOVE WS-DAYS-IN-MONTH (WS-YEST-MM)
022060                                        TO WS-YEST-DD
022070         IF  WS-YEST-MM = 2
022080             DIVIDE WS-YEST-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
022090                 REMAINDER WS-LEAP-REMAINDER
022092             IF  WS-LEAP-REMAINDER = 0
022094                 MOVE 29                TO WS-YEST-DD
022096             END-IF
022100         END-IF
022110         MOVE WS-YEST-YMD               TO WS-TARGET-DATE.
022200 A059-COMPUTE-YESTERDAY-EX.
022300     EXIT.
022400*----------------------------------------------------------------*
022500 B000-READ-SETTLEMENT.
022600*----------------------------------------------------------------*
022700     READ SETTLEMENT-FILE
022800         AT END SET WS-END-OF-SETTLEMENTS TO TRUE.
022900 B099-READ-SETTLEMENT-EX.
023000     EXIT.
023100*----------------------------------------------------------------*
023200 C000-CONFIRM-SETTLEMENT.
023300*----------------------------------------------------------------*
023400     ADD 1                               TO WS-CNT-READ.
023500     IF  SET-DATE NOT = WS-TARGET-DATE
023600         GO TO C090-NEXT-SETTLEMENT.
023700     IF  SET-STATUS NOT = "PENDING"
023800         ADD 1                           TO WS-CNT-SKIPPED
023900         GO TO C090-NEXT-SETTLEMENT.
024000     MOVE "CONFIRMED"                     TO SET-STATUS.
024100     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
024200     ACCEPT WS-NOW-TIME-RAW FROM TIME.
024300     MOVE WS-NOW-TIME-RAW(1:6)           TO WS-NOW-TIME.
024400     MOVE WS-NOW-TS                       TO SET-CONFIRMED-TS.
024500     MOVE WS-NOW-TS                       TO SET-UPDATED-TS.
024600     REWRITE SETMAST-RECORD.
024700     IF  NOT WK-C-SUCCESSFUL
024800         DISPLAY "SETB2000 - REWRITE ERROR - SETMAST"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000         GO TO Y900-ABNORMAL-TERMINATION.
025100     ADD 1                               TO WS-CNT-CONFIRMED.
025200     ADD SET-NET-AMOUNT                  TO WS-TOT-CONFIRMED-NET.
025300 C090-NEXT-SETTLEMENT.
025400     PERFORM B000-READ-SETTLEMENT
025500        THRU B099-READ-SETTLEMENT-EX.
025600 C099-CONFIRM-SETTLEMENT-EX.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 F000-PRINT-SUMMARY.
026000*----------------------------------------------------------------*
026100     MOVE WS-TODAY-YMD                   TO RPT-H1-RUN-DATE.
026200     WRITE RPT-REC FROM WS-RPT-HEADING-1 AFTER ADVANCING
026300         TOP-OF-FORM.
026400     MOVE WS-TARGET-DATE                 TO RPT-H2-TARGET-DATE.
026500     WRITE RPT-REC FROM WS-RPT-HEADING-2 AFTER ADVANCING 2.
026600     MOVE WS-CNT-READ                    TO RPT-S1-READ.
026700     WRITE RPT-REC FROM WS-RPT-SUMMARY-1 AFTER ADVANCING 2.
026800     MOVE WS-CNT-CONFIRMED                TO RPT-S2-CONFIRMED.
026900     WRITE RPT-REC FROM WS-RPT-SUMMARY-2 AFTER ADVANCING 1.
027000     MOVE WS-CNT-SKIPPED                  TO RPT-S3-SKIPPED.
027100     WRITE RPT-REC FROM WS-RPT-SUMMARY-3 AFTER ADVANCING 1.
027200     MOVE WS-TOT-CONFIRMED-NET            TO RPT-T-NET.
027300     WRITE RPT-REC FROM WS-RPT-TOTALS AFTER ADVANCING 2.
027400 F099-PRINT-SUMMARY-EX.
027500     EXIT.
027600*----------------------------------------------------------------*
027700 Y900-ABNORMAL-TERMINATION.
027800*----------------------------------------------------------------*
027900     PERFORM Z000-END-PROGRAM-ROUTINE
028000        THRU Z099-END-PROGRAM-ROUTINE-EX.
028100     DISPLAY WK-C-ABEND-MSG.
028200     MOVE 16                             TO RETURN-CODE.
028300     GOBACK.
028400*----------------------------------------------------------------*
028500 Z000-END-PROGRAM-ROUTINE.
028600*----------------------------------------------------------------*
028700     CLOSE SETTLEMENT-FILE.
028800     CLOSE BATCH-REPORT.
028900 Z099-END-PROGRAM-ROUTINE-EX.
029000     EXIT.
029100******************************************************************
029200************** END OF PROGRAM SOURCE -  SETB2000 ***************
029300******************************************************************
