000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     TRFVSAP.
000400 AUTHOR.         MATILDA WEE TL.
000500 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - CALLED ROUTINES.
000600 DATE-WRITTEN.   14 MAY 1998.
000700 DATE-COMPILED.
000800 SECURITY.       PRODUCTION - RESTRICTED - SETTLEMENT DATA.
000900*
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  CALLED ROUTINE.  APPROVES OR REJECTS A SETTLEMENT
001200*               THAT IS SITTING IN WAITING_APPROVAL, ON BEHALF OF
001300*               AN ADMIN USER.  ON A CLEAN APPROVE/REJECT THE
001400*               ROUTINE ALSO DROPS AN INDEX-QUEUE ROW SO THE
001500*               SEARCH EXTRACT PICKS UP THE NEW STATUS.
001600*
001700*    INPUT  :  USER MASTER (USRMAST) - SEQUENTIAL, READ-ONLY
001800*              SETTLEMENT MASTER (SETMAST) - SEQUENTIAL, I-O
001900*    OUTPUT :  SETTLEMENT MASTER (SETMAST) - REWRITTEN IN PLACE
002000*              INDEX-QUEUE (IDXQUE) - ONE ROW APPENDED
002100*----------------------------------------------------------------*
002200*
002300*================================================================*
002400* HISTORY OF MODIFICATION:                                       *
002500*================================================================*
002600* TAG     INIT    DATE        DESCRIPTION                        *
002700* ------  ------  ----------  --------------------------------- *
002800* SETL006 TMPJZM  14/05/1998  INITIAL VERSION - APPROVE/REJECT   *
002900*                 OF THE HOLD-FOR-REVIEW WORKFLOW.               *
003000* SETLY2K ACNAAA  09/11/1999  Y2K REMEDIATION - ALL TIMESTAMP    *
003100*                 FIELDS ALREADY CENTURY-AWARE (9(14)).  NO CODE *
003200*                 CHANGE REQUIRED, SIGNED OFF BY QA.             *
003300* SETL022 ACNBTW  27/07/2008  CARRY SET-REJECT-REASON THROUGH ON *
003400*                 A REJECT (REQ 3801) - WAS BEING DROPPED.       *
003500* SETL034 ACNPEH  02/12/2014  ENQUEUE THE INDEX-QUEUE ROW ON     *
003600*                 EVERY SUCCESSFUL APPROVE/REJECT, PER THE       *
003700*                 SEARCH INDEX PROJECT (REQ 4900).               *
003800*================================================================*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.
004700     CLASS DIGITS      IS "0" THRU "9".
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USER-FILE       ASSIGN TO DATABASE-USRMAST
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300     SELECT SETTLEMENT-FILE ASSIGN TO DATABASE-SETMAST
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600     SELECT INDEX-QUEUE-FILE ASSIGN TO DATABASE-IDXQUE
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  USER-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 180 CHARACTERS
006800     DATA RECORD IS USRMAST-RECORD.
006900     COPY USRMAST.
007000 FD  SETTLEMENT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 289 CHARACTERS
007300     DATA RECORD IS SETMAST-RECORD.
007400     COPY SETMAST.
007500 FD  INDEX-QUEUE-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 200 CHARACTERS
007800     DATA RECORD IS IDXQUE-RECORD.
007900     COPY IDXQUE.
008000 EJECT
008100*************************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                          PIC X(24)        VALUE
008500     "** PROGRAM TRFVSAP **".
008600*
008700 01  WK-C-COMMON.
008800     COPY WCOMMON.
008900*
009000 01  WS-EOF-SW                       PIC X(01)  VALUE "N".
009100     88  WS-END-OF-FILE                  VALUE "Y".
009200*
009300 01  WS-FOUND-SW                     PIC X(01)  VALUE "N".
009400     88  WS-RECORD-FOUND                 VALUE "Y".
009500*
009600 01  WS-NOW-TS                       PIC 9(14)  VALUE ZEROES.
009700 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
009800     05  WS-NOW-DATE                 PIC 9(08).
009900     05  WS-NOW-TIME                 PIC 9(06).
010000 01  WS-NOW-TIME-RAW                 PIC 9(08)  VALUE ZEROES.
010010 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
010020     05  WS-NOW-HH                   PIC 9(02).
010030     05  WS-NOW-MI                   PIC 9(02).
010040     05  WS-NOW-SS                   PIC 9(02).
010050     05  WS-NOW-HH-100               PIC 9(02).
010100*
010200 01  WS-NEXT-QUEUE-ID                PIC 9(09)  COMP-3 VALUE 0.
010300 01  WS-QUEUE-ID-R REDEFINES WS-NEXT-QUEUE-ID.
010400     05  FILLER                      PIC 9(05).
010500     05  WS-QUEUE-ID-LOW4            PIC 9(04).
010600*
010700*****************
010800 LINKAGE SECTION.
010900*****************
011000     COPY VSAP.
011100 EJECT
011200***********************************************
011300 PROCEDURE DIVISION USING WK-VSAP.
011400***********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-PROCESS-CALLED-ROUTINE
011700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011800     PERFORM Z000-END-PROGRAM-ROUTINE
011900        THRU Z999-END-PROGRAM-ROUTINE-EX.
012000     EXIT PROGRAM.
012100*----------------------------------------------------------------*
012200 A000-PROCESS-CALLED-ROUTINE.
012300*----------------------------------------------------------------*
012400     MOVE "00"                          TO WK-VSAP-RETURN-CD.
012500     MOVE ZEROES                        TO WK-VSAP-APPROVED-BY
012600                                            WK-VSAP-STATUS-TS.
012700     PERFORM A100-EDIT-ADMIN
012800        THRU A199-EDIT-ADMIN-EX.
012900     IF  WK-VSAP-RETURN-CD NOT = "00"
013000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013100     PERFORM A200-EDIT-SETTLEMENT
013200        THRU A299-EDIT-SETTLEMENT-EX.
013300     IF  WK-VSAP-RETURN-CD NOT = "00"
013400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013500     IF  WK-VSAP-ACTION = "APPROVE"
013600         PERFORM A300-APPROVE
013700            THRU A399-APPROVE-EX
013800     ELSE
013900     IF  WK-VSAP-ACTION = "REJECT"
014000         PERFORM A400-REJECT
014100            THRU A499-REJECT-EX
014200     ELSE
014300         MOVE "A4"                      TO WK-VSAP-RETURN-CD
014400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014500     PERFORM A500-QUEUE-INDEX-UPDATE
014600        THRU A599-QUEUE-INDEX-UPDATE-EX.
014700 A099-PROCESS-CALLED-ROUTINE-EX.
014800     EXIT.
014900*----------------------------------------------------------------*
015000 A100-EDIT-ADMIN.
015100*----------------------------------------------------------------*
015200     OPEN INPUT USER-FILE.
015300     IF  NOT WK-C-SUCCESSFUL
015400         DISPLAY "TRFVSAP - OPEN FILE ERROR - USRMAST"
015500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600         GO TO Y900-ABNORMAL-TERMINATION.
015700     MOVE "N"                           TO WS-EOF-SW WS-FOUND-SW.
015800     PERFORM A110-READ-USER
015900        THRU A119-READ-USER-EX
016000         UNTIL WS-END-OF-FILE OR WS-RECORD-FOUND.
016700     IF  WS-RECORD-FOUND
016800     AND USR-ROLE-5 = "ADMIN"
016900         CONTINUE
017000     ELSE
017100         MOVE "A1"                       TO WK-VSAP-RETURN-CD.
017200     CLOSE USER-FILE.
017300 A199-EDIT-ADMIN-EX.
017400     EXIT.
017410*----------------------------------------------------------------*
017420 A110-READ-USER.
017430*----------------------------------------------------------------*
017440     READ USER-FILE
017450         AT END SET WS-END-OF-FILE TO TRUE.
017460     IF  NOT WS-END-OF-FILE
017470     AND USR-ID = WK-VSAP-ADMIN-USER-ID
017480         SET WS-RECORD-FOUND TO TRUE.
017490 A119-READ-USER-EX.
017495     EXIT.
017500*----------------------------------------------------------------*
017600 A200-EDIT-SETTLEMENT.
017700*----------------------------------------------------------------*
017800     OPEN I-O SETTLEMENT-FILE.
017900     IF  NOT WK-C-SUCCESSFUL
018000         DISPLAY "TRFVSAP - OPEN FILE ERROR - SETMAST"
018100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200         GO TO Y900-ABNORMAL-TERMINATION.
018300     MOVE "N"                           TO WS-EOF-SW WS-FOUND-SW.
018400     PERFORM A210-READ-SETTLEMENT
018500        THRU A219-READ-SETTLEMENT-EX
018600         UNTIL WS-END-OF-FILE OR WS-RECORD-FOUND.
018700     IF  NOT WS-RECORD-FOUND
019400         MOVE "A2"                       TO WK-VSAP-RETURN-CD
019500         GO TO A200-CLOSE-AND-EXIT.
019600     IF  SET-STATUS NOT = "WAITING_APPROVAL"
019700         MOVE "A3"                       TO WK-VSAP-RETURN-CD.
019800 A200-CLOSE-AND-EXIT.
019900     IF  WK-VSAP-RETURN-CD NOT = "00"
020000         CLOSE SETTLEMENT-FILE.
020100 A299-EDIT-SETTLEMENT-EX.
020200     EXIT.
020210*----------------------------------------------------------------*
020220 A210-READ-SETTLEMENT.
020230*----------------------------------------------------------------*
020240     READ SETTLEMENT-FILE
020250         AT END SET WS-END-OF-FILE TO TRUE.
020260     IF  NOT WS-END-OF-FILE
020270     AND SET-ID = WK-VSAP-SETTLEMENT-ID
020280         SET WS-RECORD-FOUND TO TRUE.
020290 A219-READ-SETTLEMENT-EX.
020295     EXIT.
020300*----------------------------------------------------------------*
020400 A300-APPROVE.
020500*----------------------------------------------------------------*
020600     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
020700     ACCEPT WS-NOW-TIME-RAW FROM TIME.
020800     MOVE WS-NOW-TIME-RAW(1:6)          TO WS-NOW-TIME.
020900     MOVE "APPROVED"                    TO SET-STATUS.
021000     MOVE WK-VSAP-ADMIN-USER-ID         TO SET-APPROVED-BY.
021100     MOVE WS-NOW-TS                     TO SET-APPROVED-TS.
021200     MOVE WS-NOW-TS                     TO SET-UPDATED-TS.
021300     REWRITE SETMAST-RECORD.
021400     IF  NOT WK-C-SUCCESSFUL
021500         DISPLAY "TRFVSAP - REWRITE ERROR - SETMAST"
021600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021700         GO TO Y900-ABNORMAL-TERMINATION.
021800     CLOSE SETTLEMENT-FILE.
021900     MOVE WK-VSAP-ADMIN-USER-ID         TO WK-VSAP-APPROVED-BY.
022000     MOVE WS-NOW-TS                     TO WK-VSAP-STATUS-TS.
022100 A399-APPROVE-EX.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 A400-REJECT.
022500*----------------------------------------------------------------*
022600     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.
022700     ACCEPT WS-NOW-TIME-RAW FROM TIME.
022800     MOVE WS-NOW-TIME-RAW(1:6)          TO WS-NOW-TIME.
022900     MOVE "REJECTED"                    TO SET-STATUS.
023000     MOVE WK-VSAP-ADMIN-USER-ID         TO SET-REJECTED-BY.
023100     MOVE WS-NOW-TS                     TO SET-REJECTED-TS.
023200     MOVE WK-VSAP-REASON                TO SET-REJECT-REASON.
023300     MOVE WS-NOW-TS                     TO SET-UPDATED-TS.
023400     REWRITE SETMAST-RECORD.
023500     IF  NOT WK-C-SUCCESSFUL
023600         DISPLAY "TRFVSAP - REWRITE ERROR - SETMAST"
023700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023800         GO TO Y900-ABNORMAL-TERMINATION.
023900     CLOSE SETTLEMENT-FILE.
024000     MOVE WK-VSAP-ADMIN-USER-ID         TO WK-VSAP-APPROVED-BY.
024100     MOVE WS-NOW-TS                     TO WK-VSAP-STATUS-TS.
024200 A499-REJECT-EX.
024300     EXIT.
024400*----------------------------------------------------------------*
024500 A500-QUEUE-INDEX-UPDATE.
024600*----------------------------------------------------------------*
024700     OPEN EXTEND INDEX-QUEUE-FILE.
024800     IF  NOT WK-C-SUCCESSFUL
024900         DISPLAY "TRFVSAP - OPEN EXTEND ERROR - IDXQUE"
025000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100         GO TO Y900-ABNORMAL-TERMINATION.
025200     ADD 1                              TO WS-NEXT-QUEUE-ID.
025300     MOVE SPACES                        TO IDXQUE-RECORD.
025400     MOVE WS-NEXT-QUEUE-ID              TO IQ-ID.
025500     MOVE SET-ID                        TO IQ-SETTLEMENT-ID.
025600     MOVE "UPDATE"                      TO IQ-OPERATION.
025700     MOVE 0                             TO IQ-RETRY-COUNT.
025800     MOVE 3                             TO IQ-MAX-RETRIES.
025900     MOVE "PENDING"                     TO IQ-STATUS.
026000     MOVE SPACES                        TO IQ-ERROR-MSG.
026100     MOVE WS-NOW-TS                     TO IQ-NEXT-RETRY-TS
026200                                           IQ-CREATED-TS
026300                                           IQ-UPDATED-TS.
026400     MOVE ZEROES                        TO IQ-PROCESSED-TS.
026500     WRITE IDXQUE-RECORD.
026600     IF  NOT WK-C-SUCCESSFUL
026700         DISPLAY "TRFVSAP - WRITE ERROR - IDXQUE"
026800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026900         GO TO Y900-ABNORMAL-TERMINATION.
027000     CLOSE INDEX-QUEUE-FILE.
027100 A599-QUEUE-INDEX-UPDATE-EX.
027200     EXIT.
027300*----------------------------------------------------------------*
027400*                   PROGRAM SUBROUTINE                          *
027500*----------------------------------------------------------------*
027600 Y900-ABNORMAL-TERMINATION.
027700     PERFORM Z000-END-PROGRAM-ROUTINE.
027800     EXIT PROGRAM.
027900*
028000 Z000-END-PROGRAM-ROUTINE.
028100     CONTINUE.
028200 Z999-END-PROGRAM-ROUTINE-EX.
028300     EXIT.
028400*
028500******************************************************************
028600************** END OF PROGRAM SOURCE -  TRFVSAP ***************
028700******************************************************************
