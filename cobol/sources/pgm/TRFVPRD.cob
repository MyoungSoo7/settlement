000010 IDENTIFICATION DIVISION.
000020*************************
000030 PROGRAM-ID.     TRFVPRD.
000040 AUTHOR.         A C NORTON BTW.
000050 INSTALLATION.   MERCHANT SETTLEMENT SUBSYSTEM - CALLED ROUTINES.
000060 DATE-WRITTEN.   21 FEB 2005.
000070 DATE-COMPILED.
000080 SECURITY.       PRODUCTION - RESTRICTED - CATALOG DATA.
000090*
000100*----------------------------------------------------------------*
000110*DESCRIPTION :  PRODUCT STOCK-MAINTENANCE ROUTINE.  HANDLES THE
000120*               INCREASE/DECREASE/ACTIVATE/DEACTIVATE ACTIONS
000130*               AGAINST PRDMAST, INCLUDING THE AUTOMATIC
000140*               ACTIVE/OUT_OF_STOCK STATUS FLIP THAT RIDES ON
000150*               STOCK CROSSING ZERO.  THE CALLER'S PRICE, STOCK
000160*               QTY AND STATUS SNAPSHOT IS CROSS-CHECKED AGAINST
000170*               THE MASTER BEFORE ANY UPDATE IS APPLIED, SINCE
000180*               PRDMAST IS PLAIN SEQUENTIAL AND HAS NO RECORD
000190*               LOCK TO PROTECT AGAINST A SECOND, CONCURRENT
000200*               CALLER WORKING FROM AN OUT-OF-DATE READ.
000210*
000220*    INPUT  :  WK-VPRD (LINKAGE, SEE COPYBOOK VPRD)
000230*    I-O    :  PRODUCT MASTER (PRDMAST) - SEQUENTIAL
000240*    OUTPUT :  WK-VPRD-RETURN-CD / -NEW-STOCK-QTY / -NEW-STATUS
000250*----------------------------------------------------------------*
000260*
000270*================================================================*
000280* HISTORY OF MODIFICATION:                                       *
000290*================================================================*
000300* TAG     INIT    DATE        DESCRIPTION                        *
000310* ------  ------  ----------  --------------------------------- *
000320* SETL016 ACNBTW  21/02/2005  INITIAL VERSION - STOCK INCREASE   *
000330*                 AND DECREASE ONLY.                             *
000340* SETL025 ACNBTW  12/12/2009  ADD ACTIVATE/DEACTIVATE ACTIONS AND*
000350*                 THE AUTOMATIC ACTIVE/OUT_OF_STOCK FLIP - THE   *
000360*                 STOREFRONT WAS FLIPPING STATUS ITSELF AND      *
000370*                 GETTING OUT OF STEP WITH STOCK (INC 4890).     *
000380* SETL030 TMPJZM  06/06/2013  DISCONTINUED PRODUCTS MAY NO       *
000390*                 LONGER BE ACTIVATED OR DEACTIVATED - CATALOG   *
000400*                 TEAM WANTS A DISCONTINUE TO BE A ONE-WAY DOOR  *
000410*                 (REQ 6733).                                    *
000420* SETL033 ACNPEH  04/11/2014  ADD THE STALE-READ CROSS-CHECK     *
000430*                 (RETURN CODE P4) AND THE PRICE/STOCK-QTY       *
000440*                 SANITY EDIT (RETURN CODE P1) - SEE VPRD        *
000450*                 COPYBOOK HISTORY, INC 7014.                    *
000460*================================================================*
000470 EJECT
000480*************************
000490 ENVIRONMENT DIVISION.
000500*************************
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-AS400.
000530 OBJECT-COMPUTER. IBM-AS400.
000540 SPECIAL-NAMES.
000550     CLASS DIGITS      IS "0" THRU "9".
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT PRODUCT-FILE        ASSIGN TO DATABASE-PRDMAST
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS WK-C-FILE-STATUS.
000610 EJECT
000620***************
000630 DATA DIVISION.
000640***************
000650 FILE SECTION.
000660**************
000670 FD  PRODUCT-FILE
000680     LABEL RECORDS ARE STANDARD
000690     RECORD CONTAINS 120 CHARACTERS
000700     DATA RECORD IS PRDMAST-RECORD.
000710     COPY PRDMAST.
000720 EJECT
000730*************************
000740 WORKING-STORAGE SECTION.
000750*************************
000760 01  FILLER                           PIC X(24)  VALUE
000770     "** PROGRAM TRFVPRD **".
000780*
000790 01  WK-C-COMMON.
000800     COPY WCOMMON.
000810 01  WK-VPRD.
000820     COPY VPRD.
000830*
000840 01  WS-EOF-SW                        PIC X(01)  VALUE "N".
000850     88  WS-END-OF-FILE                   VALUE "Y".
000860 01  WS-FOUND-SW                      PIC X(01)  VALUE "N".
000870     88  WS-RECORD-FOUND                  VALUE "Y".
000880 01  WS-STALE-SW                      PIC X(01)  VALUE "N".
000890     88  WS-READ-IS-STALE                 VALUE "Y".
000900*
000910 01  WS-NOW-TS                        PIC 9(14)  VALUE ZEROES.
000920 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.
000930     05  WS-NOW-DATE                  PIC 9(08).
000940     05  WS-NOW-TIME                  PIC 9(06).
000950 01  WS-NOW-TIME-RAW                  PIC 9(08)  VALUE ZEROES.
000960 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
000970     05  WS-NOW-HH                    PIC 9(02).
000980     05  WS-NOW-MI                    PIC 9(02).
000990     05  WS-NOW-SS                    PIC 9(02).
001000     05  WS-NOW-HH-100                PIC 9(02).
001010*
001020*    STOCK BEFORE THE REQUESTED CHANGE IS APPLIED - HELD SO THE
001030*    STATUS-FLIP TEST BELOW CAN COMPARE OLD VS NEW WITHOUT A
001040*    SECOND READ OF THE MASTER.
001050 01  WS-OLD-STOCK-QTY                 PIC S9(07) COMP-3 VALUE 0.
001060*
001070*    RECORDS SCANNED ON THE CURRENT PASS - HELPS THE HELP DESK
001080*    TELL A GENUINE "NOT ON FILE" FROM A PRDMAST THAT NEVER
001090*    OPENED PROPERLY.
001100 01  WS-SCAN-COUNT                    PIC S9(07) COMP-3 VALUE 0.
001110*
001120*    COUNTS EVERY CALL SINCE PROGRAM LOAD - PRINTED ON REJECT
001130*    DIAGNOSTICS SO THE HELP DESK CAN CORRELATE A REJECT SEEN
001140*    HERE WITH THE CALLER'S OWN TRANSACTION LOG.  SPLIT INTO
001150*    THOUSANDS/UNITS FOR THE OLD-STYLE 3-3 GROUPED CONSOLE
001160*    DISPLAY FORMAT THE HELP DESK IS USED TO READING.
001170 01  WS-CALL-COUNT                    PIC S9(07) COMP-3 VALUE 0.
001180 01  WS-CALL-COUNT-R REDEFINES WS-CALL-COUNT.
001190     05  WS-CALL-COUNT-THOUSANDS      PIC S9(04) COMP-3.
001200     05  WS-CALL-COUNT-UNITS          PIC S9(03) COMP-3.
001210 EJECT
001220*****************
001230 PROCEDURE DIVISION.
001240*****************
001250 MAIN-MODULE.
001260     PERFORM A000-PROCESS-CALLED-ROUTINE
001270        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001280 MAIN-MODULE-EX.
001290     GOBACK.
001300 EJECT
001310*----------------------------------------------------------------*
001320 A000-PROCESS-CALLED-ROUTINE.
001330*----------------------------------------------------------------*
001340     ACCEPT WS-NOW-DATE                  FROM DATE YYYYMMDD.
001350     ACCEPT WS-NOW-TIME-RAW                FROM TIME.
001360     MOVE WS-NOW-TIME-RAW(1:6)             TO WS-NOW-TIME.
001370     ADD 1                                TO WS-CALL-COUNT.
001380     MOVE "00"                            TO WK-VPRD-RETURN-CD.
001390     IF  WK-VPRD-PRICE < 0
001400     OR  WK-VPRD-STOCK-QTY < 0
001410         MOVE "P1"                        TO WK-VPRD-RETURN-CD
001420         DISPLAY "TRFVPRD - PRICE/STOCK NEGATIVE ON CALL "
001430             WS-CALL-COUNT-THOUSANDS WS-CALL-COUNT-UNITS
001440         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001450     EVALUATE WK-VPRD-ACTION
001460         WHEN "INCREASE"
001470             PERFORM A200-INCREASE-STOCK
001480                THRU A299-INCREASE-STOCK-EX
001490         WHEN "DECREASE"
001500             PERFORM A300-DECREASE-STOCK
001510                THRU A399-DECREASE-STOCK-EX
001520         WHEN "ACTIVATE"
001530             PERFORM A400-ACTIVATE
001540                THRU A499-ACTIVATE-EX
001550         WHEN "DEACTIVATE"
001560             PERFORM A500-DEACTIVATE
001570                THRU A599-DEACTIVATE-EX
001580         WHEN OTHER
001590             MOVE "P9"                    TO WK-VPRD-RETURN-CD
001600     END-EVALUATE.
001610 A099-PROCESS-CALLED-ROUTINE-EX.
001620     EXIT.
001630 EJECT
001640*----------------------------------------------------------------*
001650 A200-INCREASE-STOCK.
001660*----------------------------------------------------------------*
001670     IF  WK-VPRD-QUANTITY NOT > 0
001680         MOVE "D1"                        TO WK-VPRD-RETURN-CD
001690         GO TO A299-INCREASE-STOCK-EX.
001700     PERFORM A210-OPEN-AND-FIND-PRODUCT
001710        THRU A219-OPEN-AND-FIND-PRODUCT-EX.
001720     IF  NOT WS-RECORD-FOUND
001730         MOVE "P9"                        TO WK-VPRD-RETURN-CD
001740         GO TO A299-INCREASE-STOCK-EX.
001750     PERFORM A240-CHECK-STALE-READ
001760        THRU A249-CHECK-STALE-READ-EX.
001770     IF  WS-READ-IS-STALE
001780         CLOSE PRODUCT-FILE
001790         GO TO A299-INCREASE-STOCK-EX.
001800     IF  PRD-STATUS = "DISCONTINUED"
001810         MOVE "D3"                        TO WK-VPRD-RETURN-CD
001820         CLOSE PRODUCT-FILE
001830         GO TO A299-INCREASE-STOCK-EX.
001840     MOVE PRD-STOCK-QTY                    TO WS-OLD-STOCK-QTY.
001850     ADD WK-VPRD-QUANTITY                  TO PRD-STOCK-QTY.
001860     IF  WS-OLD-STOCK-QTY = 0
001870     AND PRD-STATUS = "OUT_OF_STOCK"
001880         MOVE "ACTIVE"                    TO PRD-STATUS.
001890     REWRITE PRDMAST-RECORD.
001900     IF  NOT WK-C-SUCCESSFUL
001910         DISPLAY "TRFVPRD - REWRITE ERROR - PRDMAST"
001920         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001930         GO TO Y900-ABNORMAL-TERMINATION.
001940     MOVE PRD-STOCK-QTY                    TO WK-VPRD-NEW-STOCK-QTY.
001950     MOVE PRD-STATUS                       TO WK-VPRD-NEW-STATUS.
001960     CLOSE PRODUCT-FILE.
001970 A299-INCREASE-STOCK-EX.
001980     EXIT.
001990 EJECT
002000*----------------------------------------------------------------*
002010 A300-DECREASE-STOCK.
002020*----------------------------------------------------------------*
002030     IF  WK-VPRD-QUANTITY NOT > 0
002040         MOVE "D1"                        TO WK-VPRD-RETURN-CD
002050         GO TO A399-DECREASE-STOCK-EX.
002060     PERFORM A210-OPEN-AND-FIND-PRODUCT
002070        THRU A219-OPEN-AND-FIND-PRODUCT-EX.
002080     IF  NOT WS-RECORD-FOUND
002090         MOVE "P9"                        TO WK-VPRD-RETURN-CD
002100         GO TO A399-DECREASE-STOCK-EX.
002110     PERFORM A240-CHECK-STALE-READ
002120        THRU A249-CHECK-STALE-READ-EX.
002130     IF  WS-READ-IS-STALE
002140         CLOSE PRODUCT-FILE
002150         GO TO A399-DECREASE-STOCK-EX.
002160     IF  PRD-STATUS = "DISCONTINUED"
002170         MOVE "D3"                        TO WK-VPRD-RETURN-CD
002180         CLOSE PRODUCT-FILE
002190         GO TO A399-DECREASE-STOCK-EX.
002200     IF  WK-VPRD-QUANTITY > PRD-STOCK-QTY
002210         MOVE "D2"                        TO WK-VPRD-RETURN-CD
002220         CLOSE PRODUCT-FILE
002230         GO TO A399-DECREASE-STOCK-EX.
002240     MOVE PRD-STOCK-QTY                    TO WS-OLD-STOCK-QTY.
002250     SUBTRACT WK-VPRD-QUANTITY              FROM PRD-STOCK-QTY.
002260     IF  PRD-STOCK-QTY = 0
002270     AND PRD-STATUS = "ACTIVE"
002280         MOVE "OUT_OF_STOCK"              TO PRD-STATUS.
002290     REWRITE PRDMAST-RECORD.
002300     IF  NOT WK-C-SUCCESSFUL
002310         DISPLAY "TRFVPRD - REWRITE ERROR - PRDMAST"
002320         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002330         GO TO Y900-ABNORMAL-TERMINATION.
002340     MOVE PRD-STOCK-QTY                    TO WK-VPRD-NEW-STOCK-QTY.
002350     MOVE PRD-STATUS                       TO WK-VPRD-NEW-STATUS.
002360     CLOSE PRODUCT-FILE.
002370 A399-DECREASE-STOCK-EX.
002380     EXIT.
002390 EJECT
002400*----------------------------------------------------------------*
002410 A210-OPEN-AND-FIND-PRODUCT.
002420*----------------------------------------------------------------*
002430     OPEN I-O PRODUCT-FILE.
002440     IF  NOT WK-C-SUCCESSFUL
002450         DISPLAY "TRFVPRD - OPEN I-O ERROR - PRDMAST"
002460         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002470         GO TO Y900-ABNORMAL-TERMINATION.
002480     MOVE "N"                             TO WS-EOF-SW.
002490     MOVE "N"                             TO WS-FOUND-SW.
002500     MOVE 0                               TO WS-SCAN-COUNT.
002510     PERFORM A220-READ-PRODUCT
002520        THRU A229-READ-PRODUCT-EX.
002530     PERFORM A230-CHECK-ONE-PRODUCT
002540        THRU A239-CHECK-ONE-PRODUCT-EX
002550         UNTIL WS-END-OF-FILE
002560         OR WS-RECORD-FOUND.
002570     IF  NOT WS-RECORD-FOUND
002580         DISPLAY "TRFVPRD - PRODUCT " WK-VPRD-PRODUCT-ID
002590             " NOT FOUND AFTER SCANNING " WS-SCAN-COUNT
002600         CLOSE PRODUCT-FILE.
002610 A219-OPEN-AND-FIND-PRODUCT-EX.
002620     EXIT.
002630 EJECT
002640*----------------------------------------------------------------*
002650 A220-READ-PRODUCT.
002660*----------------------------------------------------------------*
002670     READ PRODUCT-FILE
002680         AT END SET WS-END-OF-FILE TO TRUE.
002690     IF  NOT WS-END-OF-FILE
002700         ADD 1                            TO WS-SCAN-COUNT.
002710 A229-READ-PRODUCT-EX.
002720     EXIT.
002730 EJECT
002740*----------------------------------------------------------------*
002750 A230-CHECK-ONE-PRODUCT.
002760*----------------------------------------------------------------*
002770     IF  PRD-ID = WK-VPRD-PRODUCT-ID
002780         SET WS-RECORD-FOUND              TO TRUE
002790     ELSE
002800         PERFORM A220-READ-PRODUCT
002810            THRU A229-READ-PRODUCT-EX.
002820 A239-CHECK-ONE-PRODUCT-EX.
002830     EXIT.
002840 EJECT
002850*----------------------------------------------------------------*
002860 A240-CHECK-STALE-READ.
002870*----------------------------------------------------------------*
002880     MOVE "N"                             TO WS-STALE-SW.
002890     IF  WK-VPRD-PRICE NOT = PRD-PRICE
002900     OR  WK-VPRD-STOCK-QTY NOT = PRD-STOCK-QTY
002910     OR  WK-VPRD-CURRENT-STATUS NOT = PRD-STATUS
002920         MOVE "P4"                        TO WK-VPRD-RETURN-CD
002930         SET WS-READ-IS-STALE            TO TRUE
002940         DISPLAY "TRFVPRD - STALE READ - PRODUCT "
002950             WK-VPRD-PRODUCT-ID " CHANGED SINCE CALLER READ IT".
002960 A249-CHECK-STALE-READ-EX.
002970     EXIT.
002980 EJECT
002990*----------------------------------------------------------------*
003000 A400-ACTIVATE.
003010*----------------------------------------------------------------*
003020     PERFORM A210-OPEN-AND-FIND-PRODUCT
003030        THRU A219-OPEN-AND-FIND-PRODUCT-EX.
003040     IF  NOT WS-RECORD-FOUND
003050         MOVE "P9"                        TO WK-VPRD-RETURN-CD
003060         GO TO A499-ACTIVATE-EX.
003070     PERFORM A240-CHECK-STALE-READ
003080        THRU A249-CHECK-STALE-READ-EX.
003090     IF  WS-READ-IS-STALE
003100         CLOSE PRODUCT-FILE
003110         GO TO A499-ACTIVATE-EX.
003120     IF  PRD-STATUS = "DISCONTINUED"
003130         MOVE "D3"                        TO WK-VPRD-RETURN-CD
003140         CLOSE PRODUCT-FILE
003150         GO TO A499-ACTIVATE-EX.
003160     IF  PRD-STOCK-QTY = 0
003170         MOVE "OUT_OF_STOCK"              TO PRD-STATUS
003180     ELSE
003190         MOVE "ACTIVE"                    TO PRD-STATUS.
003200     REWRITE PRDMAST-RECORD.
003210     IF  NOT WK-C-SUCCESSFUL
003220         DISPLAY "TRFVPRD - REWRITE ERROR - PRDMAST"
003230         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003240         GO TO Y900-ABNORMAL-TERMINATION.
003250     MOVE PRD-STOCK-QTY                    TO WK-VPRD-NEW-STOCK-QTY.
003260     MOVE PRD-STATUS                       TO WK-VPRD-NEW-STATUS.
003270     CLOSE PRODUCT-FILE.
003280 A499-ACTIVATE-EX.
003290     EXIT.
003300 EJECT
003310*----------------------------------------------------------------*
003320 A500-DEACTIVATE.
003330*----------------------------------------------------------------*
003340     PERFORM A210-OPEN-AND-FIND-PRODUCT
003350        THRU A219-OPEN-AND-FIND-PRODUCT-EX.
003360     IF  NOT WS-RECORD-FOUND
003370         MOVE "P9"                        TO WK-VPRD-RETURN-CD
003380         GO TO A599-DEACTIVATE-EX.
003390     PERFORM A240-CHECK-STALE-READ
003400        THRU A249-CHECK-STALE-READ-EX.
003410     IF  WS-READ-IS-STALE
003420         CLOSE PRODUCT-FILE
003430         GO TO A599-DEACTIVATE-EX.
003440     IF  PRD-STATUS = "DISCONTINUED"
003450         MOVE "D3"                        TO WK-VPRD-RETURN-CD
003460         CLOSE PRODUCT-FILE
003470         GO TO A599-DEACTIVATE-EX.
003480     MOVE "INACTIVE"                      TO PRD-STATUS.
003490     REWRITE PRDMAST-RECORD.
003500     IF  NOT WK-C-SUCCESSFUL
003510         DISPLAY "TRFVPRD - REWRITE ERROR - PRDMAST"
003520         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003530         GO TO Y900-ABNORMAL-TERMINATION.
003540     MOVE PRD-STOCK-QTY                    TO WK-VPRD-NEW-STOCK-QTY.
003550     MOVE PRD-STATUS                       TO WK-VPRD-NEW-STATUS.
003560     CLOSE PRODUCT-FILE.
003570 A599-DEACTIVATE-EX.
003580     EXIT.
003590 EJECT
003600*----------------------------------------------------------------*
003610 Y900-ABNORMAL-TERMINATION.
003620*----------------------------------------------------------------*
003630     MOVE 16                             TO RETURN-CODE.
003640     DISPLAY "TRFVPRD - ABNORMAL TERMINATION, SEE ABOVE".
003650     EXIT PROGRAM.
003660******************************************************************
