      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL001 22/03/1998 TMPRLC  SETTLEMENT SUBSYSTEM STAND-UP
      *              - INITIAL VERSION OF THE USER MASTER LAYOUT
      * SETL003 19/06/1998 TMPRLC  ADD USR-ROLE FOR THE APPROVAL
      *              WORKFLOW - ADMIN VS ORDINARY USER
      *****************************************************************
      *
      *    I-O FORMAT: USRMASTR   FROM FILE USRMAST
      *    READ-ONLY REFERENCE FILE - NOT REWRITTEN BY THIS SUBSYSTEM
      *
       01  USRMAST-RECORD.
           05  USRMASTR.
               10  USR-ID                    PIC 9(09).
      *                                USER IDENTIFIER
               10  USR-EMAIL                 PIC X(60).
      *                                UNIQUE E-MAIL ADDRESS
               10  USR-PASSWORD-HASH         PIC X(64).
      *                                OPAQUE HASH, MUST BE NON-BLANK
               10  USR-ROLE                  PIC X(10).
      *                                USER (DEFAULT) / ADMIN
               10  USR-ROLE-R REDEFINES USR-ROLE.
                   15  USR-ROLE-5            PIC X(05).
                   15  FILLER                PIC X(05).
               10  USR-CREATED-TS            PIC 9(14).
               10  USR-UPDATED-TS            PIC 9(14).
               10  FILLER                    PIC X(09).
      *                                RESERVED FOR FUTURE EXPANSION
