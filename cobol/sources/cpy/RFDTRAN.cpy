      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL009 17/09/2001 TMPJZM  PARTIAL REFUND PROJECT PHASE 1
      *              - INITIAL VERSION OF THE REFUND REQUEST
      *                TRANSACTION LAYOUT, DRIVES TRFVRFD
      *****************************************************************
      *
      *    I-O FORMAT: RFDTRANR   FROM FILE RFDTRAN
      *
       01  RFDTRAN-RECORD.
           05  RFDTRANR.
               10  RFD-PAYMENT-ID            PIC 9(09).
      *                                PAYMENT BEING REFUNDED
               10  RFD-SCENARIO              PIC X(10).
      *                                FULL / PARTIAL / FAILCANCEL
               10  RFD-AMOUNT                PIC S9(08)V9(02).
      *                                REFUND AMOUNT REQUESTED
      *                                (IGNORED FOR FULL/FAILCANCEL)
               10  FILLER                    PIC X(11).
      *                                RESERVED FOR FUTURE EXPANSION
