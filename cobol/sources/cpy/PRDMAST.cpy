      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL016 21/02/2005 ACNBTW  CATALOG PROJECT PHASE 2
      *              - INITIAL VERSION OF THE PRODUCT MASTER LAYOUT
      * SETL025 12/12/2009 ACNBTW  ADD OUT_OF_STOCK/DISCONTINUED TO
      *              PRD-STATUS - WAS ACTIVE/INACTIVE ONLY
      *****************************************************************
      *
      *    I-O FORMAT: PRDMASTR   FROM FILE PRDMAST
      *
       01  PRDMAST-RECORD.
           05  PRDMASTR.
               10  PRD-ID                    PIC 9(09).
      *                                PRODUCT IDENTIFIER
               10  PRD-NAME                  PIC X(60).
      *                                NON-BLANK PRODUCT NAME
               10  PRD-PRICE                 PIC S9(08)V9(02).
      *                                UNIT PRICE, MUST BE >= 0
               10  PRD-STOCK-QTY             PIC S9(07).
      *                                QUANTITY ON HAND, MUST BE >= 0
               10  PRD-STATUS                PIC X(14).
      *                                ACTIVE/INACTIVE/OUT_OF_STOCK/
      *                                DISCONTINUED
               10  PRD-STATUS-R REDEFINES PRD-STATUS.
                   15  PRD-STATUS-8          PIC X(08).
                   15  FILLER                PIC X(06).
               10  PRD-CATEGORY-ID           PIC 9(09).
      *                                OWNING CATEGORY
               10  FILLER                    PIC X(11).
      *                                RESERVED FOR FUTURE EXPANSION
