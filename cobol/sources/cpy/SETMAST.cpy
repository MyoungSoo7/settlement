      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL001 22/03/1998 TMPRLC  SETTLEMENT SUBSYSTEM STAND-UP
      *              - INITIAL VERSION OF THE SETTLEMENT MASTER
      * SETL006 11/01/2000 TMPJZM  ADD APPROVAL/REJECTION FIELDS
      *              - HOLD-FOR-REVIEW WORKFLOW (REQ 2290)
      * SETL022 27/07/2008 ACNBTW  ADD SET-REJECT-REASON X(100)
      * SETL044 19/08/2019 ACNRJR  WIDEN SET-STATUS TO X(16) TO FIT
      *              WAITING_APPROVAL
      *****************************************************************
      *
      *    I-O FORMAT: SETMASTR   FROM FILE SETMAST
      *    ONE ROW PER PAYMENT SETTLED TO A MERCHANT
      *
       01  SETMAST-RECORD.
           05  SETMASTR.
               10  SET-ID                    PIC 9(09).
      *                                SETTLEMENT IDENTIFIER
               10  SET-PAYMENT-ID            PIC 9(09).
      *                                SOURCE PAYMENT, 1-FOR-1
               10  SET-ORDER-ID              PIC 9(09).
      *                                ORDER OF THE SOURCE PAYMENT
               10  SET-PAY-AMOUNT            PIC S9(08)V9(02).
      *                                GROSS AMOUNT BEING SETTLED
               10  SET-COMMISSION            PIC S9(08)V9(02).
      *                                PLATFORM COMMISSION, 3 PCT
               10  SET-NET-AMOUNT            PIC S9(08)V9(02).
      *                                NET = GROSS MINUS COMMISSION
               10  SET-AMOUNTS-R REDEFINES SET-NET-AMOUNT.
                   15  SET-NET-WHOLE         PIC S9(08).
                   15  SET-NET-CENTS         PIC 9(02).
               10  SET-STATUS                PIC X(16).
      *                                PENDING/WAITING_APPROVAL/
      *                                APPROVED/REJECTED/CONFIRMED/
      *                                CANCELED
               10  SET-DATE                  PIC 9(08).
      *                                SETTLEMENT (BUSINESS) DATE
               10  SET-DATE-R REDEFINES SET-DATE.
                   15  SET-DATE-CCYY         PIC 9(04).
                   15  SET-DATE-MM           PIC 9(02).
                   15  SET-DATE-DD           PIC 9(02).
               10  SET-CONFIRMED-TS          PIC 9(14).
      *                                WHEN CONFIRMED, 0 IF NOT
               10  SET-APPROVED-BY           PIC 9(09).
      *                                APPROVING ADMIN, 0 IF NONE
               10  SET-APPROVED-TS           PIC 9(14).
               10  SET-REJECTED-BY           PIC 9(09).
      *                                REJECTING ADMIN, 0 IF NONE
               10  SET-REJECTED-TS           PIC 9(14).
               10  SET-REJECT-REASON         PIC X(100).
               10  SET-CREATED-TS            PIC 9(14).
               10  SET-UPDATED-TS            PIC 9(14).
               10  FILLER                    PIC X(20).
      *                                RESERVED FOR FUTURE EXPANSION
