      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL001 22/03/1998 TMPRLC  SETTLEMENT SUBSYSTEM STAND-UP
      *              - INITIAL VERSION OF THE PAYMENT MASTER LAYOUT
      * SETL009 17/09/2001 TMPJZM  ADD PAY-REFUNDED-AMT
      *              - PARTIAL REFUND PROJECT PHASE 1
      *              - CUMULATIVE REFUND TRACKING PER PAYMENT
      * SETLY2K 09/11/1999 TMPRLC  Y2K REMEDIATION
      *              - EXPAND ALL TIMESTAMP FIELDS TO 9(14)
      *                (WAS 9(12), CENTURY DIGITS ADDED)
      * SETL031 05/05/2013 ACNPEH  ADD PAY-PG-TRAN-ID
      *              - EXTERNAL GATEWAY INTEGRATION (REQ 8810)
      * SETL044 19/08/2019 ACNRJR  WIDEN PAY-METHOD TO X(20)
      *              - TOSS_PAYMENTS METHOD LABEL DID NOT FIT
      *****************************************************************
      *
      *    I-O FORMAT: PAYMASTR   FROM FILE PAYMAST
      *    ONE ROW PER PAYMENT ATTEMPT AGAINST THE GATEWAY
      *
       01  PAYMAST-RECORD.
           05  PAYMASTR.
               10  PAY-ID                    PIC 9(09).
      *                                PAYMENT IDENTIFIER - UNIQUE
               10  PAY-ORDER-ID              PIC 9(09).
      *                                ORDER BEING PAID
               10  PAY-AMOUNT                PIC S9(08)V9(02).
      *                                ORIGINAL PAYMENT AMOUNT
               10  PAY-REFUNDED-AMT          PIC S9(08)V9(02).
      *                                CUMULATIVE AMOUNT REFUNDED
               10  PAY-STATUS                PIC X(10).
      *                                READY/AUTHORIZED/CAPTURED/
      *                                FAILED/CANCELED/REFUNDED
               10  PAY-STATUS-R REDEFINES PAY-STATUS.
                   15  PAY-STATUS-5          PIC X(05).
                   15  FILLER                PIC X(05).
               10  PAY-METHOD                PIC X(20).
      *                                CARD / TOSS_PAYMENTS / ETC
               10  PAY-PG-TRAN-ID            PIC X(40).
      *                                GATEWAY TRANSACTION ID
      *                                REFUND ROWS CARRY "REFUND-"
      *                                PREFIXED ON THE ORIGINAL ID
               10  PAY-CAPTURED-TS           PIC 9(14).
      *                                CAPTURE TIMESTAMP, 0 = NEVER
               10  PAY-CAPTURED-TS-R REDEFINES PAY-CAPTURED-TS.
                   15  PAY-CAPTURED-DATE     PIC 9(08).
                   15  PAY-CAPTURED-TIME     PIC 9(06).
               10  PAY-CREATED-TS            PIC 9(14).
      *                                CREATION TIMESTAMP
               10  PAY-UPDATED-TS            PIC 9(14).
      *                                LAST-UPDATE TIMESTAMP
               10  FILLER                    PIC X(50).
      *                                RESERVED FOR FUTURE EXPANSION
