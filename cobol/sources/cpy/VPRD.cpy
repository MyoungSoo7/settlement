      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL016 ACNBTW  21/02/2005  CATALOG PROJECT PHASE 2
      *                 - INITIAL VERSION OF THE TRFVPRD LINKAGE AREA
      * SETL025 ACNBTW  12/12/2009  ADD WK-VPRD-NEW-STATUS FOR THE
      *                 OUT_OF_STOCK/ACTIVE AUTOMATIC FLIP
      * SETL033 ACNPEH  04/11/2014  ADD RETURN CODE P1 (PRICE OR STOCK
      *                 QTY PASSED IN NEGATIVE) AND P4 (STALE READ -
      *                 CALLER'S SNAPSHOT NO LONGER MATCHES PRDMAST) -
      *                 CAUGHT A CASE WHERE TWO ADMIN SCREENS UPDATED
      *                 THE SAME PRODUCT A FEW SECONDS APART AND THE
      *                 SECOND ONE SILENTLY UNDID THE FIRST (INC 7014).
      * -----------------------------------------------------------------
       01  WK-VPRD.
           05  WK-VPRD-INPUT.
               10  WK-VPRD-PRODUCT-ID        PIC 9(09).
               10  WK-VPRD-PRICE             PIC S9(08)V9(02).
               10  WK-VPRD-STOCK-QTY         PIC S9(07).
               10  WK-VPRD-CURRENT-STATUS    PIC X(14).
               10  WK-VPRD-ACTION            PIC X(08).
      *                                INCREASE/DECREASE/ACTIVATE/
      *                                DEACTIVATE
               10  WK-VPRD-QUANTITY          PIC S9(07).
      *                                MUST BE POSITIVE FOR
      *                                INCREASE/DECREASE
           05  WK-VPRD-OUTPUT.
               10  WK-VPRD-RETURN-CD         PIC X(02).
      *                                00 = OK
      *                                D1 = QUANTITY NOT POSITIVE
      *                                D2 = DECREASE EXCEEDS STOCK
      *                                D3 = DISCONTINUED PRODUCT
      *                                P1 = PRICE OR STOCK QTY NEGATIVE
      *                                P4 = STALE READ (SEE HISTORY)
      *                                P9 = PRODUCT NOT ON FILE OR
      *                                     UNKNOWN ACTION CODE
               10  WK-VPRD-NEW-STOCK-QTY     PIC S9(07).
               10  WK-VPRD-NEW-STATUS        PIC X(14).
