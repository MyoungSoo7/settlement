      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL009 TMPJZM  17/09/2001  PARTIAL REFUND PROJECT PHASE 1
      *                 - INITIAL VERSION OF THE TRFVRFD LINKAGE AREA
      * SETL013 TMPJZM  02/02/2003  ADD WK-VRFD-NEW-PAYMENT-ID SO THE
      *                 CALLER CAN LOG THE PARTIAL-REFUND ROW WRITTEN
      * -----------------------------------------------------------------
       01  WK-VRFD.
           05  WK-VRFD-INPUT.
               10  WK-VRFD-PAYMENT-ID        PIC 9(09).
               10  WK-VRFD-SCENARIO          PIC X(10).
      *                                FULL / PARTIAL / FAILCANCEL
               10  WK-VRFD-AMOUNT            PIC S9(08)V9(02).
           05  WK-VRFD-OUTPUT.
               10  WK-VRFD-RETURN-CD         PIC X(02).
      *                                00 = OK
      *                                R1 = PAYMENT NOT FOUND
      *                                R2 = WRONG PAYMENT STATE
      *                                R3 = BAD REFUND AMOUNT
      *                                R4 = SETTLEMENT PRESENT ON A
      *                                     FAILED-CAPTURE CANCEL
               10  WK-VRFD-NEW-PAYMENT-ID    PIC 9(09).
      *                                NEW PAYMENT ROW ON A PARTIAL
      *                                REFUND, 0 IF NONE WRITTEN
               10  WK-VRFD-UPGRADED-FULL     PIC X(01).
      *                                Y = PARTIAL AMOUNT EQUALLED
      *                                    THE PAYMENT, PROCESSED AS
      *                                    A FULL REFUND INSTEAD
