      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL016 21/02/2005 ACNBTW  CATALOG PROJECT PHASE 2
      *              - INITIAL VERSION OF THE CATEGORY MASTER LAYOUT
      *              - THREE LEVEL TREE, ROOT/CHILD/GRANDCHILD ONLY
      * SETL019 14/07/2006 ACNBTW  ADD CAT-DELETED-TS FOR SOFT
      *              DELETE - PHYSICAL DELETE NO LONGER PERMITTED
      *              (REQ 3120, AUDIT REQUIREMENT)
      *****************************************************************
      *
      *    I-O FORMAT: CATMASTR   FROM FILE CATMAST
      *
       01  CATMAST-RECORD.
           05  CATMASTR.
               10  CAT-ID                    PIC 9(09).
      *                                CATEGORY IDENTIFIER
               10  CAT-NAME                  PIC X(60).
      *                                NON-BLANK DISPLAY NAME
               10  CAT-SLUG                  PIC X(60).
      *                                LOWER-CASE, DIGITS, HYPHENS
      *                                ONLY - NO LEADING/TRAILING
      *                                HYPHEN, SEE TRFXSLUG
               10  CAT-PARENT-ID             PIC 9(09).
      *                                0 = ROOT
               10  CAT-DEPTH                 PIC 9(01).
      *                                0, 1 OR 2 - MAX DEPTH 2
               10  CAT-SORT-ORDER            PIC 9(04).
      *                                MUST BE >= 0
               10  CAT-ACTIVE                PIC X(01).
      *                                Y/N
               10  CAT-DELETED-TS            PIC 9(14).
      *                                SOFT-DELETE STAMP, 0 = LIVE
               10  CAT-DELETED-TS-R REDEFINES CAT-DELETED-TS.
                   15  CAT-DELETED-DATE      PIC 9(08).
                   15  CAT-DELETED-TIME      PIC 9(06).
               10  FILLER                    PIC X(02).
      *                                RESERVED FOR FUTURE EXPANSION
