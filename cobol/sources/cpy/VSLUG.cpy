      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL016 ACNBTW  21/02/2005  CATALOG PROJECT PHASE 2
      *                 - INITIAL VERSION OF THE TRFXSLUG LINKAGE
      *                   AREA - DERIVES A URL SLUG FROM A NAME
      * SETL024 ACNBTW  03/08/2009  ADD HANGUL ROMANIZATION - KOREAN
      *                 STOREFRONT LAUNCH (REQ 5502)
      * -----------------------------------------------------------------
       01  WK-VSLUG.
           05  WK-VSLUG-INPUT.
               10  WK-VSLUG-DISPLAY-NAME     PIC X(60).
               10  WK-VSLUG-PARENT-SLUG      PIC X(60).
      *                                SPACES = NO PARENT
           05  WK-VSLUG-OUTPUT.
               10  WK-VSLUG-RETURN-CD        PIC X(02).
      *                                00 = OK
      *                                S1 = INPUT BLANK
      *                                S2 = RESULT EMPTY AFTER FILTER
               10  WK-VSLUG-SLUG             PIC X(60).
               10  WK-VSLUG-FULL-SLUG        PIC X(121).
      *                                PARENT-SLUG + "-" + SLUG
