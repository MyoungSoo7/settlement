      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL009 17/09/2001 TMPJZM  PARTIAL REFUND PROJECT PHASE 1
      *              - INITIAL VERSION, ONE ROW PER SETTLEMENT
      *                ADJUSTED BY A PARTIAL REFUND
      * SETL018 30/03/2006 ACNBTW  ADD ADJ-CONFIRMED-TS, MATCHING
      *              THE TWO-STAGE PENDING/CONFIRMED CYCLE USED
      *              ON THE SETTLEMENT MASTER ITSELF
      *****************************************************************
      *
      *    I-O FORMAT: ADJMASTR   FROM FILE ADJMAST
      *
       01  ADJMAST-RECORD.
           05  ADJMASTR.
               10  ADJ-ID                    PIC 9(09).
      *                                ADJUSTMENT IDENTIFIER
               10  ADJ-SETTLEMENT-ID         PIC 9(09).
      *                                SETTLEMENT BEING ADJUSTED
               10  ADJ-REFUND-ID             PIC 9(09).
      *                                REFUND PAYMENT THAT CAUSED IT
               10  ADJ-AMOUNT                PIC S9(08)V9(02).
      *                                REFUND DEDUCTED FROM SETTLEMENT
               10  ADJ-STATUS                PIC X(10).
      *                                PENDING / CONFIRMED
               10  ADJ-STATUS-R REDEFINES ADJ-STATUS.
                   15  ADJ-STATUS-7          PIC X(07).
                   15  FILLER                PIC X(03).
               10  ADJ-DATE                  PIC 9(08).
      *                                ADJUSTMENT BUSINESS DATE
               10  ADJ-CONFIRMED-TS          PIC 9(14).
      *                                SET ONCE, WHEN CONFIRMED
               10  ADJ-CREATED-TS            PIC 9(14).
               10  ADJ-UPDATED-TS            PIC 9(14).
               10  FILLER                    PIC X(03).
      *                                RESERVED FOR FUTURE EXPANSION
