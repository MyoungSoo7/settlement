      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL003 TMPRLC  19/06/1998  INITIAL VERSION OF THE TRFVUSR
      *                 LINKAGE AREA - REGISTRATION EDITS
      * -----------------------------------------------------------------
       01  WK-VUSR.
           05  WK-VUSR-INPUT.
               10  WK-VUSR-EMAIL             PIC X(60).
               10  WK-VUSR-PASSWORD-HASH     PIC X(64).
               10  WK-VUSR-ROLE-REQUESTED    PIC X(10).
           05  WK-VUSR-OUTPUT.
               10  WK-VUSR-RETURN-CD         PIC X(02).
      *                                00 = OK
      *                                U1 = EMAIL FORMAT INVALID
      *                                U2 = EMAIL ALREADY REGISTERED
      *                                U3 = PASSWORD HASH BLANK
               10  WK-VUSR-ASSIGNED-ROLE     PIC X(10).
      *                                DEFAULTS TO "USER"
               10  WK-VUSR-IS-ADMIN          PIC X(01).
