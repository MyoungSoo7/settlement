      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL033 11/11/2014 ACNPEH  SEARCH INDEX PROJECT
      *              - INITIAL VERSION - FLATTENED JOIN OF
      *                SETTLEMENT + ORDER + PAYMENT FOR THE
      *                SEARCH PLATFORM EXTRACT FEED
      * SETL038 06/06/2016 ACNPEH  ADD SX-OPERATION SO A DELETE CAN
      *              BE CARRIED ON THE SAME FLAT RECORD AS AN
      *              INDEX/UPDATE, INSTEAD OF A SEPARATE FEED
      *****************************************************************
      *
      *    I-O FORMAT: SXTRACTR   FROM FILE SXTRACT
      *
       01  SXTRACT-RECORD.
           05  SXTRACTR.
               10  SX-SETTLEMENT-ID          PIC 9(09).
               10  SX-SET-STATUS             PIC X(16).
               10  SX-SET-AMOUNT             PIC S9(08)V9(02).
               10  SX-SET-DATE               PIC 9(08).
               10  SX-SET-CONFIRMED-TS       PIC 9(14).
               10  SX-ORDER-ID               PIC 9(09).
               10  SX-USER-ID                PIC 9(09).
               10  SX-ORDER-STATUS           PIC X(10).
               10  SX-ORDER-AMOUNT           PIC S9(08)V9(02).
               10  SX-PAYMENT-ID             PIC 9(09).
               10  SX-PAY-STATUS             PIC X(10).
               10  SX-PAY-AMOUNT             PIC S9(08)V9(02).
               10  SX-REFUNDED-AMT           PIC S9(08)V9(02).
               10  SX-PAY-METHOD             PIC X(20).
               10  SX-PG-TRAN-ID             PIC X(40).
               10  SX-CAPTURED-TS            PIC 9(14).
               10  SX-OPERATION              PIC X(10).
      *                                INDEX / UPDATE / DELETE
               10  SX-OPERATION-R REDEFINES SX-OPERATION.
                   15  SX-OPERATION-6        PIC X(06).
                   15  FILLER                PIC X(04).
               10  SX-INDEXED-TS             PIC 9(14).
               10  FILLER                    PIC X(18).
      *                                RESERVED FOR FUTURE EXPANSION
