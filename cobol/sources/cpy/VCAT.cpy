      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL016 ACNBTW  21/02/2005  CATALOG PROJECT PHASE 2
      *                 - INITIAL VERSION OF THE TRFVCAT LINKAGE AREA
      * SETL019 ACNBTW  14/07/2006  ADD WK-VCAT-DELETED-TS OUTPUT FOR
      *                 SOFT DELETE (REQ 3120)
      * SETL024 TMPJZM  30/08/2009  ADD RETURN CODE C9 FOR NOT-ON-FILE
      *                 AND UNKNOWN-ACTION - PREVIOUSLY BOTH FELL
      *                 THROUGH TO A BLANK RETURN CODE, WHICH THE
      *                 CALLER READ AS SUCCESS (INC 4210)
      * -----------------------------------------------------------------
       01  WK-VCAT.
           05  WK-VCAT-INPUT.
               10  WK-VCAT-CATEGORY-ID       PIC 9(09).
               10  WK-VCAT-NAME              PIC X(60).
               10  WK-VCAT-SLUG              PIC X(60).
               10  WK-VCAT-PARENT-ID         PIC 9(09).
               10  WK-VCAT-PARENT-DEPTH      PIC 9(01).
               10  WK-VCAT-ACTION            PIC X(10).
      *                                CREATE/MOVE/ACTIVATE/
      *                                DEACTIVATE/DELETE
           05  WK-VCAT-OUTPUT.
               10  WK-VCAT-RETURN-CD         PIC X(02).
      *                                00 = OK
      *                                C1 = DEPTH WOULD EXCEED 2
      *                                C2 = CATEGORY IS ITS OWN PARENT
      *                                C3 = NAME BLANK
      *                                C4 = SLUG INVALID
      *                                C5 = DELETED, CANNOT REACTIVATE
      *                                C9 = NOT ON FILE OR UNKNOWN
      *                                     ACTION CODE
               10  WK-VCAT-NEW-DEPTH         PIC 9(01).
               10  WK-VCAT-DELETED-TS        PIC 9(14).
