      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL041 03/03/2018 ACNRJR  SCHEDULER PROJECT
      *              - INITIAL VERSION - CONFIG ROW READ AT START
      *                OF EACH SETB DRIVER TO CONFIRM THE JOB IS
      *                ENABLED FOR THE RUN. THE CRON TEXT ITSELF
      *                IS OPAQUE TO THE BATCH - JOB SCHEDULER OWNS
      *                THE ACTUAL TRIGGER (SEE OPERATIONS RUNBOOK)
      *****************************************************************
      *
      *    I-O FORMAT: SCHCFGR    FROM FILE SCHCFG
      *
       01  SCHCFG-RECORD.
           05  SCHCFGR.
               10  SCH-ID                    PIC 9(09).
      *                                CONFIG IDENTIFIER
               10  SCH-KEY                   PIC X(20).
      *                                SETTLEMENT_CREATE/
      *                                SETTLEMENT_CONFIRM/
      *                                ADJUSTMENT_CONFIRM
               10  SCH-CRON                  PIC X(20).
      *                                SCHEDULE TEXT, OPAQUE HERE
               10  SCH-ENABLED               PIC X(01).
      *                                Y/N
               10  SCH-DESCRIPTION           PIC X(60).
               10  SCH-MERCHANT-ID           PIC 9(09).
      *                                0 = APPLIES TO ALL MERCHANTS
               10  FILLER                    PIC X(11).
      *                                RESERVED FOR FUTURE EXPANSION
