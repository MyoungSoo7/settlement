      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL001 22/03/1998 TMPRLC  SETTLEMENT SUBSYSTEM STAND-UP
      *              - INITIAL VERSION OF THE ORDER MASTER LAYOUT
      * SETL012 04/04/2003 TMPJZM  ADD ORD-PRODUCT-ID
      *              - CATALOG PROJECT, ORDERS NOW CARRY THE
      *                PRODUCT REFERENCE DIRECTLY (WAS LINE-ITEM
      *                TABLE ONLY, PRE-DATES THIS EXTRACT)
      *****************************************************************
      *
      *    I-O FORMAT: ORDMASTR   FROM FILE ORDMAST
      *
       01  ORDMAST-RECORD.
           05  ORDMASTR.
               10  ORD-ID                    PIC 9(09).
      *                                ORDER IDENTIFIER
               10  ORD-USER-ID               PIC 9(09).
      *                                PURCHASING USER, MUST BE > 0
               10  ORD-PRODUCT-ID            PIC 9(09).
      *                                PRODUCT ORDERED
               10  ORD-AMOUNT                PIC S9(08)V9(02).
      *                                ORDER AMOUNT, MUST BE > 0
               10  ORD-STATUS                PIC X(10).
      *                                CREATED/PAID/CANCELED/REFUNDED
               10  ORD-STATUS-R REDEFINES ORD-STATUS.
                   15  ORD-STATUS-8          PIC X(08).
                   15  FILLER                PIC X(02).
               10  ORD-CREATED-TS            PIC 9(14).
               10  ORD-UPDATED-TS            PIC 9(14).
               10  FILLER                    PIC X(25).
      *                                RESERVED FOR FUTURE EXPANSION
