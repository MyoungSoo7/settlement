      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL033 11/11/2014 ACNPEH  SEARCH INDEX PROJECT
      *              - INITIAL VERSION OF THE INDEX RETRY QUEUE
      * SETL038 06/06/2016 ACNPEH  ADD IQ-MAX-RETRIES TO THE ROW
      *              ITSELF - WAS A HARD-CODED CONSTANT OF 3 IN
      *              SETB3000, NOW DATA-DRIVEN PER ITEM
      *****************************************************************
      *
      *    I-O FORMAT: IDXQUER    FROM FILE IDXQUE
      *
       01  IDXQUE-RECORD.
           05  IDXQUER.
               10  IQ-ID                     PIC 9(09).
      *                                QUEUE ITEM IDENTIFIER
               10  IQ-SETTLEMENT-ID          PIC 9(09).
      *                                SETTLEMENT TO (RE)INDEX
               10  IQ-OPERATION              PIC X(10).
      *                                INDEX / UPDATE / DELETE
               10  IQ-OPERATION-R REDEFINES IQ-OPERATION.
                   15  IQ-OPERATION-6        PIC X(06).
                   15  FILLER                PIC X(04).
               10  IQ-RETRY-COUNT            PIC 9(02).
      *                                ATTEMPTS SO FAR
               10  IQ-MAX-RETRIES            PIC 9(02).
      *                                RETRY CEILING, NORMALLY 3
               10  IQ-STATUS                 PIC X(10).
      *                                PENDING/PROCESSING/SUCCESS/
      *                                FAILED
               10  IQ-ERROR-MSG              PIC X(100).
      *                                LAST ERROR TEXT
               10  IQ-NEXT-RETRY-TS          PIC 9(14).
      *                                EARLIEST RETRY TIME
               10  IQ-CREATED-TS             PIC 9(14).
               10  IQ-UPDATED-TS             PIC 9(14).
               10  IQ-PROCESSED-TS           PIC 9(14).
      *                                WHEN IT FINALLY SUCCEEDED
               10  FILLER                    PIC X(02).
      *                                RESERVED FOR FUTURE EXPANSION
