      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL002 TMPRLC  02/05/1998  INITIAL VERSION OF THE TRFVPAY
      *                 LINKAGE AREA - PAYMENT STATE MACHINE EVENTS
      * SETL010 TMPJZM  20/11/2001  ADD WK-VPAY-GATEWAY-TRAN-ID FOR
      *                 THE AUTHORIZE EVENT
      * -----------------------------------------------------------------
       01  WK-VPAY.
           05  WK-VPAY-INPUT.
               10  WK-VPAY-PAYMENT-ID        PIC 9(09).
               10  WK-VPAY-ORDER-ID          PIC 9(09).
               10  WK-VPAY-EVENT             PIC X(10).
      *                                CREATE/AUTHORIZE/CAPTURE/REFUND
               10  WK-VPAY-GATEWAY-TRAN-ID   PIC X(40).
           05  WK-VPAY-OUTPUT.
               10  WK-VPAY-RETURN-CD         PIC X(02).
      *                                00 = OK
      *                                P1 = ORDER NOT CREATED
      *                                P2 = ILLEGAL TRANSITION
               10  WK-VPAY-NEW-STATUS        PIC X(10).
               10  WK-VPAY-REFUNDABLE-AMT    PIC S9(08)V9(02).
