      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL002 TMPRLC  02/05/1998  INITIAL VERSION OF THE TRFVORD
      *                 LINKAGE AREA - ORDER LIFECYCLE EVENTS
      * -----------------------------------------------------------------
       01  WK-VORD.
           05  WK-VORD-INPUT.
               10  WK-VORD-ORDER-ID          PIC 9(09).
               10  WK-VORD-USER-ID           PIC 9(09).
               10  WK-VORD-AMOUNT            PIC S9(08)V9(02).
               10  WK-VORD-EVENT             PIC X(10).
      *                                CREATE/CANCEL/COMPLETE/REFUND
           05  WK-VORD-OUTPUT.
               10  WK-VORD-RETURN-CD         PIC X(02).
      *                                00 = OK
      *                                O1 = USER ID OR AMOUNT NOT
      *                                     POSITIVE, OR USER MISSING
      *                                O2 = ILLEGAL TRANSITION
               10  WK-VORD-NEW-STATUS        PIC X(10).
               10  WK-VORD-CANCELABLE        PIC X(01).
               10  WK-VORD-REFUNDABLE        PIC X(01).
