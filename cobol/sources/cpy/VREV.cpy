      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL016 ACNBTW  21/02/2005  CATALOG PROJECT PHASE 2
      *                 - INITIAL VERSION OF THE TRFVREV LINKAGE AREA
      * SETL021 ACNBTW  09/10/2007  ADD WK-VREV-OWNER-USER-ID SO
      *                 UPDATE/DELETE CAN BE OWNER-CHECKED
      * -----------------------------------------------------------------
       01  WK-VREV.
           05  WK-VREV-INPUT.
               10  WK-VREV-REVIEW-ID         PIC 9(09).
               10  WK-VREV-PRODUCT-ID        PIC 9(09).
               10  WK-VREV-USER-ID           PIC 9(09).
               10  WK-VREV-RATING            PIC 9(01).
               10  WK-VREV-ACTION            PIC X(08).
      *                                CREATE/UPDATE/DELETE
               10  WK-VREV-OWNER-USER-ID     PIC 9(09).
      *                                AUTHOR OF THE EXISTING ROW
      *                                (UPDATE/DELETE ONLY)
           05  WK-VREV-OUTPUT.
               10  WK-VREV-RETURN-CD         PIC X(02).
      *                                00 = OK
      *                                V1 = RATING OUT OF RANGE
      *                                V2 = DUPLICATE REVIEW
      *                                V3 = NOT THE OWNER
