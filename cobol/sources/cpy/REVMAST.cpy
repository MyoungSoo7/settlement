      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL016 21/02/2005 ACNBTW  CATALOG PROJECT PHASE 2
      *              - INITIAL VERSION OF THE PRODUCT REVIEW MASTER
      * SETL021 09/10/2007 ACNBTW  ENFORCE ONE ROW PER USER/PRODUCT
      *              PAIR AT THE APPLICATION LAYER - NO UNIQUE
      *              INDEX AVAILABLE ON THIS SEQUENTIAL FILE
      *****************************************************************
      *
      *    I-O FORMAT: REVMASTR   FROM FILE REVMAST
      *    UNIQUENESS ON (REV-USER-ID, REV-PRODUCT-ID) ENFORCED BY
      *    TRFVREV BEFORE A NEW ROW IS APPENDED
      *
       01  REVMAST-RECORD.
           05  REVMASTR.
               10  REV-ID                    PIC 9(09).
      *                                REVIEW IDENTIFIER
               10  REV-PRODUCT-ID            PIC 9(09).
      *                                REVIEWED PRODUCT
               10  REV-USER-ID               PIC 9(09).
      *                                AUTHOR
               10  REV-RATING                PIC 9(01).
      *                                1 THRU 5 INCLUSIVE
               10  REV-CONTENT               PIC X(200).
      *                                REVIEW TEXT
               10  REV-CREATED-TS            PIC 9(14).
               10  REV-UPDATED-TS            PIC 9(14).
               10  FILLER                    PIC X(04).
      *                                RESERVED FOR FUTURE EXPANSION
