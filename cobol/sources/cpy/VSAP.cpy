      * HISTORY OF MODIFICATION:
      * -----------------------------------------------------------------
      * TAG     NAME    DATE        DESCRIPTION
      * -----------------------------------------------------------------
      * SETL006 TMPJZM  11/01/2000  HOLD-FOR-REVIEW WORKFLOW (REQ 2290)
      *                 - INITIAL VERSION OF THE TRFVSAP LINKAGE AREA
      * SETL022 ACNBTW  27/07/2008  ADD WK-VSAP-REASON FOR REJECTIONS
      * -----------------------------------------------------------------
       01  WK-VSAP.
           05  WK-VSAP-INPUT.
               10  WK-VSAP-SETTLEMENT-ID     PIC 9(09).
               10  WK-VSAP-ADMIN-USER-ID     PIC 9(09).
               10  WK-VSAP-ACTION            PIC X(08).
      *                                APPROVE / REJECT
               10  WK-VSAP-REASON            PIC X(100).
           05  WK-VSAP-OUTPUT.
               10  WK-VSAP-RETURN-CD         PIC X(02).
      *                                00 = OK
      *                                A1 = ADMIN NOT FOUND OR NOT ADMIN
      *                                A2 = SETTLEMENT NOT FOUND
      *                                A3 = SETTLEMENT NOT WAITING
      *                                A4 = ACTION NOT APPROVE/REJECT
               10  WK-VSAP-NEW-STATUS        PIC X(16).
