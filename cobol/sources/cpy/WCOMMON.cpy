      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * SETL001 22/03/1998 TMPRLC  SETTLEMENT SUBSYSTEM STAND-UP
      *              - COMMON FILE-STATUS WORK AREA SPLIT OUT OF
      *                THE OLD SCRATCH COPYBOOK SO EVERY SETL/TRFV
      *                MODULE SHARES ONE SET OF CONDITION NAMES
      * SETLY2K 09/11/1999 TMPRLC  Y2K REMEDIATION
      *              - NO DATE FIELDS IN THIS MEMBER, REVIEWED AND
      *                SIGNED OFF, NO CHANGE REQUIRED
      * SETL014 14/06/2004 ACNBTW  ADD WK-C-DUPLICATE-KEY CONDITION
      *              FOR THE REVIEW UNIQUE-KEY EDIT (REQ 4471)
      * SETL027 02/02/2011 ACNPEH  ADD WK-C-AT-END SWITCH, USED BY
      *              ALL SEQUENTIAL BATCH DRIVERS FOR EOF TESTING
      *****************************************************************
      *
       03  WK-C-FILE-STATUS              PIC X(02).
           88  WK-C-SUCCESSFUL                VALUE "00".
           88  WK-C-DUPLICATE-KEY             VALUE "22".
           88  WK-C-RECORD-NOT-FOUND          VALUE "23".
           88  WK-C-END-OF-FILE                VALUE "10".
      *
       03  WK-C-AT-END-SW                PIC X(01)  VALUE "N".
           88  WK-C-AT-END                    VALUE "Y".
           88  WK-C-NOT-AT-END                 VALUE "N".
      *
       03  WK-C-ABEND-MSG                 PIC X(60)  VALUE SPACES.
